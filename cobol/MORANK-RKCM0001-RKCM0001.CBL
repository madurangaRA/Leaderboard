000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     RKCM0001.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   DATA PROCESSING - QUALITY METRICS GROUP.                 
000800 DATE-WRITTEN.   14/04/1990.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*----------------------------------------------------------------*        
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: RKCM0001.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 14/04/1990                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: MONTHLY RANKING BATCH - MORANK                *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: BATCH STEP 1 OF 3 - BUILD INDIVIDUAL          *        
002300*                  DEVELOPER RANKINGS FOR THE PRIOR CALENDAR     *        
002400*                  MONTH FROM THE SONAR DAILY DETAIL FILE.       *        
002500*                  SCORES DEFECT TERMINATOR, CODE ROCK, CODE     *        
002600*                  SHIELD, CRAFTSMAN AND CLIMBER, RANKS EACH     *        
002700*                  CATEGORY AND WRITES THE INDIVIDUAL RANKING    *        
002800*                  OUTPUT FILE.  OPENS THE RUN SUMMARY REPORT    *        
002900*                  AS STEP 1 OF THE JOB.                         *        
003000*----------------------------------------------------------------*        
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003200*                   DEVMSTR         00130       RKCM01           *        
003300*                   DEVDTL          00060       RKCM03           *        
003400*                   PRIORIR         00100       RKCM04           *        
003500*                   INDRANK         00100       RKCM04           *        
003600*                   RUNSUM          00080       NONE             *        
003700*----------------------------------------------------------------*        
003800*    TABLE DB2...:  NONE.                                        *        
003900*                                                                *        
004000*----------------------------------------------------------------*        
004100*                                                                *        
004200*    CHANGE LOG:                                                 *        
004300*    14/04/1990 RMM  ORIGINAL PROGRAM - MONTHLY RANKING BATCH.   *        
004400*    27/08/1991 RMM  ADDED CODE SHIELD / CRAFTSMAN SCORING -     *        
004500*                    CR0114.                                    *         
004600*    19/05/1993 DLW  ADDED CLIMBER CATEGORY AGAINST PRIOR-MONTH  *        
004700*                    RANKING FILE - CR0162.                     *         
004800*    02/02/1995 DLW  QUALIFICATION SENTINEL (999) FOR            *        
004900*                    UNQUALIFIED CODE ROCK / SHIELD /            *        
005000*                    CRAFTSMAN ENTRIES - CR0198.                 *        
005100*    19/01/1999 JKT  Y2K - RUN PERIOD CENTURY NOW ADDED          *        
005200*                    EXPLICITLY, NOT ASSUMED - CR0251.           *        
005300*    11/07/2001 MHC  RAISED RANKING TABLE TO 999 DEVELOPERS -    *        
005400*                    CR0318.                                    *         
005500*----------------------------------------------------------------*        
005600*================================================================*        
005700*           E N V I R O N M E N T      D I V I S I O N           *        
005800*================================================================*        
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200      C01 IS TOP-OF-FORM                                                  
006300      UPSI-0 ON STATUS IS RKCM0001-TRACE-ON                               
006400             OFF STATUS IS RKCM0001-TRACE-OFF.                            
006500                                                                          
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800                                                                          
006900     SELECT DEVMSTR       ASSIGN TO UTS-S-DEVMSTR                         
007000      ORGANIZATION IS     SEQUENTIAL                                      
007100      ACCESS MODE  IS     SEQUENTIAL                                      
007200      FILE STATUS  IS     WRK-FS-DEVMSTR.                                 
007300                                                                          
007400     SELECT DEVDTL        ASSIGN TO UTS-S-DEVDTL                          
007500      ORGANIZATION IS     SEQUENTIAL                                      
007600      ACCESS MODE  IS     SEQUENTIAL                                      
007700      FILE STATUS  IS     WRK-FS-DEVDTL.                                  
007800                                                                          
007900     SELECT PRIORIR       ASSIGN TO UTS-S-PRIORIR                         
008000      ORGANIZATION IS     SEQUENTIAL                                      
008100      ACCESS MODE  IS     SEQUENTIAL                                      
008200      FILE STATUS  IS     WRK-FS-PRIORIR.                                 
008300                                                                          
008400     SELECT INDRANK       ASSIGN TO UTS-S-INDRANK                         
008500      ORGANIZATION IS     SEQUENTIAL                                      
008600      ACCESS MODE  IS     SEQUENTIAL                                      
008700      FILE STATUS  IS     WRK-FS-INDRANK.                                 
008800                                                                          
008900     SELECT RUNSUM        ASSIGN TO UTS-S-RUNSUM                          
009000      ORGANIZATION IS     SEQUENTIAL                                      
009100      ACCESS MODE  IS     SEQUENTIAL                                      
009200      FILE STATUS  IS     WRK-FS-RUNSUM.                                  
009300                                                                          
009400*================================================================*        
009500*                  D A T A      D I V I S I O N                  *        
009600*================================================================*        
009700 DATA DIVISION.                                                           
009800 FILE SECTION.                                                            
009900*                                                                         
010000 FD DEVMSTR                                                               
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORD   IS STANDARD                                           
010300     BLOCK CONTAINS 00 RECORDS.                                           
010400 01 FD-REG-DEVMSTR     PIC X(130).                                        
010500                                                                          
010600 FD DEVDTL                                                                
010700     RECORDING MODE IS F                                                  
010800     LABEL RECORD   IS STANDARD                                           
010900     BLOCK CONTAINS 00 RECORDS.                                           
011000 01 FD-REG-DEVDTL      PIC X(060).                                        
011100                                                                          
011200 FD PRIORIR                                                               
011300     RECORDING MODE IS F                                                  
011400     LABEL RECORD   IS STANDARD                                           
011500     BLOCK CONTAINS 00 RECORDS.                                           
011600 01 FD-REG-PRIORIR     PIC X(100).                                        
011700                                                                          
011800 FD INDRANK                                                               
011900     RECORDING MODE IS F                                                  
012000     LABEL RECORD   IS STANDARD                                           
012100     BLOCK CONTAINS 00 RECORDS.                                           
012200 01 FD-REG-INDRANK     PIC X(100).                                        
012300                                                                          
012400 FD RUNSUM                                                                
012500     RECORDING MODE IS F                                                  
012600     LABEL RECORD   IS STANDARD                                           
012700     BLOCK CONTAINS 00 RECORDS.                                           
012800 01 FD-REG-RUNSUM      PIC X(080).                                        
012900                                                                          
013000*----------------------------------------------------------------*        
013100*                  WORKING-STORAGE SECTION                       *        
013200*----------------------------------------------------------------*        
013300 WORKING-STORAGE SECTION.                                                 
013400                                                                          
013500 77 WRK-DEVMSTR-REGS-COUNTER         PIC S9(07) COMP VALUE ZERO.          
013600 77 WRK-DEVDTL-REGS-COUNTER          PIC S9(07) COMP VALUE ZERO.          
013700 77 WRK-PRIORIR-REGS-COUNTER         PIC S9(07) COMP VALUE ZERO.          
013800 77 WRK-INDRANK-REGS-COUNTER         PIC S9(07) COMP VALUE ZERO.          
013900                                                                          
014000 77 WRK-DEVMSTR-EOF                  PIC X(03) VALUE SPACES.              
014100 77 WRK-DEVDTL-EOF                   PIC X(03) VALUE SPACES.              
014200 77 WRK-PRIORIR-EOF                  PIC X(03) VALUE SPACES.              
014300                                                                          
014400 77 WRK-DETAIL-ROWS-FOUND            PIC S9(05) COMP VALUE ZERO.          
014500 77 WRK-TABLE-INDEX                  PIC S9(05) COMP VALUE ZERO.          
014600 77 WRK-PRIOR-TABLE-COUNT            PIC S9(05) COMP VALUE ZERO.          
014700 77 WRK-PRIOR-MATCH-IDX              PIC S9(05) COMP VALUE ZERO.          
014800                                                                          
014900 77 WRK-RANK-I                       PIC S9(05) COMP VALUE ZERO.          
015000 77 WRK-RANK-J                       PIC S9(05) COMP VALUE ZERO.          
015100 77 WRK-RANK-K                       PIC S9(05) COMP VALUE ZERO.          
015200 77 WRK-RANK-BETTER-COUNT            PIC S9(05) COMP VALUE ZERO.          
015300 77 WRK-RANK-FIELD-CODE              PIC X(08) VALUE SPACES.              
015400                                                                          
015500 77 WRK-AVG-PREV-RANK                PIC S9(05)V9(04) COMP-3              
015600                                                     VALUE ZERO.          
015700 77 WRK-AVG-CURR-RANK                PIC S9(05)V9(04) COMP-3              
015800                                                     VALUE ZERO.          
015900                                                                          
016000*DATA FOR ERROR LOG:                                                      
016100 01 WRK-ERROR-LOG.                                                        
016200    03 WRK-PROGRAM                         PIC X(08) VALUE                
016300                                                     'RKCM0001'  .        
016400    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.        
016500    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.        
016600    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.        
016700    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.        
016800                                                                          
016900*ABENDING PROGRAM:                                                        
017000 77 WRK-ABEND-PGM                          PIC X(08) VALUE                
017100                                                     'ABENDPGM'  .        
017200                                                                          
017300 01 WRK-ORDER-VERIF-KEYS.                                                 
017400    03 WRK-DEVMSTR-KEY-PREVIOUS            PIC 9(09) VALUE ZEROS.         
017500    03 WRK-DEVDTL-KEY-PREVIOUS        PIC X(26) VALUE LOW-VALUES.         
017600                                                                          
017700*COMPOSITE DEVDTL KEY - DEVELOPER + PROJECT + DATE (ONE DETAIL            
017800*ROW PER DAY ALLOWED).  WRK-DEVDTL-KEY-OK REDEFINES THE SPLIT AS A        
017900*SINGLE COMPARABLE STRING, MIRRORING THE FILE0001-KEY/KEY-OK              
018000*PATTERN THIS SHOP HAS USED ON PRIOR SEQUENTIAL FILE WORK.                
018100 01 WRK-DEVDTL-KEY.                                                       
018200    03 WRK-DEVDTL-KEY-DEV-ID             PIC 9(09) VALUE ZEROS.           
018300    03 WRK-DEVDTL-KEY-PRJ-ID             PIC 9(09) VALUE ZEROS.           
018400    03 WRK-DEVDTL-KEY-DATE               PIC 9(08) VALUE ZEROS.           
018500                                                                          
018600 01 WRK-DEVDTL-KEY-OK REDEFINES WRK-DEVDTL-KEY                            
018700                                        PIC X(26).                        
018800                                                                          
018900 01 WRK-FILE-STATUS.                                                      
019000    03 WRK-FS-DEVMSTR                     PIC 9(02) VALUE ZEROS.          
019100    03 WRK-FS-DEVDTL                      PIC 9(02) VALUE ZEROS.          
019200    03 WRK-FS-PRIORIR                     PIC 9(02) VALUE ZEROS.          
019300    03 WRK-FS-INDRANK                     PIC 9(02) VALUE ZEROS.          
019400    03 WRK-FS-RUNSUM                      PIC 9(02) VALUE ZEROS.          
019500                                                                          
019600 01 WRK-DEVMSTR-REG.                                                      
019700    COPY 'RKCM01'.                                                        
019800                                                                          
019900 01 WRK-DEVDTL-REG.                                                       
020000    COPY 'RKCM03'.                                                        
020100                                                                          
020200 01 WRK-PRIORIR-REG.                                                      
020300    COPY 'RKCM04'.                                                        
020400                                                                          
020500 01 WRK-INDRANK-REG.                                                      
020600    COPY 'RKCM04'.                                                        
020700                                                                          
020800*ACCUMULATORS FOR THE CURRENT MASTER'S DETAIL ROWS - ZEROED IN            
020900*2300-ZERO-ACCUMULATORS AT THE START OF EACH MASTER BREAK.                
021000 01 WRK-CURRENT-SUMS.                                                     
021100    03 WRK-CURR-DEV-ID                    PIC 9(09) VALUE ZEROS.          
021200    03 WRK-SUM-VIOL-INTRO                 PIC S9(07) COMP-3               
021300                                                     VALUE ZERO.          
021400    03 WRK-SUM-VIOL-RESOLVED              PIC S9(07) COMP-3               
021500                                                     VALUE ZERO.          
021600    03 WRK-SUM-BUGS-INTRO                 PIC S9(07) COMP-3               
021700                                                     VALUE ZERO.          
021800    03 WRK-SUM-VULN-INTRO                 PIC S9(07) COMP-3               
021900                                                     VALUE ZERO.          
022000    03 WRK-SUM-SMELLS-INTRO               PIC S9(07) COMP-3               
022100                                                     VALUE ZERO.          
022200    03 WRK-SUM-LOC                        PIC S9(09) COMP-3               
022300                                                     VALUE ZERO.          
022400                                                                          
022500*IN-MEMORY RANKING TABLE - ONE ENTRY PER DEVELOPER WITH AT LEAST          
022600*ONE DETAIL ROW THIS PERIOD.  NO SORT VERB IS USED ANYWHERE IN            
022700*THIS SHOP'S WORK SO RANKS ARE ASSIGNED BY COMPARISON COUNT               
022800*(SEE SECTIONS 3500 AND 3600) RATHER THAN BY SORTING THE TABLE.           
022900 01 WRK-IR-TABLE.                                                         
023000    03 WRK-IR-ENTRY OCCURS 999 TIMES                                      
023100                     INDEXED BY WRK-IR-IDX-UNUSED.                        
023200       05 WRK-IR-DEV-ID                  PIC 9(09).                       
023300       05 WRK-IR-ORIG-SEQ                PIC S9(05) COMP.                 
023400       05 WRK-IR-TOTAL-KLOC              PIC S9(07)V9(02) COMP-3.         
023500       05 WRK-IR-QUALIFIED               PIC X(01).                       
023600       05 WRK-IR-DEFTERM-SCORE           PIC S9(09) COMP-3.               
023700       05 WRK-IR-DEFTERM-RANK            PIC 9(03).                       
023800       05 WRK-IR-VIOLATS-RESOLVED        PIC S9(07) COMP-3.               
023900       05 WRK-IR-BUGS-PER-KLOC           PIC S9(05)V9(04) COMP-3.         
024000       05 WRK-IR-CODEROCK-RANK           PIC 9(03).                       
024100       05 WRK-IR-VULN-PER-KLOC           PIC S9(05)V9(04) COMP-3.         
024200       05 WRK-IR-CODESHLD-RANK           PIC 9(03).                       
024300       05 WRK-IR-SMELLS-PER-KLOC         PIC S9(05)V9(04) COMP-3.         
024400       05 WRK-IR-CRAFTSMAN-RANK          PIC 9(03).                       
024500       05 WRK-IR-CLIMBER-SCORE           PIC S9(05)V9(04) COMP-3.         
024600       05 WRK-IR-CLIMBER-RANK            PIC 9(03).                       
024700       05 WRK-IR-AVG-RANK-IMPROV         PIC S9(05)V9(04) COMP-3.         
024800                                                                          
024900*PRIOR-MONTH LOOKUP TABLE, LOADED ONCE FROM PRIORIR AT 1000-              
025000*INITIALIZE TIME AND SEARCHED LINEARLY PER CURRENT ENTRY IN               
025100*3700-SCORE-CLIMBER - NO INDEXED-BY/SEARCH, PLAIN COMP SUBSCRIPT,         
025200*SINCE THIS SHOP HAS NO TABLE-SEARCH IDIOM OF ITS OWN.                    
025300 01 WRK-PRIOR-TABLE.                                                      
025400    03 WRK-PRIOR-ENTRY OCCURS 999 TIMES.                                  
025500       05 WRK-PRI-DEV-ID                 PIC 9(09).                       
025600       05 WRK-PRI-DEFTERM-RANK           PIC 9(03).                       
025700       05 WRK-PRI-CODEROCK-RANK          PIC 9(03).                       
025800       05 WRK-PRI-CODESHLD-RANK          PIC 9(03).                       
025900       05 WRK-PRI-CRAFTSMAN-RANK         PIC 9(03).                       
026000                                                                          
026100*RUN PERIOD - NORMALIZED TO DAY 1 OF THE PRIOR CALENDAR MONTH.            
026200*WRK-PERIOD-PARTS REDEFINES THE PACKED WORKING FORM SO THE MONTH          
026300*ROLL-BACK ARITHMETIC CAN ADDRESS YEAR/MONTH SEPARATELY.                  
026400 01 WRK-PERIOD-YYYYMMDD                   PIC 9(08) VALUE ZEROS.          
026500 01 WRK-PERIOD-PARTS REDEFINES WRK-PERIOD-YYYYMMDD.                       
026600    03 WRK-PERIOD-YYYY                    PIC 9(04).                      
026700    03 WRK-PERIOD-MM                      PIC 9(02).                      
026800    03 WRK-PERIOD-DD                      PIC 9(02).                      
026900                                                                          
027000 77 WRK-PERIOD-START                      PIC 9(08) VALUE ZEROS.          
027100 77 WRK-PERIOD-END                         PIC 9(08) VALUE ZEROS.         
027200 77 WRK-PERIOD-END-DAY                     PIC 9(02) COMP                 
027300                                                     VALUE ZERO.          
027400 77 WRK-LEAP-QUOTIENT                      PIC S9(05) COMP                
027500                                                     VALUE ZERO.          
027600 77 WRK-LEAP-REMAINDER                     PIC S9(05) COMP                
027700                                                     VALUE ZERO.          
027800                                                                          
027900*RUN SUMMARY REPORT LINE - PRINT IMAGE, STEP 1 OF 3.  STEPS 2             
028000*AND 3 EXTEND THIS SAME FILE LATER IN THE JOB.                            
028100 01 WRK-SUMMARY-LINE.                                                     
028200    03 WRK-SUMLINE-TEXT                   PIC X(80) VALUE SPACES.         
028300                                                                          
028400 77 WRK-COUNT-DISPLAY                      PIC ZZZZ9 VALUE ZERO.          
028500 77 WRK-COUNT-DISPLAY-ALT REDEFINES                                       
028600       WRK-COUNT-DISPLAY                   PIC X(05).                     
028700                                                                          
028800*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
028900 01 WRK-SYSTEM-DATE.                                                      
029000    03 YY                                  PIC 9(02) VALUE ZEROS.         
029100    03 MM                                  PIC 9(02) VALUE ZEROS.         
029200    03 DD                                  PIC 9(02) VALUE ZEROS.         
029300*                                                                         
029400 01 WRK-DATE-FORMATTED.                                                   
029500    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS.         
029600    03 FILLER                              PIC X(01) VALUE '-'.           
029700    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS.         
029800    03 FILLER                              PIC X(01) VALUE '-'.           
029900    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS.         
030000*                                                                         
030100 01 WRK-SYSTEM-TIME.                                                      
030200    03 HOUR                                PIC 9(02) VALUE ZEROS.         
030300    03 MINUTE                              PIC 9(02) VALUE ZEROS.         
030400    03 SECOND                              PIC 9(02) VALUE ZEROS.         
030500    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.         
030600*                                                                         
030700 01 WRK-TIME-FORMATTED.                                                   
030800    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.         
030900    03 FILLER                              PIC X(01) VALUE ':'.           
031000    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.         
031100    03 FILLER                              PIC X(01) VALUE ':'.           
031200    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.         
031300                                                                          
031400 01 WRK-WHEN-COMPILED.                                                    
031500    03 MM-COMPILED                         PIC X(02) VALUE SPACES.        
031600    03 FILLER                              PIC X(01) VALUE '/'.           
031700    03 DD-COMPILED                         PIC X(02) VALUE SPACES.        
031800    03 FILLER                              PIC X(01) VALUE '/'.           
031900    03 YY-COMPILED                         PIC X(02) VALUE SPACES.        
032000    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.        
032100    03 FILLER                              PIC X(01) VALUE '-'.           
032200    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.        
032300    03 FILLER                              PIC X(01) VALUE '-'.           
032400    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.        
032500                                                                          
032600*================================================================*        
032700 PROCEDURE                       DIVISION.                                
032800*================================================================*        
032900*----------------------------------------------------------------*        
033000 0000-MAIN-PROCESS               SECTION.                                 
033100*----------------------------------------------------------------*        
033200     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.                    
033300                                                                          
033400     PERFORM 1000-INITIALIZE.                                             
033500                                                                          
033600     PERFORM 2000-BUILD-RANKING-TABLE                                     
033700                    UNTIL WRK-DEVMSTR-EOF EQUAL 'END'.                    
033800                                                                          
033900     PERFORM 3000-ASSIGN-RANKS.                                           
034000                                                                          
034100     PERFORM 2700-WRITE-INDRANK.                                          
034200                                                                          
034300     PERFORM 3900-FINALIZE.                                               
034400*----------------------------------------------------------------*        
034500 0000-99-EXIT.                   EXIT.                                    
034600*----------------------------------------------------------------*        
034700*----------------------------------------------------------------*        
034800 1000-INITIALIZE                 SECTION.                                 
034900*----------------------------------------------------------------*        
035000     PERFORM 9000-GET-DATE-TIME.                                          
035100     PERFORM 1900-COMPUTE-RUN-PERIOD.                                     
035200                                                                          
035300     INITIALIZE WRK-DEVMSTR-REG                                           
035400                WRK-DEVDTL-REG                                            
035500                WRK-PRIORIR-REG                                           
035600                WRK-INDRANK-REG.                                          
035700                                                                          
035800     MOVE ZERO                   TO WRK-TABLE-INDEX.                      
035900     MOVE ZERO                   TO WRK-PRIOR-TABLE-COUNT.                
036000     MOVE LOW-VALUES             TO WRK-DEVDTL-KEY-PREVIOUS.              
036100                                                                          
036200     OPEN INPUT  DEVMSTR                                                  
036300                 DEVDTL                                                   
036400                 PRIORIR                                                  
036500          OUTPUT INDRANK                                                  
036600                 RUNSUM.                                                  
036700                                                                          
036800     MOVE 'OPEN FILE DEVMSTR'    TO WRK-ERROR-MSG.                        
036900     PERFORM 8100-TEST-FS-DEVMSTR.                                        
037000                                                                          
037100     MOVE 'OPEN FILE DEVDTL'     TO WRK-ERROR-MSG.                        
037200     PERFORM 8200-TEST-FS-DEVDTL.                                         
037300                                                                          
037400     MOVE 'OPEN FILE PRIORIR'    TO WRK-ERROR-MSG.                        
037500     PERFORM 8300-TEST-FS-PRIORIR.                                        
037600                                                                          
037700     MOVE 'OPEN FILE INDRANK'    TO WRK-ERROR-MSG.                        
037800     PERFORM 8400-TEST-FS-INDRANK.                                        
037900                                                                          
038000     MOVE 'OPEN FILE RUNSUM'     TO WRK-ERROR-MSG.                        
038100     PERFORM 8500-TEST-FS-RUNSUM.                                         
038200                                                                          
038300     PERFORM 2500-LOAD-PRIOR-TABLE.                                       
038400                                                                          
038500     PERFORM 2100-READ-DEVMSTR.                                           
038600*----------------------------------------------------------------*        
038700 1000-99-EXIT.                   EXIT.                                    
038800*----------------------------------------------------------------*        
038900*----------------------------------------------------------------*        
039000 1900-COMPUTE-RUN-PERIOD         SECTION.                                 
039100*----------------------------------------------------------------*        
039200*    THE BATCH RANKS THE CALENDAR MONTH BEFORE THE RUN DATE,              
039300*    NORMALIZED TO DAY 1 - NO PARAMETER FILE CARRIES THE PERIOD           
039400*    IN THIS SHOP'S JOB STREAM.                                           
039500     MOVE YYYY-FORMATTED         TO WRK-PERIOD-YYYY.                      
039600     MOVE MM-FORMATTED           TO WRK-PERIOD-MM.                        
039700     MOVE 01                     TO WRK-PERIOD-DD.                        
039800                                                                          
039900     IF WRK-PERIOD-MM EQUAL 01                                            
040000        MOVE 12                  TO WRK-PERIOD-MM                         
040100        SUBTRACT 1               FROM WRK-PERIOD-YYYY                     
040200     ELSE                                                                 
040300        SUBTRACT 1               FROM WRK-PERIOD-MM                       
040400     END-IF.                                                              
040500                                                                          
040600     MOVE WRK-PERIOD-YYYYMMDD    TO WRK-PERIOD-START.                     
040700                                                                          
040800     EVALUATE WRK-PERIOD-MM                                               
040900        WHEN 04 WHEN 06 WHEN 09 WHEN 11                                   
041000           MOVE 30               TO WRK-PERIOD-END-DAY                    
041100        WHEN 02                                                           
041200           DIVIDE WRK-PERIOD-YYYY BY 4                                    
041300                 GIVING WRK-LEAP-QUOTIENT                                 
041400                 REMAINDER WRK-LEAP-REMAINDER                             
041500           IF WRK-LEAP-REMAINDER EQUAL ZERO                               
041600              MOVE 29            TO WRK-PERIOD-END-DAY                    
041700           ELSE                                                           
041800              MOVE 28            TO WRK-PERIOD-END-DAY                    
041900           END-IF                                                         
042000        WHEN OTHER                                                        
042100           MOVE 31               TO WRK-PERIOD-END-DAY                    
042200     END-EVALUATE.                                                        
042300                                                                          
042400     MOVE WRK-PERIOD-END-DAY     TO WRK-PERIOD-DD.                        
042500     MOVE WRK-PERIOD-YYYYMMDD    TO WRK-PERIOD-END.                       
042600     MOVE 01                     TO WRK-PERIOD-DD.                        
042700     MOVE WRK-PERIOD-YYYYMMDD    TO WRK-PERIOD-START.                     
042800*----------------------------------------------------------------*        
042900 1900-99-EXIT.                   EXIT.                                    
043000*----------------------------------------------------------------*        
043100*----------------------------------------------------------------*        
043200 2000-BUILD-RANKING-TABLE        SECTION.                                 
043300*----------------------------------------------------------------*        
043400     PERFORM 2300-ZERO-ACCUMULATORS.                                      
043500                                                                          
043600     MOVE RKCM01-DEV-ID OF WRK-DEVMSTR-REG                                
043700                                 TO WRK-CURR-DEV-ID.                      
043800                                                                          
043900     PERFORM 2350-ACCUMULATE-DETAIL                                       
044000             UNTIL WRK-DEVDTL-EOF EQUAL 'END'                             
044100             OR WRK-DEVDTL-KEY-DEV-ID NOT EQUAL WRK-CURR-DEV-ID.          
044200                                                                          
044300     IF WRK-DETAIL-ROWS-FOUND GREATER ZERO                                
044400        PERFORM 2400-COMPUTE-SCORES-AND-STORE                             
044500     END-IF.                                                              
044600                                                                          
044700     PERFORM 2100-READ-DEVMSTR.                                           
044800*----------------------------------------------------------------*        
044900 2000-99-EXIT.                   EXIT.                                    
045000*----------------------------------------------------------------*        
045100*----------------------------------------------------------------*        
045200 2100-READ-DEVMSTR               SECTION.                                 
045300*----------------------------------------------------------------*        
045400     MOVE 'READING FILE DEVMSTR' TO WRK-ERROR-MSG.                        
045500                                                                          
045600     READ DEVMSTR                INTO WRK-DEVMSTR-REG.                    
045700                                                                          
045800     PERFORM 8100-TEST-FS-DEVMSTR.                                        
045900                                                                          
046000     IF WRK-FS-DEVMSTR           EQUAL 10                                 
046100        MOVE 'END'               TO WRK-DEVMSTR-EOF                       
046200     ELSE                                                                 
046300        ADD 1                    TO WRK-DEVMSTR-REGS-COUNTER              
046400        PERFORM 7100-VERIFY-ORDER-DEVMSTR                                 
046500        IF RKCM01-DEV-IS-ACTIVE OF WRK-DEVMSTR-REG                        
046600                                 NOT EQUAL 'Y'                            
046700           PERFORM 2100-READ-DEVMSTR                                      
046800        END-IF                                                            
046900     END-IF.                                                              
047000*----------------------------------------------------------------*        
047100 2100-99-EXIT.                   EXIT.                                    
047200*----------------------------------------------------------------*        
047300*----------------------------------------------------------------*        
047400 2200-READ-DEVDTL                SECTION.                                 
047500*----------------------------------------------------------------*        
047600     MOVE 'READING FILE DEVDTL'  TO WRK-ERROR-MSG.                        
047700                                                                          
047800     READ DEVDTL                 INTO WRK-DEVDTL-REG.                     
047900                                                                          
048000     PERFORM 8200-TEST-FS-DEVDTL.                                         
048100                                                                          
048200     IF WRK-FS-DEVDTL            EQUAL 10                                 
048300        MOVE 'END'               TO WRK-DEVDTL-EOF                        
048400        MOVE HIGH-VALUES         TO WRK-DEVDTL-KEY-OK                     
048500     ELSE                                                                 
048600        ADD 1                    TO WRK-DEVDTL-REGS-COUNTER               
048700        MOVE RKCM03-DMD-DEVELOPER-ID OF WRK-DEVDTL-REG                    
048800                                 TO WRK-DEVDTL-KEY-DEV-ID                 
048900        MOVE RKCM03-DMD-PROJECT-ID OF WRK-DEVDTL-REG                      
049000                                 TO WRK-DEVDTL-KEY-PRJ-ID                 
049100        MOVE RKCM03-DMD-DATE-RECORDED OF WRK-DEVDTL-REG                   
049200                                 TO WRK-DEVDTL-KEY-DATE                   
049300        PERFORM 7200-VERIFY-ORDER-DEVDTL                                  
049400     END-IF.                                                              
049500*----------------------------------------------------------------*        
049600 2200-99-EXIT.                   EXIT.                                    
049700*----------------------------------------------------------------*        
049800*----------------------------------------------------------------*        
049900 2300-ZERO-ACCUMULATORS          SECTION.                                 
050000*----------------------------------------------------------------*        
050100     MOVE ZERO                   TO WRK-DETAIL-ROWS-FOUND                 
050200                                     WRK-SUM-VIOL-INTRO                   
050300                                     WRK-SUM-VIOL-RESOLVED                
050400                                     WRK-SUM-BUGS-INTRO                   
050500                                     WRK-SUM-VULN-INTRO                   
050600                                     WRK-SUM-SMELLS-INTRO                 
050700                                     WRK-SUM-LOC.                         
050800*----------------------------------------------------------------*        
050900 2300-99-EXIT.                   EXIT.                                    
051000*----------------------------------------------------------------*        
051100*----------------------------------------------------------------*        
051200 2350-ACCUMULATE-DETAIL          SECTION.                                 
051300*----------------------------------------------------------------*        
051400     IF WRK-DEVDTL-KEY-DATE      NOT LESS WRK-PERIOD-START                
051500        AND WRK-DEVDTL-KEY-DATE  NOT GREATER WRK-PERIOD-END               
051600        ADD 1                    TO WRK-DETAIL-ROWS-FOUND                 
051700        ADD RKCM03-DMD-VIOLATS-INTRO OF WRK-DEVDTL-REG                    
051800                                 TO WRK-SUM-VIOL-INTRO                    
051900        ADD RKCM03-DMD-VIOLATS-RESOLVED OF WRK-DEVDTL-REG                 
052000                                 TO WRK-SUM-VIOL-RESOLVED                 
052100        ADD RKCM03-DMD-BUGS-INTRO OF WRK-DEVDTL-REG                       
052200                                 TO WRK-SUM-BUGS-INTRO                    
052300        ADD RKCM03-DMD-VULNERAB-INTRO OF WRK-DEVDTL-REG                   
052400                                 TO WRK-SUM-VULN-INTRO                    
052500        ADD RKCM03-DMD-CODE-SMELLS-INTRO OF WRK-DEVDTL-REG                
052600                                 TO WRK-SUM-SMELLS-INTRO                  
052700        ADD RKCM03-DMD-LOC-CONTRIBUTED OF WRK-DEVDTL-REG                  
052800                                 TO WRK-SUM-LOC                           
052900     END-IF.                                                              
053000                                                                          
053100     PERFORM 2200-READ-DEVDTL.                                            
053200*----------------------------------------------------------------*        
053300 2350-99-EXIT.                   EXIT.                                    
053400*----------------------------------------------------------------*        
053500*----------------------------------------------------------------*        
053600 2400-COMPUTE-SCORES-AND-STORE   SECTION.                                 
053700*----------------------------------------------------------------*        
053800     ADD 1                       TO WRK-TABLE-INDEX.                      
053900                                                                          
054000     MOVE WRK-CURR-DEV-ID       TO WRK-IR-DEV-ID(WRK-TABLE-INDEX).        
054100     MOVE WRK-TABLE-INDEX     TO WRK-IR-ORIG-SEQ(WRK-TABLE-INDEX).        
054200                                                                          
054300     COMPUTE WRK-IR-TOTAL-KLOC(WRK-TABLE-INDEX) ROUNDED =                 
054400             WRK-SUM-LOC / 1000.                                          
054500                                                                          
054600     COMPUTE WRK-IR-DEFTERM-SCORE(WRK-TABLE-INDEX) =                      
054700             WRK-SUM-VIOL-RESOLVED - WRK-SUM-VIOL-INTRO.                  
054800                                                                          
054900     MOVE WRK-SUM-VIOL-RESOLVED  TO                                       
055000             WRK-IR-VIOLATS-RESOLVED(WRK-TABLE-INDEX).                    
055100                                                                          
055200     PERFORM 3400-SCORE-PERKLOC-RATES.                                    
055300                                                                          
055400     IF WRK-IR-TOTAL-KLOC(WRK-TABLE-INDEX) NOT LESS 1.00                  
055500        MOVE 'Y'                 TO                                       
055600                WRK-IR-QUALIFIED(WRK-TABLE-INDEX)                         
055700     ELSE                                                                 
055800        MOVE 'N'                 TO                                       
055900                WRK-IR-QUALIFIED(WRK-TABLE-INDEX)                         
056000     END-IF.                                                              
056100*----------------------------------------------------------------*        
056200 2400-99-EXIT.                   EXIT.                                    
056300*----------------------------------------------------------------*        
056400*----------------------------------------------------------------*        
056500 2500-LOAD-PRIOR-TABLE           SECTION.                                 
056600*----------------------------------------------------------------*        
056700     PERFORM 2550-LOAD-PRIOR-ENTRY                                        
056800             UNTIL WRK-PRIORIR-EOF EQUAL 'END'.                           
056900*----------------------------------------------------------------*        
057000 2500-99-EXIT.                   EXIT.                                    
057100*----------------------------------------------------------------*        
057200*----------------------------------------------------------------*        
057300 2550-LOAD-PRIOR-ENTRY           SECTION.                                 
057400*----------------------------------------------------------------*        
057500     PERFORM 2560-READ-PRIORIR.                                           
057600                                                                          
057700     IF WRK-PRIORIR-EOF          NOT EQUAL 'END'                          
057800        ADD 1                    TO WRK-PRIOR-TABLE-COUNT                 
057900        MOVE RKCM04-IR-DEVELOPER-ID OF WRK-PRIORIR-REG                    
058000                       TO WRK-PRI-DEV-ID(WRK-PRIOR-TABLE-COUNT)           
058100        MOVE RKCM04-IR-DEFTERM-RANK OF WRK-PRIORIR-REG                    
058200                 TO WRK-PRI-DEFTERM-RANK(WRK-PRIOR-TABLE-COUNT)           
058300        MOVE RKCM04-IR-CODEROCK-RANK OF WRK-PRIORIR-REG                   
058400                TO WRK-PRI-CODEROCK-RANK(WRK-PRIOR-TABLE-COUNT)           
058500        MOVE RKCM04-IR-CODESHLD-RANK OF WRK-PRIORIR-REG                   
058600                TO WRK-PRI-CODESHLD-RANK(WRK-PRIOR-TABLE-COUNT)           
058700        MOVE RKCM04-IR-CRAFTSMAN-RANK OF WRK-PRIORIR-REG                  
058800               TO WRK-PRI-CRAFTSMAN-RANK(WRK-PRIOR-TABLE-COUNT)           
058900     END-IF.                                                              
059000*----------------------------------------------------------------*        
059100 2550-99-EXIT.                   EXIT.                                    
059200*----------------------------------------------------------------*        
059300*----------------------------------------------------------------*        
059400 2560-READ-PRIORIR                SECTION.                                
059500*----------------------------------------------------------------*        
059600     MOVE 'READING FILE PRIORIR' TO WRK-ERROR-MSG.                        
059700                                                                          
059800     READ PRIORIR                INTO WRK-PRIORIR-REG.                    
059900                                                                          
060000     PERFORM 8300-TEST-FS-PRIORIR.                                        
060100                                                                          
060200     IF WRK-FS-PRIORIR           EQUAL 10                                 
060300        MOVE 'END'               TO WRK-PRIORIR-EOF                       
060400     ELSE                                                                 
060500        ADD 1                    TO WRK-PRIORIR-REGS-COUNTER              
060600     END-IF.                                                              
060700*----------------------------------------------------------------*        
060800 2560-99-EXIT.                   EXIT.                                    
060900*----------------------------------------------------------------*        
061000*----------------------------------------------------------------*        
061100 2700-WRITE-INDRANK              SECTION.                                 
061200*----------------------------------------------------------------*        
061300     PERFORM 2710-WRITE-INDRANK-LOOP                                      
061400             VARYING WRK-RANK-I FROM 1 BY 1                               
061500             UNTIL WRK-RANK-I GREATER WRK-TABLE-INDEX.                    
061600*----------------------------------------------------------------*        
061700 2700-99-EXIT.                   EXIT.                                    
061800*----------------------------------------------------------------*        
061900*----------------------------------------------------------------*        
062000 2710-WRITE-INDRANK-LOOP         SECTION.                                 
062100*----------------------------------------------------------------*        
062200     MOVE WRK-IR-DEV-ID(WRK-RANK-I)        TO                             
062300             RKCM04-IR-DEVELOPER-ID OF WRK-INDRANK-REG.                   
062400     MOVE WRK-PERIOD-YYYYMMDD              TO                             
062500             RKCM04-IR-RANKING-PERIOD OF WRK-INDRANK-REG.                 
062600     MOVE WRK-IR-DEFTERM-SCORE(WRK-RANK-I)  TO                            
062700             RKCM04-IR-DEFTERM-SCORE OF WRK-INDRANK-REG.                  
062800     MOVE WRK-IR-DEFTERM-RANK(WRK-RANK-I)   TO                            
062900             RKCM04-IR-DEFTERM-RANK OF WRK-INDRANK-REG.                   
063000     MOVE WRK-IR-VIOLATS-RESOLVED(WRK-RANK-I) TO                          
063100             RKCM04-IR-VIOLATS-RESOLVED OF WRK-INDRANK-REG.               
063200     MOVE WRK-IR-BUGS-PER-KLOC(WRK-RANK-I)  TO                            
063300             RKCM04-IR-CODEROCK-SCORE OF WRK-INDRANK-REG.                 
063400     MOVE WRK-IR-CODEROCK-RANK(WRK-RANK-I)  TO                            
063500             RKCM04-IR-CODEROCK-RANK OF WRK-INDRANK-REG.                  
063600     MOVE WRK-IR-BUGS-PER-KLOC(WRK-RANK-I)  TO                            
063700             RKCM04-IR-BUGS-PER-KLOC OF WRK-INDRANK-REG.                  
063800     MOVE WRK-IR-VULN-PER-KLOC(WRK-RANK-I)  TO                            
063900             RKCM04-IR-CODESHLD-SCORE OF WRK-INDRANK-REG.                 
064000     MOVE WRK-IR-CODESHLD-RANK(WRK-RANK-I)  TO                            
064100             RKCM04-IR-CODESHLD-RANK OF WRK-INDRANK-REG.                  
064200     MOVE WRK-IR-VULN-PER-KLOC(WRK-RANK-I)  TO                            
064300             RKCM04-IR-VULN-PER-KLOC OF WRK-INDRANK-REG.                  
064400     MOVE WRK-IR-SMELLS-PER-KLOC(WRK-RANK-I) TO                           
064500             RKCM04-IR-CRAFTSMAN-SCORE OF WRK-INDRANK-REG.                
064600     MOVE WRK-IR-CRAFTSMAN-RANK(WRK-RANK-I)  TO                           
064700             RKCM04-IR-CRAFTSMAN-RANK OF WRK-INDRANK-REG.                 
064800     MOVE WRK-IR-SMELLS-PER-KLOC(WRK-RANK-I)  TO                          
064900             RKCM04-IR-SMELLS-PER-KLOC OF WRK-INDRANK-REG.                
065000     MOVE WRK-IR-CLIMBER-SCORE(WRK-RANK-I)    TO                          
065100             RKCM04-IR-CLIMBER-SCORE OF WRK-INDRANK-REG.                  
065200     MOVE WRK-IR-CLIMBER-RANK(WRK-RANK-I)     TO                          
065300             RKCM04-IR-CLIMBER-RANK OF WRK-INDRANK-REG.                   
065400     MOVE WRK-IR-AVG-RANK-IMPROV(WRK-RANK-I)  TO                          
065500             RKCM04-IR-AVG-RANK-IMPROV OF WRK-INDRANK-REG.                
065600     MOVE WRK-IR-TOTAL-KLOC(WRK-RANK-I)       TO                          
065700             RKCM04-IR-TOTAL-KLOC OF WRK-INDRANK-REG.                     
065800                                                                          
065900     MOVE WRK-INDRANK-REG        TO FD-REG-INDRANK.                       
066000                                                                          
066100     WRITE FD-REG-INDRANK.                                                
066200                                                                          
066300     PERFORM 8400-TEST-FS-INDRANK.                                        
066400                                                                          
066500     IF WRK-FS-INDRANK           EQUAL ZEROS                              
066600        ADD 1                    TO WRK-INDRANK-REGS-COUNTER              
066700     END-IF.                                                              
066800*----------------------------------------------------------------*        
066900 2710-99-EXIT.                   EXIT.                                    
067000*----------------------------------------------------------------*        
067100*----------------------------------------------------------------*        
067200 3000-ASSIGN-RANKS                SECTION.                                
067300*----------------------------------------------------------------*        
067400     MOVE 'DEFTERM'               TO WRK-RANK-FIELD-CODE.                 
067500     PERFORM 3500-RANK-BY-COMPARE.                                        
067600                                                                          
067700     MOVE 'CODEROCK'              TO WRK-RANK-FIELD-CODE.                 
067800     PERFORM 3600-RANK-QUALIFIED.                                         
067900                                                                          
068000     MOVE 'CODESHLD'              TO WRK-RANK-FIELD-CODE.                 
068100     PERFORM 3600-RANK-QUALIFIED.                                         
068200                                                                          
068300     MOVE 'CRAFTSMN'              TO WRK-RANK-FIELD-CODE.                 
068400     PERFORM 3600-RANK-QUALIFIED.                                         
068500                                                                          
068600     PERFORM 3700-SCORE-CLIMBER.                                          
068700                                                                          
068800     MOVE 'CLIMBER'               TO WRK-RANK-FIELD-CODE.                 
068900     PERFORM 3500-RANK-BY-COMPARE.                                        
069000*----------------------------------------------------------------*        
069100 3000-99-EXIT.                    EXIT.                                   
069200*----------------------------------------------------------------*        
069300*----------------------------------------------------------------*        
069400 3400-SCORE-PERKLOC-RATES         SECTION.                                
069500*----------------------------------------------------------------*        
069600*    RULES 2-4 - RAW PER-KLOC RATES, COMPUTED INLINE (NOT VIA             
069700*    RKCM0004) PER THE RANKING SERVICE'S OWN FORMULA.                     
069800     IF WRK-IR-TOTAL-KLOC(WRK-TABLE-INDEX) GREATER ZERO                   
069900        COMPUTE WRK-IR-BUGS-PER-KLOC(WRK-TABLE-INDEX) ROUNDED =           
070000                WRK-SUM-BUGS-INTRO /                                      
070100                WRK-IR-TOTAL-KLOC(WRK-TABLE-INDEX)                        
070200        COMPUTE WRK-IR-VULN-PER-KLOC(WRK-TABLE-INDEX) ROUNDED =           
070300                WRK-SUM-VULN-INTRO /                                      
070400                WRK-IR-TOTAL-KLOC(WRK-TABLE-INDEX)                        
070500        COMPUTE WRK-IR-SMELLS-PER-KLOC(WRK-TABLE-INDEX) ROUNDED =         
070600                WRK-SUM-SMELLS-INTRO /                                    
070700                WRK-IR-TOTAL-KLOC(WRK-TABLE-INDEX)                        
070800     ELSE                                                                 
070900        MOVE ZERO TO WRK-IR-BUGS-PER-KLOC(WRK-TABLE-INDEX)                
071000                     WRK-IR-VULN-PER-KLOC(WRK-TABLE-INDEX)                
071100                     WRK-IR-SMELLS-PER-KLOC(WRK-TABLE-INDEX)              
071200     END-IF.                                                              
071300*----------------------------------------------------------------*        
071400 3400-99-EXIT.                    EXIT.                                   
071500*----------------------------------------------------------------*        
071600*----------------------------------------------------------------*        
071700 3500-RANK-BY-COMPARE             SECTION.                                
071800*----------------------------------------------------------------*        
071900*    DENSE RANK BY COMPARISON COUNT, DESCENDING - HIGHER SCORE            
072000*    IS BETTER, EVERY ENTRY RANKED, NO QUALIFICATION FILTER.              
072100*    USED FOR DEFECT TERMINATOR (RULE 1) AND CLIMBER (RULE 5).            
072200     PERFORM 3510-RANK-OUTER-LOOP                                         
072300             VARYING WRK-RANK-I FROM 1 BY 1                               
072400             UNTIL WRK-RANK-I GREATER WRK-TABLE-INDEX.                    
072500*----------------------------------------------------------------*        
072600 3500-99-EXIT.                    EXIT.                                   
072700*----------------------------------------------------------------*        
072800*----------------------------------------------------------------*        
072900 3510-RANK-OUTER-LOOP             SECTION.                                
073000*----------------------------------------------------------------*        
073100     MOVE 1                       TO WRK-RANK-BETTER-COUNT.               
073200                                                                          
073300     PERFORM 3520-RANK-INNER-LOOP                                         
073400             VARYING WRK-RANK-J FROM 1 BY 1                               
073500             UNTIL WRK-RANK-J GREATER WRK-TABLE-INDEX.                    
073600                                                                          
073700     PERFORM 3530-STORE-RANK-RESULT.                                      
073800*----------------------------------------------------------------*        
073900 3510-99-EXIT.                    EXIT.                                   
074000*----------------------------------------------------------------*        
074100*----------------------------------------------------------------*        
074200 3520-RANK-INNER-LOOP             SECTION.                                
074300*----------------------------------------------------------------*        
074400     IF WRK-RANK-J                NOT EQUAL WRK-RANK-I                    
074500        PERFORM 3525-COMPARE-ENTRY                                        
074600     END-IF.                                                              
074700*----------------------------------------------------------------*        
074800 3520-99-EXIT.                    EXIT.                                   
074900*----------------------------------------------------------------*        
075000*----------------------------------------------------------------*        
075100 3525-COMPARE-ENTRY               SECTION.                                
075200*----------------------------------------------------------------*        
075300     EVALUATE WRK-RANK-FIELD-CODE                                         
075400        WHEN 'DEFTERM'                                                    
075500           IF WRK-IR-DEFTERM-SCORE(WRK-RANK-J)                            
075600                 GREATER WRK-IR-DEFTERM-SCORE(WRK-RANK-I)                 
075700              ADD 1 TO WRK-RANK-BETTER-COUNT                              
075800           ELSE                                                           
075900              IF WRK-IR-DEFTERM-SCORE(WRK-RANK-J)                         
076000                    EQUAL WRK-IR-DEFTERM-SCORE(WRK-RANK-I)                
076100                 AND WRK-IR-ORIG-SEQ(WRK-RANK-J)                          
076200                       LESS WRK-IR-ORIG-SEQ(WRK-RANK-I)                   
076300                 ADD 1 TO WRK-RANK-BETTER-COUNT                           
076400              END-IF                                                      
076500           END-IF                                                         
076600        WHEN 'CLIMBER'                                                    
076700           IF WRK-IR-CLIMBER-SCORE(WRK-RANK-J)                            
076800                 GREATER WRK-IR-CLIMBER-SCORE(WRK-RANK-I)                 
076900              ADD 1 TO WRK-RANK-BETTER-COUNT                              
077000           ELSE                                                           
077100              IF WRK-IR-CLIMBER-SCORE(WRK-RANK-J)                         
077200                    EQUAL WRK-IR-CLIMBER-SCORE(WRK-RANK-I)                
077300                 AND WRK-IR-ORIG-SEQ(WRK-RANK-J)                          
077400                       LESS WRK-IR-ORIG-SEQ(WRK-RANK-I)                   
077500                 ADD 1 TO WRK-RANK-BETTER-COUNT                           
077600              END-IF                                                      
077700           END-IF                                                         
077800     END-EVALUATE.                                                        
077900*----------------------------------------------------------------*        
078000 3525-99-EXIT.                    EXIT.                                   
078100*----------------------------------------------------------------*        
078200*----------------------------------------------------------------*        
078300 3530-STORE-RANK-RESULT           SECTION.                                
078400*----------------------------------------------------------------*        
078500     EVALUATE WRK-RANK-FIELD-CODE                                         
078600        WHEN 'DEFTERM'                                                    
078700           MOVE WRK-RANK-BETTER-COUNT TO                                  
078800                   WRK-IR-DEFTERM-RANK(WRK-RANK-I)                        
078900        WHEN 'CLIMBER'                                                    
079000           MOVE WRK-RANK-BETTER-COUNT TO                                  
079100                   WRK-IR-CLIMBER-RANK(WRK-RANK-I)                        
079200     END-EVALUATE.                                                        
079300*----------------------------------------------------------------*        
079400 3530-99-EXIT.                    EXIT.                                   
079500*----------------------------------------------------------------*        
079600*----------------------------------------------------------------*        
079700 3600-RANK-QUALIFIED              SECTION.                                
079800*----------------------------------------------------------------*        
079900*    DENSE RANK BY COMPARISON COUNT, ASCENDING - LOWER RATE IS            
080000*    BETTER, ONLY QUALIFIED (TOTAL-KLOC >= 1.00) ENTRIES RANKED,          
080100*    UNQUALIFIED ENTRIES GET THE 999 SENTINEL.  RULES 2-4.                
080200     PERFORM 3610-RANK-Q-OUTER-LOOP                                       
080300             VARYING WRK-RANK-I FROM 1 BY 1                               
080400             UNTIL WRK-RANK-I GREATER WRK-TABLE-INDEX.                    
080500*----------------------------------------------------------------*        
080600 3600-99-EXIT.                    EXIT.                                   
080700*----------------------------------------------------------------*        
080800*----------------------------------------------------------------*        
080900 3610-RANK-Q-OUTER-LOOP           SECTION.                                
081000*----------------------------------------------------------------*        
081100     IF WRK-IR-QUALIFIED(WRK-RANK-I) NOT EQUAL 'Y'                        
081200        PERFORM 3640-STORE-SENTINEL-RANK                                  
081300     ELSE                                                                 
081400        MOVE 1                    TO WRK-RANK-BETTER-COUNT                
081500        PERFORM 3620-RANK-Q-INNER-LOOP                                    
081600                VARYING WRK-RANK-J FROM 1 BY 1                            
081700                UNTIL WRK-RANK-J GREATER WRK-TABLE-INDEX                  
081800        PERFORM 3630-STORE-Q-RANK-RESULT                                  
081900     END-IF.                                                              
082000*----------------------------------------------------------------*        
082100 3610-99-EXIT.                    EXIT.                                   
082200*----------------------------------------------------------------*        
082300*----------------------------------------------------------------*        
082400 3620-RANK-Q-INNER-LOOP           SECTION.                                
082500*----------------------------------------------------------------*        
082600     IF WRK-RANK-J                NOT EQUAL WRK-RANK-I                    
082700        AND WRK-IR-QUALIFIED(WRK-RANK-J) EQUAL 'Y'                        
082800        PERFORM 3625-COMPARE-Q-ENTRY                                      
082900     END-IF.                                                              
083000*----------------------------------------------------------------*        
083100 3620-99-EXIT.                    EXIT.                                   
083200*----------------------------------------------------------------*        
083300*----------------------------------------------------------------*        
083400 3625-COMPARE-Q-ENTRY             SECTION.                                
083500*----------------------------------------------------------------*        
083600     EVALUATE WRK-RANK-FIELD-CODE                                         
083700        WHEN 'CODEROCK'                                                   
083800           IF WRK-IR-BUGS-PER-KLOC(WRK-RANK-J)                            
083900                 LESS WRK-IR-BUGS-PER-KLOC(WRK-RANK-I)                    
084000              ADD 1 TO WRK-RANK-BETTER-COUNT                              
084100           ELSE                                                           
084200              IF WRK-IR-BUGS-PER-KLOC(WRK-RANK-J)                         
084300                    EQUAL WRK-IR-BUGS-PER-KLOC(WRK-RANK-I)                
084400                 AND WRK-IR-ORIG-SEQ(WRK-RANK-J)                          
084500                       LESS WRK-IR-ORIG-SEQ(WRK-RANK-I)                   
084600                 ADD 1 TO WRK-RANK-BETTER-COUNT                           
084700              END-IF                                                      
084800           END-IF                                                         
084900        WHEN 'CODESHLD'                                                   
085000           IF WRK-IR-VULN-PER-KLOC(WRK-RANK-J)                            
085100                 LESS WRK-IR-VULN-PER-KLOC(WRK-RANK-I)                    
085200              ADD 1 TO WRK-RANK-BETTER-COUNT                              
085300           ELSE                                                           
085400              IF WRK-IR-VULN-PER-KLOC(WRK-RANK-J)                         
085500                    EQUAL WRK-IR-VULN-PER-KLOC(WRK-RANK-I)                
085600                 AND WRK-IR-ORIG-SEQ(WRK-RANK-J)                          
085700                       LESS WRK-IR-ORIG-SEQ(WRK-RANK-I)                   
085800                 ADD 1 TO WRK-RANK-BETTER-COUNT                           
085900              END-IF                                                      
086000           END-IF                                                         
086100        WHEN 'CRAFTSMN'                                                   
086200           IF WRK-IR-SMELLS-PER-KLOC(WRK-RANK-J)                          
086300                 LESS WRK-IR-SMELLS-PER-KLOC(WRK-RANK-I)                  
086400              ADD 1 TO WRK-RANK-BETTER-COUNT                              
086500           ELSE                                                           
086600              IF WRK-IR-SMELLS-PER-KLOC(WRK-RANK-J)                       
086700                    EQUAL WRK-IR-SMELLS-PER-KLOC(WRK-RANK-I)              
086800                 AND WRK-IR-ORIG-SEQ(WRK-RANK-J)                          
086900                       LESS WRK-IR-ORIG-SEQ(WRK-RANK-I)                   
087000                 ADD 1 TO WRK-RANK-BETTER-COUNT                           
087100              END-IF                                                      
087200           END-IF                                                         
087300     END-EVALUATE.                                                        
087400*----------------------------------------------------------------*        
087500 3625-99-EXIT.                    EXIT.                                   
087600*----------------------------------------------------------------*        
087700*----------------------------------------------------------------*        
087800 3630-STORE-Q-RANK-RESULT         SECTION.                                
087900*----------------------------------------------------------------*        
088000     EVALUATE WRK-RANK-FIELD-CODE                                         
088100        WHEN 'CODEROCK'                                                   
088200           MOVE WRK-RANK-BETTER-COUNT TO                                  
088300                   WRK-IR-CODEROCK-RANK(WRK-RANK-I)                       
088400        WHEN 'CODESHLD'                                                   
088500           MOVE WRK-RANK-BETTER-COUNT TO                                  
088600                   WRK-IR-CODESHLD-RANK(WRK-RANK-I)                       
088700        WHEN 'CRAFTSMN'                                                   
088800           MOVE WRK-RANK-BETTER-COUNT TO                                  
088900                   WRK-IR-CRAFTSMAN-RANK(WRK-RANK-I)                      
089000     END-EVALUATE.                                                        
089100*----------------------------------------------------------------*        
089200 3630-99-EXIT.                    EXIT.                                   
089300*----------------------------------------------------------------*        
089400*----------------------------------------------------------------*        
089500 3640-STORE-SENTINEL-RANK         SECTION.                                
089600*----------------------------------------------------------------*        
089700     EVALUATE WRK-RANK-FIELD-CODE                                         
089800        WHEN 'CODEROCK'                                                   
089900           MOVE 999 TO WRK-IR-CODEROCK-RANK(WRK-RANK-I)                   
090000        WHEN 'CODESHLD'                                                   
090100           MOVE 999 TO WRK-IR-CODESHLD-RANK(WRK-RANK-I)                   
090200        WHEN 'CRAFTSMN'                                                   
090300           MOVE 999 TO WRK-IR-CRAFTSMAN-RANK(WRK-RANK-I)                  
090400     END-EVALUATE.                                                        
090500*----------------------------------------------------------------*        
090600 3640-99-EXIT.                    EXIT.                                   
090700*----------------------------------------------------------------*        
090800*----------------------------------------------------------------*        
090900 3700-SCORE-CLIMBER               SECTION.                                
091000*----------------------------------------------------------------*        
091100*    RULE 5 - COMPARES THIS MONTH'S STANDING ACROSS THE FOUR              
091200*    NON-CLIMBER CATEGORIES TO LAST MONTH'S, BY LOOKUP AGAINST            
091300*    THE PRIOR-MONTH TABLE LOADED AT 2500-LOAD-PRIOR-TABLE.               
091400     PERFORM 3710-SCORE-CLIMBER-LOOP                                      
091500             VARYING WRK-RANK-I FROM 1 BY 1                               
091600             UNTIL WRK-RANK-I GREATER WRK-TABLE-INDEX.                    
091700*----------------------------------------------------------------*        
091800 3700-99-EXIT.                    EXIT.                                   
091900*----------------------------------------------------------------*        
092000*----------------------------------------------------------------*        
092100 3710-SCORE-CLIMBER-LOOP          SECTION.                                
092200*----------------------------------------------------------------*        
092300     MOVE ZERO                    TO WRK-PRIOR-MATCH-IDX.                 
092400                                                                          
092500     PERFORM 3720-FIND-PRIOR-LOOP                                         
092600             VARYING WRK-RANK-K FROM 1 BY 1                               
092700             UNTIL WRK-RANK-K GREATER WRK-PRIOR-TABLE-COUNT               
092800             OR WRK-PRIOR-MATCH-IDX GREATER ZERO.                         
092900                                                                          
093000     PERFORM 3730-COMPUTE-CLIMBER-VALUE.                                  
093100*----------------------------------------------------------------*        
093200 3710-99-EXIT.                    EXIT.                                   
093300*----------------------------------------------------------------*        
093400*----------------------------------------------------------------*        
093500 3720-FIND-PRIOR-LOOP             SECTION.                                
093600*----------------------------------------------------------------*        
093700     IF WRK-PRI-DEV-ID(WRK-RANK-K)                                        
093800           EQUAL WRK-IR-DEV-ID(WRK-RANK-I)                                
093900        MOVE WRK-RANK-K           TO WRK-PRIOR-MATCH-IDX                  
094000     END-IF.                                                              
094100*----------------------------------------------------------------*        
094200 3720-99-EXIT.                    EXIT.                                   
094300*----------------------------------------------------------------*        
094400*----------------------------------------------------------------*        
094500 3730-COMPUTE-CLIMBER-VALUE       SECTION.                                
094600*----------------------------------------------------------------*        
094700     IF WRK-PRIOR-MATCH-IDX       EQUAL ZERO                              
094800        MOVE ZERO                 TO                                      
094900                WRK-IR-CLIMBER-SCORE(WRK-RANK-I)                          
095000        MOVE ZERO                 TO                                      
095100                WRK-IR-AVG-RANK-IMPROV(WRK-RANK-I)                        
095200     ELSE                                                                 
095300        COMPUTE WRK-AVG-PREV-RANK ROUNDED =                               
095400             (WRK-PRI-DEFTERM-RANK(WRK-PRIOR-MATCH-IDX) +                 
095500              WRK-PRI-CODEROCK-RANK(WRK-PRIOR-MATCH-IDX) +                
095600              WRK-PRI-CODESHLD-RANK(WRK-PRIOR-MATCH-IDX) +                
095700              WRK-PRI-CRAFTSMAN-RANK(WRK-PRIOR-MATCH-IDX)) / 4            
095800                                                                          
095900        COMPUTE WRK-AVG-CURR-RANK ROUNDED =                               
096000             (WRK-IR-DEFTERM-RANK(WRK-RANK-I) +                           
096100              WRK-IR-CODEROCK-RANK(WRK-RANK-I) +                          
096200              WRK-IR-CODESHLD-RANK(WRK-RANK-I) +                          
096300              WRK-IR-CRAFTSMAN-RANK(WRK-RANK-I)) / 4                      
096400                                                                          
096500        COMPUTE WRK-IR-CLIMBER-SCORE(WRK-RANK-I) ROUNDED =                
096600             WRK-AVG-PREV-RANK - WRK-AVG-CURR-RANK                        
096700                                                                          
096800        MOVE WRK-IR-CLIMBER-SCORE(WRK-RANK-I)  TO                         
096900                WRK-IR-AVG-RANK-IMPROV(WRK-RANK-I)                        
097000     END-IF.                                                              
097100*----------------------------------------------------------------*        
097200 3730-99-EXIT.                    EXIT.                                   
097300*----------------------------------------------------------------*        
097400*----------------------------------------------------------------*        
097500 3900-FINALIZE                    SECTION.                                
097600*----------------------------------------------------------------*        
097700     STRING 'MONTHLY RANKING BATCH RUN SUMMARY - PERIOD '                 
097800            WRK-PERIOD-YYYYMMDD                                           
097900            DELIMITED BY SIZE     INTO WRK-SUMLINE-TEXT.                  
098000     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
098100     PERFORM 8500-TEST-FS-RUNSUM.                                         
098200                                                                          
098300     MOVE '-----------------------------------------------------'         
098400                                  TO WRK-SUMLINE-TEXT.                    
098500     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
098600     PERFORM 8500-TEST-FS-RUNSUM.                                         
098700                                                                          
098800     MOVE 'STEP 1: INDIVIDUAL RANKINGS'                                   
098900                                  TO WRK-SUMLINE-TEXT.                    
099000     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
099100     PERFORM 8500-TEST-FS-RUNSUM.                                         
099200                                                                          
099300     MOVE WRK-DEVMSTR-REGS-COUNTER TO WRK-COUNT-DISPLAY.                  
099400     STRING '    DEVELOPERS PROCESSED ............ '                      
099500            WRK-COUNT-DISPLAY-ALT                                         
099600            DELIMITED BY SIZE     INTO WRK-SUMLINE-TEXT.                  
099700     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
099800     PERFORM 8500-TEST-FS-RUNSUM.                                         
099900                                                                          
100000     MOVE WRK-TABLE-INDEX         TO WRK-COUNT-DISPLAY.                   
100100     STRING '    RANKINGS WRITTEN ................ '                      
100200            WRK-COUNT-DISPLAY-ALT                                         
100300            DELIMITED BY SIZE     INTO WRK-SUMLINE-TEXT.                  
100400     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
100500     PERFORM 8500-TEST-FS-RUNSUM.                                         
100600                                                                          
100700     IF RKCM0001-TRACE-ON                                                 
100800        DISPLAY 'RKCM0001 TRACE - TABLE ENTRIES: '                        
100900                WRK-COUNT-DISPLAY-ALT                                     
101000     END-IF.                                                              
101100                                                                          
101200     DISPLAY '***************************'.                               
101300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                               
101400     DISPLAY '***************************'.                               
101500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
101600     DISPLAY '*COMPILED........:'                                         
101700     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.                     
101800     DISPLAY '*.................'                                         
101900     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.           
102000     DISPLAY '*-------------------------*'.                               
102100     DISPLAY '*RECORDS DEVMSTR.....:' WRK-DEVMSTR-REGS-COUNTER            
102200     '*'.                                                                 
102300     DISPLAY '*RECORDS DEVDTL......:' WRK-DEVDTL-REGS-COUNTER             
102400     '*'.                                                                 
102500     DISPLAY '*RECORDS INDRANK.....:' WRK-INDRANK-REGS-COUNTER            
102600     '*'.                                                                 
102700     DISPLAY '*-------------------------*'.                               
102800     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
102900     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
103000     DISPLAY '***************************'.                               
103100                                                                          
103200     CLOSE DEVMSTR DEVDTL PRIORIR INDRANK RUNSUM.                         
103300                                                                          
103400     STOP RUN.                                                            
103500*----------------------------------------------------------------*        
103600 3900-99-EXIT.                    EXIT.                                   
103700*----------------------------------------------------------------*        
103800*----------------------------------------------------------------*        
103900 7100-VERIFY-ORDER-DEVMSTR        SECTION.                                
104000*----------------------------------------------------------------*        
104100     IF RKCM01-DEV-ID OF WRK-DEVMSTR-REG                                  
104200           LESS WRK-DEVMSTR-KEY-PREVIOUS                                  
104300        STRING 'KEY...: ', RKCM01-DEV-ID OF WRK-DEVMSTR-REG               
104400                                 DELIMITED BY SPACE                       
104500                                 INTO WRK-ERROR-CODE                      
104600        MOVE 'DEVMSTR IS OUT OF ORDER'                                    
104700                                 TO WRK-ERROR-MSG                         
104800        PERFORM 9999-CALL-ABEND-PGM                                       
104900     ELSE                                                                 
105000        MOVE RKCM01-DEV-ID OF WRK-DEVMSTR-REG                             
105100                                 TO WRK-DEVMSTR-KEY-PREVIOUS              
105200     END-IF.                                                              
105300*----------------------------------------------------------------*        
105400 7100-99-EXIT.                    EXIT.                                   
105500*----------------------------------------------------------------*        
105600*----------------------------------------------------------------*        
105700 7200-VERIFY-ORDER-DEVDTL         SECTION.                                
105800*----------------------------------------------------------------*        
105900     IF WRK-DEVDTL-KEY-OK         LESS WRK-DEVDTL-KEY-PREVIOUS            
106000        MOVE 'DEVDTL IS OUT OF ORDER'                                     
106100                                 TO WRK-ERROR-MSG                         
106200        MOVE WRK-DEVDTL-KEY-OK   TO WRK-ERROR-CODE                        
106300        PERFORM 9999-CALL-ABEND-PGM                                       
106400     ELSE                                                                 
106500        MOVE WRK-DEVDTL-KEY-OK   TO WRK-DEVDTL-KEY-PREVIOUS               
106600     END-IF.                                                              
106700*----------------------------------------------------------------*        
106800 7200-99-EXIT.                    EXIT.                                   
106900*----------------------------------------------------------------*        
107000*----------------------------------------------------------------*        
107100 8100-TEST-FS-DEVMSTR             SECTION.                                
107200*----------------------------------------------------------------*        
107300     IF WRK-FS-DEVMSTR            NOT EQUAL ZEROS AND 10                  
107400        MOVE WRK-FS-DEVMSTR       TO WRK-ERROR-CODE                       
107500        PERFORM 9999-CALL-ABEND-PGM                                       
107600     END-IF.                                                              
107700*----------------------------------------------------------------*        
107800 8100-99-EXIT.                    EXIT.                                   
107900*----------------------------------------------------------------*        
108000*----------------------------------------------------------------*        
108100 8200-TEST-FS-DEVDTL              SECTION.                                
108200*----------------------------------------------------------------*        
108300     IF WRK-FS-DEVDTL             NOT EQUAL ZEROS AND 10                  
108400        MOVE WRK-FS-DEVDTL        TO WRK-ERROR-CODE                       
108500        PERFORM 9999-CALL-ABEND-PGM                                       
108600     END-IF.                                                              
108700*----------------------------------------------------------------*        
108800 8200-99-EXIT.                    EXIT.                                   
108900*----------------------------------------------------------------*        
109000*----------------------------------------------------------------*        
109100 8300-TEST-FS-PRIORIR             SECTION.                                
109200*----------------------------------------------------------------*        
109300     IF WRK-FS-PRIORIR            NOT EQUAL ZEROS AND 10                  
109400        MOVE WRK-FS-PRIORIR       TO WRK-ERROR-CODE                       
109500        PERFORM 9999-CALL-ABEND-PGM                                       
109600     END-IF.                                                              
109700*----------------------------------------------------------------*        
109800 8300-99-EXIT.                    EXIT.                                   
109900*----------------------------------------------------------------*        
110000*----------------------------------------------------------------*        
110100 8400-TEST-FS-INDRANK             SECTION.                                
110200*----------------------------------------------------------------*        
110300     IF WRK-FS-INDRANK            NOT EQUAL ZEROS                         
110400        MOVE WRK-FS-INDRANK       TO WRK-ERROR-CODE                       
110500        PERFORM 9999-CALL-ABEND-PGM                                       
110600     END-IF.                                                              
110700*----------------------------------------------------------------*        
110800 8400-99-EXIT.                    EXIT.                                   
110900*----------------------------------------------------------------*        
111000*----------------------------------------------------------------*        
111100 8500-TEST-FS-RUNSUM              SECTION.                                
111200*----------------------------------------------------------------*        
111300     IF WRK-FS-RUNSUM             NOT EQUAL ZEROS                         
111400        MOVE WRK-FS-RUNSUM        TO WRK-ERROR-CODE                       
111500        PERFORM 9999-CALL-ABEND-PGM                                       
111600     END-IF.                                                              
111700*----------------------------------------------------------------*        
111800 8500-99-EXIT.                    EXIT.                                   
111900*----------------------------------------------------------------*        
112000*----------------------------------------------------------------*        
112100 9000-GET-DATE-TIME               SECTION.                                
112200*----------------------------------------------------------------*        
112300     ACCEPT WRK-SYSTEM-DATE       FROM DATE.                              
112400     MOVE YY                      TO YYYY-FORMATTED.                      
112500     MOVE MM                      TO MM-FORMATTED.                        
112600     MOVE DD                      TO DD-FORMATTED.                        
112700     ADD  2000                    TO YYYY-FORMATTED.                      
112800                                                                          
112900     ACCEPT WRK-SYSTEM-TIME       FROM TIME.                              
113000     MOVE HOUR                    TO HOUR-FORMATTED.                      
113100     MOVE MINUTE                  TO MINUTE-FORMATTED.                    
113200     MOVE SECOND                  TO SECOND-FORMATTED.                    
113300*----------------------------------------------------------------*        
113400 9000-99-EXIT.                    EXIT.                                   
113500*----------------------------------------------------------------*        
113600*----------------------------------------------------------------*        
113700 9999-CALL-ABEND-PGM              SECTION.                                
113800*----------------------------------------------------------------*        
113900     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.                      
114000     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.                      
114100     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.                    
114200*----------------------------------------------------------------*        
114300 9999-99-EXIT.                    EXIT.                                   
114400*----------------------------------------------------------------*        
