000100*----------------------------------------------------------------*        
000200*    COPYBOOK...: RKCM01                                         *        
000300*    RECORD.....: DEVELOPER MASTER - ONE ROW PER SONAR AUTHOR    *        
000400*    LRECL......: 00130                                          *        
000500*----------------------------------------------------------------*        
000600*    HISTORY:                                                             
000700*    12/04/1989 RMM ORIGINAL LAYOUT - MONTHLY RANKING PROJECT.            
000800*    06/09/1991 RMM ADDED DEV-EMAIL FOR AWARD NOTICES - CR0114.           
000900*    21/01/1999 JKT Y2K - NO 2-DIGIT YEAR FIELDS HERE.                    
001000*----------------------------------------------------------------*        
001100    03 RKCM01-DEV-ID                 PIC 9(09).                           
001200    03 RKCM01-DEV-AUTHOR-KEY          PIC X(30).                          
001300    03 RKCM01-DEV-DISPLAY-NAME        PIC X(40).                          
001400    03 RKCM01-DEV-EMAIL               PIC X(40).                          
001500    03 RKCM01-DEV-IS-ACTIVE           PIC X(01).                          
001600    03 FILLER                        PIC X(10).                           
