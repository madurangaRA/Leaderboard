000100*----------------------------------------------------------------*        
000200*    COPYBOOK...: RKCM07                                         *        
000300*    RECORD.....: PROJECT METRICS DAILY                          *        
000400*    NOTE.......: LAID OUT FOR COMPLETENESS ONLY - RATINGS ARE   *        
000500*                 PRE-COMPUTED UPSTREAM, NOT RE-DERIVED BY THE   *        
000600*                 RANKING STEPS.  NO PROGRAM COPIES THIS MEMBER. *        
000700*    LRECL......: 00050                                          *        
000800*----------------------------------------------------------------*        
000900*    HISTORY:                                                             
001000*    05/08/1991 RMM ORIGINAL LAYOUT - MONTHLY RANKING PROJECT.            
001100*----------------------------------------------------------------*        
001200    03 RKCM07-PMD-PROJECT-ID          PIC 9(09).                          
001300    03 RKCM07-PMD-DATE-RECORDED        PIC 9(08).                         
001400    03 RKCM07-PMD-BUGS-COUNT           PIC S9(07) COMP-3.                 
001500    03 RKCM07-PMD-VULN-COUNT           PIC S9(07) COMP-3.                 
001600    03 RKCM07-PMD-CODE-SMELLS-COUNT    PIC S9(07) COMP-3.                 
001700    03 RKCM07-PMD-LINES-OF-CODE        PIC S9(09) COMP-3.                 
001800    03 RKCM07-PMD-RELIABILITY-RTG     PIC S9(01)V9(02) COMP-3.            
001900    03 RKCM07-PMD-SECURITY-RTG         PIC S9(01)V9(02) COMP-3.           
002000    03 RKCM07-PMD-MAINTAIN-RTG         PIC S9(01)V9(02) COMP-3.           
002100    03 FILLER                        PIC X(10).                           
