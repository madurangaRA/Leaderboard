000100*----------------------------------------------------------------*        
000200*    COPYBOOK...: RKCM05                                         *        
000300*    RECORD.....: PROJECT RANKING - NO CLIMBER CATEGORY          *        
000400*    LRECL......: 00080                                          *        
000500*----------------------------------------------------------------*        
000600*    HISTORY:                                                             
000700*    22/05/1990 RMM ORIGINAL LAYOUT - MONTHLY RANKING PROJECT.            
000800*    10/10/1992 DLW ADDED CODE SHIELD / CRAFTSMAN - CR0201.               
000900*----------------------------------------------------------------*        
001000    03 RKCM05-PR-PROJECT-ID          PIC 9(09).                           
001100    03 RKCM05-PR-RANKING-PERIOD       PIC 9(08).                          
001200    03 RKCM05-PR-DEFTERM-SCORE        PIC S9(09) COMP-3.                  
001300    03 RKCM05-PR-DEFTERM-RANK         PIC 9(03).                          
001400    03 RKCM05-PR-VIOLATS-RESOLVED     PIC S9(07) COMP-3.                  
001500    03 RKCM05-PR-CODEROCK-SCORE       PIC S9(05)V9(04) COMP-3.            
001600    03 RKCM05-PR-CODEROCK-RANK        PIC 9(03).                          
001700    03 RKCM05-PR-BUGS-PER-KLOC        PIC S9(05)V9(04) COMP-3.            
001800    03 RKCM05-PR-CODESHLD-SCORE       PIC S9(05)V9(04) COMP-3.            
001900    03 RKCM05-PR-CODESHLD-RANK        PIC 9(03).                          
002000    03 RKCM05-PR-VULN-PER-KLOC        PIC S9(05)V9(04) COMP-3.            
002100    03 RKCM05-PR-CRAFTSMAN-SCORE      PIC S9(05)V9(04) COMP-3.            
002200    03 RKCM05-PR-CRAFTSMAN-RANK       PIC 9(03).                          
002300    03 RKCM05-PR-SMELLS-PER-KLOC      PIC S9(05)V9(04) COMP-3.            
002400    03 RKCM05-PR-TOTAL-KLOC           PIC S9(07)V9(02) COMP-3.            
002500    03 FILLER                        PIC X(07).                           
