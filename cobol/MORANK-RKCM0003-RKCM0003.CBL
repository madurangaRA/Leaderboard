000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     RKCM0003.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   DATA PROCESSING - QUALITY METRICS GROUP.                 
000800 DATE-WRITTEN.   30/07/1990.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*----------------------------------------------------------------*        
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: RKCM0003.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 30/07/1990                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: MONTHLY RANKING BATCH - MORANK                *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: BATCH STEP 3 OF 3 - RE-READ THE INDIVIDUAL    *        
002300*                  AND PROJECT RANKING FILES JUST WRITTEN BY     *        
002400*                  RKCM0001 AND RKCM0002, IDENTIFY THE RANK-1    *        
002500*                  HOLDER IN EACH OF THE FIVE INDIVIDUAL AND     *        
002600*                  FOUR PROJECT CATEGORIES THAT STILL MEETS ITS  *        
002700*                  CATEGORY'S QUALIFICATION RULE, AND WRITE ONE  *        
002800*                  MONTHLY CHAMPION ROW PER QUALIFYING CATEGORY. *        
002900*                  CLOSES OUT THE RUN SUMMARY REPORT OPENED BY   *        
003000*                  RKCM0001 AND EXTENDED BY RKCM0002.            *        
003100*----------------------------------------------------------------*        
003200*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003300*                   DEVMSTR         00130       RKCM01           *        
003400*                   PRJMSTR         00100       RKCM02           *        
003500*                   INDRANK         00100       RKCM04           *        
003600*                   PRJRANK         00080       RKCM05           *        
003700*                   CHAMPS          00180       RKCM06           *        
003800*                   RUNSUM          00080       NONE             *        
003900*----------------------------------------------------------------*        
004000*    TABLE DB2...:  NONE.                                        *        
004100*                                                                *        
004200*----------------------------------------------------------------*        
004300*                                                                *        
004400*    CHANGE LOG:                                                 *        
004500*    30/07/1990 RMM  ORIGINAL PROGRAM - CHAMPION STEP.           *        
004600*    12/12/1994 DLW  ADDED MC-METRIC-DETAILS FREE TEXT ON THE    *        
004700*                    CHAMPION RECORD - CR0233.                  *         
004800*    04/03/1995 DLW  ADDED CLIMBER CHAMPION CATEGORY - CR0247.   *        
004900*    19/01/1999 JKT  Y2K - RUN PERIOD CENTURY NOW ADDED          *        
005000*                    EXPLICITLY, NOT ASSUMED - CR0251.          *         
005100*    11/07/2001 MHC  RAISED LOOKUP TABLES TO 999 ENTRIES -       *        
005200*                    CR0320.                                    *         
005300*----------------------------------------------------------------*        
005400*================================================================*        
005500*           E N V I R O N M E N T      D I V I S I O N           *        
005600*================================================================*        
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000      C01 IS TOP-OF-FORM                                                  
006100      UPSI-0 ON STATUS IS RKCM0003-TRACE-ON                               
006200             OFF STATUS IS RKCM0003-TRACE-OFF.                            
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600                                                                          
006700     SELECT DEVMSTR       ASSIGN TO UTS-S-DEVMSTR                         
006800      ORGANIZATION IS     SEQUENTIAL                                      
006900      ACCESS MODE  IS     SEQUENTIAL                                      
007000      FILE STATUS  IS     WRK-FS-DEVMSTR.                                 
007100                                                                          
007200     SELECT PRJMSTR       ASSIGN TO UTS-S-PRJMSTR                         
007300      ORGANIZATION IS     SEQUENTIAL                                      
007400      ACCESS MODE  IS     SEQUENTIAL                                      
007500      FILE STATUS  IS     WRK-FS-PRJMSTR.                                 
007600                                                                          
007700     SELECT INDRANK       ASSIGN TO UTS-S-INDRANK                         
007800      ORGANIZATION IS     SEQUENTIAL                                      
007900      ACCESS MODE  IS     SEQUENTIAL                                      
008000      FILE STATUS  IS     WRK-FS-INDRANK.                                 
008100                                                                          
008200     SELECT PRJRANK       ASSIGN TO UTS-S-PRJRANK                         
008300      ORGANIZATION IS     SEQUENTIAL                                      
008400      ACCESS MODE  IS     SEQUENTIAL                                      
008500      FILE STATUS  IS     WRK-FS-PRJRANK.                                 
008600                                                                          
008700     SELECT CHAMPS        ASSIGN TO UTS-S-CHAMPS                          
008800      ORGANIZATION IS     SEQUENTIAL                                      
008900      ACCESS MODE  IS     SEQUENTIAL                                      
009000      FILE STATUS  IS     WRK-FS-CHAMPS.                                  
009100                                                                          
009200     SELECT RUNSUM        ASSIGN TO UTS-S-RUNSUM                          
009300      ORGANIZATION IS     SEQUENTIAL                                      
009400      ACCESS MODE  IS     SEQUENTIAL                                      
009500      FILE STATUS  IS     WRK-FS-RUNSUM.                                  
009600                                                                          
009700*================================================================*        
009800*                  D A T A      D I V I S I O N                  *        
009900*================================================================*        
010000 DATA DIVISION.                                                           
010100 FILE SECTION.                                                            
010200*                                                                         
010300 FD DEVMSTR                                                               
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORD   IS STANDARD                                           
010600     BLOCK CONTAINS 00 RECORDS.                                           
010700 01 FD-REG-DEVMSTR     PIC X(130).                                        
010800                                                                          
010900 FD PRJMSTR                                                               
011000     RECORDING MODE IS F                                                  
011100     LABEL RECORD   IS STANDARD                                           
011200     BLOCK CONTAINS 00 RECORDS.                                           
011300 01 FD-REG-PRJMSTR     PIC X(100).                                        
011400                                                                          
011500 FD INDRANK                                                               
011600     RECORDING MODE IS F                                                  
011700     LABEL RECORD   IS STANDARD                                           
011800     BLOCK CONTAINS 00 RECORDS.                                           
011900 01 FD-REG-INDRANK     PIC X(100).                                        
012000                                                                          
012100 FD PRJRANK                                                               
012200     RECORDING MODE IS F                                                  
012300     LABEL RECORD   IS STANDARD                                           
012400     BLOCK CONTAINS 00 RECORDS.                                           
012500 01 FD-REG-PRJRANK     PIC X(080).                                        
012600                                                                          
012700 FD CHAMPS                                                                
012800     RECORDING MODE IS F                                                  
012900     LABEL RECORD   IS STANDARD                                           
013000     BLOCK CONTAINS 00 RECORDS.                                           
013100 01 FD-REG-CHAMPS      PIC X(180).                                        
013200                                                                          
013300 FD RUNSUM                                                                
013400     RECORDING MODE IS F                                                  
013500     LABEL RECORD   IS STANDARD                                           
013600     BLOCK CONTAINS 00 RECORDS.                                           
013700 01 FD-REG-RUNSUM      PIC X(080).                                        
013800                                                                          
013900*----------------------------------------------------------------*        
014000*                  WORKING-STORAGE SECTION                       *        
014100*----------------------------------------------------------------*        
014200 WORKING-STORAGE SECTION.                                                 
014300                                                                          
014400 77 WRK-DEVMSTR-REGS-COUNTER        PIC S9(07) COMP VALUE ZERO.           
014500 77 WRK-PRJMSTR-REGS-COUNTER        PIC S9(07) COMP VALUE ZERO.           
014600 77 WRK-INDRANK-REGS-COUNTER        PIC S9(07) COMP VALUE ZERO.           
014700 77 WRK-PRJRANK-REGS-COUNTER        PIC S9(07) COMP VALUE ZERO.           
014800 77 WRK-CHAMPS-REGS-COUNTER         PIC S9(07) COMP VALUE ZERO.           
014900                                                                          
015000 77 WRK-DEVMSTR-EOF                 PIC X(03) VALUE SPACES.               
015100 77 WRK-PRJMSTR-EOF                 PIC X(03) VALUE SPACES.               
015200 77 WRK-INDRANK-EOF                 PIC X(03) VALUE SPACES.               
015300 77 WRK-PRJRANK-EOF                 PIC X(03) VALUE SPACES.               
015400                                                                          
015500 77 WRK-DEV-NAME-COUNT              PIC S9(05) COMP VALUE ZERO.           
015600 77 WRK-PRJ-NAME-COUNT              PIC S9(05) COMP VALUE ZERO.           
015700 77 WRK-IC-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.           
015800 77 WRK-PC-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.           
015900 77 WRK-NAME-MATCH-IDX              PIC S9(05) COMP VALUE ZERO.           
016000                                                                          
016100 77 WRK-CHAMP-I                     PIC S9(05) COMP VALUE ZERO.           
016200 77 WRK-CHAMP-K                     PIC S9(05) COMP VALUE ZERO.           
016300 77 WRK-CHAMP-FOUND-IDX             PIC S9(05) COMP VALUE ZERO.           
016400 77 WRK-CHAMP-CODE                  PIC X(08) VALUE SPACES.               
016500 77 WRK-CHAMP-ENTITY-TYPE           PIC X(10) VALUE SPACES.               
016600                                                                          
016700*DATA FOR ERROR LOG:                                                      
016800 01 WRK-ERROR-LOG.                                                        
016900    03 WRK-PROGRAM                        PIC X(08) VALUE                 
017000                                              'RKCM0003'  .               
017100    03 WRK-ERROR-MSG                      PIC X(30) VALUE SPACES.         
017200    03 WRK-ERROR-CODE                     PIC X(30) VALUE SPACES.         
017300    03 WRK-ERROR-DATE                     PIC X(10) VALUE SPACES.         
017400    03 WRK-ERROR-TIME                     PIC X(08) VALUE SPACES.         
017500                                                                          
017600*ABENDING PROGRAM:                                                        
017700 77 WRK-ABEND-PGM                         PIC X(08) VALUE                 
017800                                              'ABENDPGM'  .               
017900                                                                          
018000 01 WRK-ORDER-VERIF-KEYS.                                                 
018100    03 WRK-DEVMSTR-KEY-PREVIOUS           PIC 9(09) VALUE ZEROS.          
018200    03 WRK-PRJMSTR-KEY-PREVIOUS           PIC 9(09) VALUE ZEROS.          
018300                                                                          
018400 01 WRK-FILE-STATUS.                                                      
018500    03 WRK-FS-DEVMSTR                    PIC 9(02) VALUE ZEROS.           
018600    03 WRK-FS-PRJMSTR                    PIC 9(02) VALUE ZEROS.           
018700    03 WRK-FS-INDRANK                    PIC 9(02) VALUE ZEROS.           
018800    03 WRK-FS-PRJRANK                    PIC 9(02) VALUE ZEROS.           
018900    03 WRK-FS-CHAMPS                     PIC 9(02) VALUE ZEROS.           
019000    03 WRK-FS-RUNSUM                     PIC 9(02) VALUE ZEROS.           
019100                                                                          
019200 01 WRK-DEVMSTR-REG.                                                      
019300    COPY 'RKCM01'.                                                        
019400                                                                          
019500 01 WRK-PRJMSTR-REG.                                                      
019600    COPY 'RKCM02'.                                                        
019700                                                                          
019800 01 WRK-INDRANK-REG.                                                      
019900    COPY 'RKCM04'.                                                        
020000                                                                          
020100 01 WRK-PRJRANK-REG.                                                      
020200    COPY 'RKCM05'.                                                        
020300                                                                          
020400 01 WRK-CHAMPS-REG.                                                       
020500    COPY 'RKCM06'.                                                        
020600                                                                          
020700*DEVELOPER AND PROJECT DISPLAY-NAME LOOKUP TABLES - LOADED ONCE           
020800*FROM THE TWO MASTER FILES AT 1000-INITIALIZE TIME AND SEARCHED           
020900*LINEARLY WHEN A CHAMPION ROW IS BUILT, SAME IDIOM AS THE PRIOR-          
021000*MONTH LOOKUP IN RKCM0001 - NO INDEXED-BY/SEARCH, PLAIN COMP              
021100*SUBSCRIPT.                                                               
021200 01 WRK-DEV-NAME-TABLE.                                                   
021300    03 WRK-DEV-NAME-ENTRY OCCURS 999 TIMES.                               
021400       05 WRK-DNT-DEV-ID                PIC 9(09).                        
021500       05 WRK-DNT-DEV-NAME               PIC X(40).                       
021600                                                                          
021700 01 WRK-PRJ-NAME-TABLE.                                                   
021800    03 WRK-PRJ-NAME-ENTRY OCCURS 999 TIMES.                               
021900       05 WRK-PNT-PRJ-ID                 PIC 9(09).                       
022000       05 WRK-PNT-PRJ-NAME                PIC X(40).                      
022100                                                                          
022200*INDIVIDUAL RANKING ROWS, READ BACK WHOLE INTO MEMORY FROM                
022300*INDRANK (WRITTEN BY RKCM0001 EARLIER IN THE JOB) SO THE RANK-1           
022400*HOLDER OF EACH CATEGORY CAN BE FOUND BY A SINGLE COMPARISON              
022500*PASS WITHOUT RE-READING THE FILE PER CATEGORY.                           
022600 01 WRK-IC-TABLE.                                                         
022700    03 WRK-IC-ENTRY OCCURS 999 TIMES.                                     
022800       05 WRK-IC-DEV-ID                 PIC 9(09).                        
022900       05 WRK-IC-DEFTERM-SCORE           PIC S9(09) COMP-3.               
023000       05 WRK-IC-DEFTERM-RANK            PIC 9(03).                       
023100       05 WRK-IC-BUGS-PER-KLOC           PIC S9(05)V9(04) COMP-3.         
023200       05 WRK-IC-CODEROCK-RANK           PIC 9(03).                       
023300       05 WRK-IC-VULN-PER-KLOC           PIC S9(05)V9(04) COMP-3.         
023400       05 WRK-IC-CODESHLD-RANK           PIC 9(03).                       
023500       05 WRK-IC-SMELLS-PER-KLOC         PIC S9(05)V9(04) COMP-3.         
023600       05 WRK-IC-CRAFTSMAN-RANK          PIC 9(03).                       
023700       05 WRK-IC-CLIMBER-SCORE           PIC S9(05)V9(04) COMP-3.         
023800       05 WRK-IC-CLIMBER-RANK            PIC 9(03).                       
023900       05 WRK-IC-AVG-RANK-IMPROV         PIC S9(05)V9(04) COMP-3.         
024000                                                                          
024100*PROJECT RANKING ROWS, READ BACK WHOLE FROM PRJRANK (WRITTEN BY           
024200*RKCM0002) - SAME SHAPE AS WRK-IC-TABLE MINUS THE CLIMBER FIELDS,         
024300*PROJECTS HAVE NO CLIMBER CATEGORY.                                       
024400 01 WRK-PC-TABLE.                                                         
024500    03 WRK-PC-ENTRY OCCURS 999 TIMES.                                     
024600       05 WRK-PC-PRJ-ID                 PIC 9(09).                        
024700       05 WRK-PC-DEFTERM-SCORE           PIC S9(09) COMP-3.               
024800       05 WRK-PC-DEFTERM-RANK            PIC 9(03).                       
024900       05 WRK-PC-BUGS-PER-KLOC           PIC S9(05)V9(04) COMP-3.         
025000       05 WRK-PC-CODEROCK-RANK           PIC 9(03).                       
025100       05 WRK-PC-VULN-PER-KLOC           PIC S9(05)V9(04) COMP-3.         
025200       05 WRK-PC-CODESHLD-RANK           PIC 9(03).                       
025300       05 WRK-PC-SMELLS-PER-KLOC         PIC S9(05)V9(04) COMP-3.         
025400       05 WRK-PC-CRAFTSMAN-RANK          PIC 9(03).                       
025500                                                                          
025600*RUN PERIOD - CARRIED FORWARD FROM THE RANKING PERIOD STAMPED ON          
025700*THE FIRST INDRANK ROW READ BACK, RATHER THAN RE-DERIVED, SINCE           
025800*THIS STEP DOES NOT RUN THE MONTH ROLL-BACK ARITHMETIC ITSELF.            
025900*WRK-RUNPER-PARTS REDEFINES THE PACKED FORM FOR THE CHAMPS                
026000*RECORD'S OWN MC-PERIOD FIELD.                                            
026100 01 WRK-RUN-PERIOD                       PIC 9(08) VALUE ZEROS.           
026200 01 WRK-RUNPER-PARTS REDEFINES WRK-RUN-PERIOD.                            
026300    03 WRK-RUNPER-YYYY                   PIC 9(04).                       
026400    03 WRK-RUNPER-MM                     PIC 9(02).                       
026500    03 WRK-RUNPER-DD                     PIC 9(02).                       
026600                                                                          
026700*CHAMPION SCORE WORK AREA AND FREE-TEXT DETAIL LINE BUILDER.              
026800 77 WRK-CHAMP-SCORE                      PIC S9(07)V9(04) COMP-3          
026900                                              VALUE ZERO.                 
027000 77 WRK-CHAMP-RANK-DISPLAY                PIC 9(03) VALUE ZERO.           
027100 77 WRK-CHAMP-SCORE-DISPLAY               PIC -(05)9.9999                 
027200                                              VALUE ZERO.                 
027300 77 WRK-CHAMP-SCORE-DISPLAY-ALT REDEFINES                                 
027400       WRK-CHAMP-SCORE-DISPLAY            PIC X(11).                      
027500                                                                          
027600*RUN SUMMARY REPORT LINE - PRINT IMAGE, STEP 3 OF 3.  THE RUNSUM          
027700*FILE WAS OPENED BY RKCM0001 AND EXTENDED BY RKCM0002 EARLIER IN          
027800*THE JOB AND IS EXTENDED AGAIN HERE FOR THE FINAL TIME.                   
027900 01 WRK-SUMMARY-LINE.                                                     
028000    03 WRK-SUMLINE-TEXT                  PIC X(80) VALUE SPACES.          
028100                                                                          
028200 77 WRK-COUNT-DISPLAY                     PIC ZZZZ9 VALUE ZERO.           
028300 77 WRK-COUNT-DISPLAY-ALT REDEFINES                                       
028400       WRK-COUNT-DISPLAY                  PIC X(05).                      
028500                                                                          
028600*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
028700 01 WRK-SYSTEM-DATE.                                                      
028800    03 YY                                 PIC 9(02) VALUE ZEROS.          
028900    03 MM                                 PIC 9(02) VALUE ZEROS.          
029000    03 DD                                 PIC 9(02) VALUE ZEROS.          
029100*                                                                         
029200 01 WRK-DATE-FORMATTED.                                                   
029300    03 DD-FORMATTED                       PIC 9(02) VALUE ZEROS.          
029400    03 FILLER                             PIC X(01) VALUE '-'.            
029500    03 MM-FORMATTED                       PIC 9(02) VALUE ZEROS.          
029600    03 FILLER                             PIC X(01) VALUE '-'.            
029700    03 YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.          
029800*                                                                         
029900 01 WRK-SYSTEM-TIME.                                                      
030000    03 HOUR                               PIC 9(02) VALUE ZEROS.          
030100    03 MINUTE                             PIC 9(02) VALUE ZEROS.          
030200    03 SECOND                             PIC 9(02) VALUE ZEROS.          
030300    03 HUNDREDTH                          PIC 9(02) VALUE ZEROS.          
030400*                                                                         
030500 01 WRK-TIME-FORMATTED.                                                   
030600    03 HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.          
030700    03 FILLER                             PIC X(01) VALUE ':'.            
030800    03 MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.          
030900    03 FILLER                             PIC X(01) VALUE ':'.            
031000    03 SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.          
031100                                                                          
031200 01 WRK-WHEN-COMPILED.                                                    
031300    03 MM-COMPILED                        PIC X(02) VALUE SPACES.         
031400    03 FILLER                             PIC X(01) VALUE '/'.            
031500    03 DD-COMPILED                        PIC X(02) VALUE SPACES.         
031600    03 FILLER                             PIC X(01) VALUE '/'.            
031700    03 YY-COMPILED                        PIC X(02) VALUE SPACES.         
031800    03 HOUR-COMPILED                      PIC X(02) VALUE SPACES.         
031900    03 FILLER                             PIC X(01) VALUE '-'.            
032000    03 MINUTE-COMPILED                    PIC X(02) VALUE SPACES.         
032100    03 FILLER                             PIC X(01) VALUE '-'.            
032200    03 SECOND-COMPILED                    PIC X(02) VALUE SPACES.         
032300                                                                          
032400*================================================================*        
032500 PROCEDURE                       DIVISION.                                
032600*================================================================*        
032700*----------------------------------------------------------------*        
032800 0000-MAIN-PROCESS               SECTION.                                 
032900*----------------------------------------------------------------*        
033000     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.                    
033100                                                                          
033200     PERFORM 1000-INITIALIZE.                                             
033300                                                                          
033400     PERFORM 3000-FIND-CHAMPIONS.                                         
033500                                                                          
033600     PERFORM 3900-FINALIZE.                                               
033700*----------------------------------------------------------------*        
033800 0000-99-EXIT.                   EXIT.                                    
033900*----------------------------------------------------------------*        
034000*----------------------------------------------------------------*        
034100 1000-INITIALIZE                 SECTION.                                 
034200*----------------------------------------------------------------*        
034300     PERFORM 9000-GET-DATE-TIME.                                          
034400                                                                          
034500     INITIALIZE WRK-DEVMSTR-REG                                           
034600                WRK-PRJMSTR-REG                                           
034700                WRK-INDRANK-REG                                           
034800                WRK-PRJRANK-REG                                           
034900                WRK-CHAMPS-REG.                                           
035000                                                                          
035100     OPEN INPUT  DEVMSTR                                                  
035200                 PRJMSTR                                                  
035300                 INDRANK                                                  
035400                 PRJRANK                                                  
035500          OUTPUT CHAMPS                                                   
035600          EXTEND RUNSUM.                                                  
035700                                                                          
035800     MOVE 'OPEN FILE DEVMSTR'    TO WRK-ERROR-MSG.                        
035900     PERFORM 8100-TEST-FS-DEVMSTR.                                        
036000                                                                          
036100     MOVE 'OPEN FILE PRJMSTR'    TO WRK-ERROR-MSG.                        
036200     PERFORM 8200-TEST-FS-PRJMSTR.                                        
036300                                                                          
036400     MOVE 'OPEN FILE INDRANK'    TO WRK-ERROR-MSG.                        
036500     PERFORM 8300-TEST-FS-INDRANK.                                        
036600                                                                          
036700     MOVE 'OPEN FILE PRJRANK'    TO WRK-ERROR-MSG.                        
036800     PERFORM 8400-TEST-FS-PRJRANK.                                        
036900                                                                          
037000     MOVE 'OPEN FILE CHAMPS'     TO WRK-ERROR-MSG.                        
037100     PERFORM 8500-TEST-FS-CHAMPS.                                         
037200                                                                          
037300     MOVE 'EXTEND FILE RUNSUM'   TO WRK-ERROR-MSG.                        
037400     PERFORM 8600-TEST-FS-RUNSUM.                                         
037500                                                                          
037600     PERFORM 2100-LOAD-DEV-NAMES.                                         
037700     PERFORM 2200-LOAD-PRJ-NAMES.                                         
037800     PERFORM 2300-LOAD-IND-CHAMP-TABLE.                                   
037900     PERFORM 2400-LOAD-PRJ-CHAMP-TABLE.                                   
038000*----------------------------------------------------------------*        
038100 1000-99-EXIT.                   EXIT.                                    
038200*----------------------------------------------------------------*        
038300*----------------------------------------------------------------*        
038400 2100-LOAD-DEV-NAMES              SECTION.                                
038500*----------------------------------------------------------------*        
038600     PERFORM 2110-READ-DEVMSTR                                            
038700             UNTIL WRK-DEVMSTR-EOF EQUAL 'END'.                           
038800*----------------------------------------------------------------*        
038900 2100-99-EXIT.                    EXIT.                                   
039000*----------------------------------------------------------------*        
039100*----------------------------------------------------------------*        
039200 2110-READ-DEVMSTR                SECTION.                                
039300*----------------------------------------------------------------*        
039400     MOVE 'READING FILE DEVMSTR'  TO WRK-ERROR-MSG.                       
039500                                                                          
039600     READ DEVMSTR                 INTO WRK-DEVMSTR-REG.                   
039700                                                                          
039800     PERFORM 8100-TEST-FS-DEVMSTR.                                        
039900                                                                          
040000     IF WRK-FS-DEVMSTR            EQUAL 10                                
040100        MOVE 'END'                TO WRK-DEVMSTR-EOF                      
040200     ELSE                                                                 
040300        ADD 1                     TO WRK-DEVMSTR-REGS-COUNTER             
040400        PERFORM 7100-VERIFY-ORDER-DEVMSTR                                 
040500        ADD 1                     TO WRK-DEV-NAME-COUNT                   
040600        MOVE RKCM01-DEV-ID OF WRK-DEVMSTR-REG TO                          
040700                WRK-DNT-DEV-ID(WRK-DEV-NAME-COUNT)                        
040800        MOVE RKCM01-DEV-DISPLAY-NAME OF WRK-DEVMSTR-REG TO                
040900                WRK-DNT-DEV-NAME(WRK-DEV-NAME-COUNT)                      
041000     END-IF.                                                              
041100*----------------------------------------------------------------*        
041200 2110-99-EXIT.                    EXIT.                                   
041300*----------------------------------------------------------------*        
041400*----------------------------------------------------------------*        
041500 2200-LOAD-PRJ-NAMES              SECTION.                                
041600*----------------------------------------------------------------*        
041700     PERFORM 2210-READ-PRJMSTR                                            
041800             UNTIL WRK-PRJMSTR-EOF EQUAL 'END'.                           
041900*----------------------------------------------------------------*        
042000 2200-99-EXIT.                    EXIT.                                   
042100*----------------------------------------------------------------*        
042200*----------------------------------------------------------------*        
042300 2210-READ-PRJMSTR                SECTION.                                
042400*----------------------------------------------------------------*        
042500     MOVE 'READING FILE PRJMSTR'  TO WRK-ERROR-MSG.                       
042600                                                                          
042700     READ PRJMSTR                 INTO WRK-PRJMSTR-REG.                   
042800                                                                          
042900     PERFORM 8200-TEST-FS-PRJMSTR.                                        
043000                                                                          
043100     IF WRK-FS-PRJMSTR            EQUAL 10                                
043200        MOVE 'END'                TO WRK-PRJMSTR-EOF                      
043300     ELSE                                                                 
043400        ADD 1                     TO WRK-PRJMSTR-REGS-COUNTER             
043500        PERFORM 7200-VERIFY-ORDER-PRJMSTR                                 
043600        ADD 1                     TO WRK-PRJ-NAME-COUNT                   
043700        MOVE RKCM02-PRJ-ID OF WRK-PRJMSTR-REG TO                          
043800                WRK-PNT-PRJ-ID(WRK-PRJ-NAME-COUNT)                        
043900        MOVE RKCM02-PRJ-PROJECT-NAME OF WRK-PRJMSTR-REG TO                
044000                WRK-PNT-PRJ-NAME(WRK-PRJ-NAME-COUNT)                      
044100     END-IF.                                                              
044200*----------------------------------------------------------------*        
044300 2210-99-EXIT.                    EXIT.                                   
044400*----------------------------------------------------------------*        
044500*----------------------------------------------------------------*        
044600 2300-LOAD-IND-CHAMP-TABLE        SECTION.                                
044700*----------------------------------------------------------------*        
044800     PERFORM 2310-READ-INDRANK                                            
044900             UNTIL WRK-INDRANK-EOF EQUAL 'END'.                           
045000*----------------------------------------------------------------*        
045100 2300-99-EXIT.                    EXIT.                                   
045200*----------------------------------------------------------------*        
045300*----------------------------------------------------------------*        
045400 2310-READ-INDRANK                SECTION.                                
045500*----------------------------------------------------------------*        
045600     MOVE 'READING FILE INDRANK'  TO WRK-ERROR-MSG.                       
045700                                                                          
045800     READ INDRANK                 INTO WRK-INDRANK-REG.                   
045900                                                                          
046000     PERFORM 8300-TEST-FS-INDRANK.                                        
046100                                                                          
046200     IF WRK-FS-INDRANK            EQUAL 10                                
046300        MOVE 'END'                TO WRK-INDRANK-EOF                      
046400     ELSE                                                                 
046500        ADD 1                     TO WRK-INDRANK-REGS-COUNTER             
046600        MOVE RKCM04-IR-RANKING-PERIOD OF WRK-INDRANK-REG                  
046700                                      TO WRK-RUN-PERIOD                   
046800        ADD 1                     TO WRK-IC-TABLE-COUNT                   
046900        MOVE RKCM04-IR-DEVELOPER-ID OF WRK-INDRANK-REG TO                 
047000                WRK-IC-DEV-ID(WRK-IC-TABLE-COUNT)                         
047100        MOVE RKCM04-IR-DEFTERM-SCORE OF WRK-INDRANK-REG TO                
047200                WRK-IC-DEFTERM-SCORE(WRK-IC-TABLE-COUNT)                  
047300        MOVE RKCM04-IR-DEFTERM-RANK OF WRK-INDRANK-REG TO                 
047400                WRK-IC-DEFTERM-RANK(WRK-IC-TABLE-COUNT)                   
047500        MOVE RKCM04-IR-BUGS-PER-KLOC OF WRK-INDRANK-REG TO                
047600                WRK-IC-BUGS-PER-KLOC(WRK-IC-TABLE-COUNT)                  
047700        MOVE RKCM04-IR-CODEROCK-RANK OF WRK-INDRANK-REG TO                
047800                WRK-IC-CODEROCK-RANK(WRK-IC-TABLE-COUNT)                  
047900        MOVE RKCM04-IR-VULN-PER-KLOC OF WRK-INDRANK-REG TO                
048000                WRK-IC-VULN-PER-KLOC(WRK-IC-TABLE-COUNT)                  
048100        MOVE RKCM04-IR-CODESHLD-RANK OF WRK-INDRANK-REG TO                
048200                WRK-IC-CODESHLD-RANK(WRK-IC-TABLE-COUNT)                  
048300        MOVE RKCM04-IR-SMELLS-PER-KLOC OF WRK-INDRANK-REG TO              
048400                WRK-IC-SMELLS-PER-KLOC(WRK-IC-TABLE-COUNT)                
048500        MOVE RKCM04-IR-CRAFTSMAN-RANK OF WRK-INDRANK-REG TO               
048600                WRK-IC-CRAFTSMAN-RANK(WRK-IC-TABLE-COUNT)                 
048700        MOVE RKCM04-IR-CLIMBER-SCORE OF WRK-INDRANK-REG TO                
048800                WRK-IC-CLIMBER-SCORE(WRK-IC-TABLE-COUNT)                  
048900        MOVE RKCM04-IR-CLIMBER-RANK OF WRK-INDRANK-REG TO                 
049000                WRK-IC-CLIMBER-RANK(WRK-IC-TABLE-COUNT)                   
049100        MOVE RKCM04-IR-AVG-RANK-IMPROV OF WRK-INDRANK-REG TO              
049200                WRK-IC-AVG-RANK-IMPROV(WRK-IC-TABLE-COUNT)                
049300     END-IF.                                                              
049400*----------------------------------------------------------------*        
049500 2310-99-EXIT.                    EXIT.                                   
049600*----------------------------------------------------------------*        
049700*----------------------------------------------------------------*        
049800 2400-LOAD-PRJ-CHAMP-TABLE        SECTION.                                
049900*----------------------------------------------------------------*        
050000     PERFORM 2410-READ-PRJRANK                                            
050100             UNTIL WRK-PRJRANK-EOF EQUAL 'END'.                           
050200*----------------------------------------------------------------*        
050300 2400-99-EXIT.                    EXIT.                                   
050400*----------------------------------------------------------------*        
050500*----------------------------------------------------------------*        
050600 2410-READ-PRJRANK                SECTION.                                
050700*----------------------------------------------------------------*        
050800     MOVE 'READING FILE PRJRANK'  TO WRK-ERROR-MSG.                       
050900                                                                          
051000     READ PRJRANK                 INTO WRK-PRJRANK-REG.                   
051100                                                                          
051200     PERFORM 8400-TEST-FS-PRJRANK.                                        
051300                                                                          
051400     IF WRK-FS-PRJRANK            EQUAL 10                                
051500        MOVE 'END'                TO WRK-PRJRANK-EOF                      
051600     ELSE                                                                 
051700        ADD 1                     TO WRK-PRJRANK-REGS-COUNTER             
051800        ADD 1                     TO WRK-PC-TABLE-COUNT                   
051900        MOVE RKCM05-PR-PROJECT-ID OF WRK-PRJRANK-REG TO                   
052000                WRK-PC-PRJ-ID(WRK-PC-TABLE-COUNT)                         
052100        MOVE RKCM05-PR-DEFTERM-SCORE OF WRK-PRJRANK-REG TO                
052200                WRK-PC-DEFTERM-SCORE(WRK-PC-TABLE-COUNT)                  
052300        MOVE RKCM05-PR-DEFTERM-RANK OF WRK-PRJRANK-REG TO                 
052400                WRK-PC-DEFTERM-RANK(WRK-PC-TABLE-COUNT)                   
052500        MOVE RKCM05-PR-BUGS-PER-KLOC OF WRK-PRJRANK-REG TO                
052600                WRK-PC-BUGS-PER-KLOC(WRK-PC-TABLE-COUNT)                  
052700        MOVE RKCM05-PR-CODEROCK-RANK OF WRK-PRJRANK-REG TO                
052800                WRK-PC-CODEROCK-RANK(WRK-PC-TABLE-COUNT)                  
052900        MOVE RKCM05-PR-VULN-PER-KLOC OF WRK-PRJRANK-REG TO                
053000                WRK-PC-VULN-PER-KLOC(WRK-PC-TABLE-COUNT)                  
053100        MOVE RKCM05-PR-CODESHLD-RANK OF WRK-PRJRANK-REG TO                
053200                WRK-PC-CODESHLD-RANK(WRK-PC-TABLE-COUNT)                  
053300        MOVE RKCM05-PR-SMELLS-PER-KLOC OF WRK-PRJRANK-REG TO              
053400                WRK-PC-SMELLS-PER-KLOC(WRK-PC-TABLE-COUNT)                
053500        MOVE RKCM05-PR-CRAFTSMAN-RANK OF WRK-PRJRANK-REG TO               
053600                WRK-PC-CRAFTSMAN-RANK(WRK-PC-TABLE-COUNT)                 
053700     END-IF.                                                              
053800*----------------------------------------------------------------*        
053900 2410-99-EXIT.                    EXIT.                                   
054000*----------------------------------------------------------------*        
054100*----------------------------------------------------------------*        
054200 3000-FIND-CHAMPIONS              SECTION.                                
054300*----------------------------------------------------------------*        
054400     MOVE 'INDIVIDUAL'            TO WRK-CHAMP-ENTITY-TYPE.               
054500                                                                          
054600     MOVE 'DEFTERM'               TO WRK-CHAMP-CODE.                      
054700     PERFORM 3100-FIND-IND-CHAMPION.                                      
054800                                                                          
054900     MOVE 'CODEROCK'              TO WRK-CHAMP-CODE.                      
055000     PERFORM 3100-FIND-IND-CHAMPION.                                      
055100                                                                          
055200     MOVE 'CODESHLD'              TO WRK-CHAMP-CODE.                      
055300     PERFORM 3100-FIND-IND-CHAMPION.                                      
055400                                                                          
055500     MOVE 'CRAFTSMN'              TO WRK-CHAMP-CODE.                      
055600     PERFORM 3100-FIND-IND-CHAMPION.                                      
055700                                                                          
055800     MOVE 'CLIMBER'               TO WRK-CHAMP-CODE.                      
055900     PERFORM 3100-FIND-IND-CHAMPION.                                      
056000                                                                          
056100     MOVE 'PROJECT'               TO WRK-CHAMP-ENTITY-TYPE.               
056200                                                                          
056300     MOVE 'DEFTERM'               TO WRK-CHAMP-CODE.                      
056400     PERFORM 3200-FIND-PRJ-CHAMPION.                                      
056500                                                                          
056600     MOVE 'CODEROCK'              TO WRK-CHAMP-CODE.                      
056700     PERFORM 3200-FIND-PRJ-CHAMPION.                                      
056800                                                                          
056900     MOVE 'CODESHLD'              TO WRK-CHAMP-CODE.                      
057000     PERFORM 3200-FIND-PRJ-CHAMPION.                                      
057100                                                                          
057200     MOVE 'CRAFTSMN'              TO WRK-CHAMP-CODE.                      
057300     PERFORM 3200-FIND-PRJ-CHAMPION.                                      
057400*----------------------------------------------------------------*        
057500 3000-99-EXIT.                    EXIT.                                   
057600*----------------------------------------------------------------*        
057700*----------------------------------------------------------------*        
057800 3100-FIND-IND-CHAMPION           SECTION.                                
057900*----------------------------------------------------------------*        
058000     MOVE ZERO                    TO WRK-CHAMP-FOUND-IDX.                 
058100                                                                          
058200     PERFORM 3110-SCAN-IND-LOOP                                           
058300             VARYING WRK-CHAMP-I FROM 1 BY 1                              
058400             UNTIL WRK-CHAMP-I GREATER WRK-IC-TABLE-COUNT                 
058500             OR WRK-CHAMP-FOUND-IDX GREATER ZERO.                         
058600                                                                          
058700     IF WRK-CHAMP-FOUND-IDX       GREATER ZERO                            
058800        PERFORM 3150-WRITE-IND-CHAMPION                                   
058900     END-IF.                                                              
059000*----------------------------------------------------------------*        
059100 3100-99-EXIT.                    EXIT.                                   
059200*----------------------------------------------------------------*        
059300*----------------------------------------------------------------*        
059400 3110-SCAN-IND-LOOP               SECTION.                                
059500*----------------------------------------------------------------*        
059600     EVALUATE WRK-CHAMP-CODE                                              
059700        WHEN 'DEFTERM'                                                    
059800           IF WRK-IC-DEFTERM-RANK(WRK-CHAMP-I) EQUAL 1                    
059900              MOVE WRK-CHAMP-I    TO WRK-CHAMP-FOUND-IDX                  
060000           END-IF                                                         
060100        WHEN 'CODEROCK'                                                   
060200           IF WRK-IC-CODEROCK-RANK(WRK-CHAMP-I) EQUAL 1                   
060300              MOVE WRK-CHAMP-I    TO WRK-CHAMP-FOUND-IDX                  
060400           END-IF                                                         
060500        WHEN 'CODESHLD'                                                   
060600           IF WRK-IC-CODESHLD-RANK(WRK-CHAMP-I) EQUAL 1                   
060700              MOVE WRK-CHAMP-I    TO WRK-CHAMP-FOUND-IDX                  
060800           END-IF                                                         
060900        WHEN 'CRAFTSMN'                                                   
061000           IF WRK-IC-CRAFTSMAN-RANK(WRK-CHAMP-I) EQUAL 1                  
061100              MOVE WRK-CHAMP-I    TO WRK-CHAMP-FOUND-IDX                  
061200           END-IF                                                         
061300        WHEN 'CLIMBER'                                                    
061400           IF WRK-IC-CLIMBER-RANK(WRK-CHAMP-I) EQUAL 1                    
061500              AND WRK-IC-AVG-RANK-IMPROV(WRK-CHAMP-I)                     
061600                    GREATER ZERO                                          
061700              MOVE WRK-CHAMP-I    TO WRK-CHAMP-FOUND-IDX                  
061800           END-IF                                                         
061900     END-EVALUATE.                                                        
062000*----------------------------------------------------------------*        
062100 3110-99-EXIT.                    EXIT.                                   
062200*----------------------------------------------------------------*        
062300*----------------------------------------------------------------*        
062400 3150-WRITE-IND-CHAMPION          SECTION.                                
062500*----------------------------------------------------------------*        
062600     EVALUATE WRK-CHAMP-CODE                                              
062700        WHEN 'DEFTERM'                                                    
062800           MOVE WRK-IC-DEFTERM-SCORE(WRK-CHAMP-FOUND-IDX)                 
062900                                   TO WRK-CHAMP-SCORE                     
063000           MOVE 'DEFECT-TERMINATOR'                                       
063100                                   TO RKCM06-MC-CATEGORY                  
063200                                      OF WRK-CHAMPS-REG                   
063300        WHEN 'CODEROCK'                                                   
063400           MOVE WRK-IC-BUGS-PER-KLOC(WRK-CHAMP-FOUND-IDX)                 
063500                                   TO WRK-CHAMP-SCORE                     
063600           MOVE 'CODE-ROCK'       TO RKCM06-MC-CATEGORY                   
063700                                      OF WRK-CHAMPS-REG                   
063800        WHEN 'CODESHLD'                                                   
063900           MOVE WRK-IC-VULN-PER-KLOC(WRK-CHAMP-FOUND-IDX)                 
064000                                   TO WRK-CHAMP-SCORE                     
064100           MOVE 'CODE-SHIELD'     TO RKCM06-MC-CATEGORY                   
064200                                      OF WRK-CHAMPS-REG                   
064300        WHEN 'CRAFTSMN'                                                   
064400           MOVE WRK-IC-SMELLS-PER-KLOC(WRK-CHAMP-FOUND-IDX)               
064500                                   TO WRK-CHAMP-SCORE                     
064600           MOVE 'CRAFTSMAN'       TO RKCM06-MC-CATEGORY                   
064700                                      OF WRK-CHAMPS-REG                   
064800        WHEN 'CLIMBER'                                                    
064900           MOVE WRK-IC-AVG-RANK-IMPROV(WRK-CHAMP-FOUND-IDX)               
065000                                   TO WRK-CHAMP-SCORE                     
065100           MOVE 'CLIMBER'         TO RKCM06-MC-CATEGORY                   
065200                                      OF WRK-CHAMPS-REG                   
065300     END-EVALUATE.                                                        
065400                                                                          
065500     MOVE ZERO                    TO WRK-NAME-MATCH-IDX.                  
065600                                                                          
065700     PERFORM 3160-FIND-DEV-NAME-LOOP                                      
065800             VARYING WRK-CHAMP-K FROM 1 BY 1                              
065900             UNTIL WRK-CHAMP-K GREATER WRK-DEV-NAME-COUNT                 
066000             OR WRK-NAME-MATCH-IDX GREATER ZERO.                          
066100                                                                          
066200     MOVE WRK-RUN-PERIOD           TO                                     
066300             RKCM06-MC-PERIOD OF WRK-CHAMPS-REG.                          
066400     MOVE WRK-CHAMP-ENTITY-TYPE     TO                                    
066500             RKCM06-MC-ENTITY-TYPE OF WRK-CHAMPS-REG.                     
066600     MOVE WRK-IC-DEV-ID(WRK-CHAMP-FOUND-IDX) TO                           
066700             RKCM06-MC-ENTITY-ID OF WRK-CHAMPS-REG.                       
066800     MOVE WRK-CHAMP-SCORE           TO                                    
066900             RKCM06-MC-SCORE OF WRK-CHAMPS-REG.                           
067000                                                                          
067100     IF WRK-NAME-MATCH-IDX         GREATER ZERO                           
067200        MOVE WRK-DNT-DEV-NAME(WRK-NAME-MATCH-IDX) TO                      
067300                RKCM06-MC-ENTITY-NAME OF WRK-CHAMPS-REG                   
067400     ELSE                                                                 
067500        MOVE SPACES                TO                                     
067600                RKCM06-MC-ENTITY-NAME OF WRK-CHAMPS-REG                   
067700     END-IF.                                                              
067800                                                                          
067900     MOVE WRK-CHAMP-SCORE           TO WRK-CHAMP-SCORE-DISPLAY.           
068000     STRING 'RANK 1 INDIVIDUAL ' WRK-CHAMP-CODE                           
068100            ' - SCORE ' WRK-CHAMP-SCORE-DISPLAY-ALT                       
068200            DELIMITED BY SIZE       INTO WRK-ERROR-CODE.                  
068300     MOVE WRK-ERROR-CODE             TO                                   
068400             RKCM06-MC-METRIC-DETAILS OF WRK-CHAMPS-REG.                  
068500                                                                          
068600     PERFORM 3800-WRITE-CHAMPS-ROW.                                       
068700*----------------------------------------------------------------*        
068800 3150-99-EXIT.                    EXIT.                                   
068900*----------------------------------------------------------------*        
069000*----------------------------------------------------------------*        
069100 3160-FIND-DEV-NAME-LOOP          SECTION.                                
069200*----------------------------------------------------------------*        
069300     IF WRK-DNT-DEV-ID(WRK-CHAMP-K)                                       
069400           EQUAL WRK-IC-DEV-ID(WRK-CHAMP-FOUND-IDX)                       
069500        MOVE WRK-CHAMP-K           TO WRK-NAME-MATCH-IDX                  
069600     END-IF.                                                              
069700*----------------------------------------------------------------*        
069800 3160-99-EXIT.                    EXIT.                                   
069900*----------------------------------------------------------------*        
070000*----------------------------------------------------------------*        
070100 3200-FIND-PRJ-CHAMPION           SECTION.                                
070200*----------------------------------------------------------------*        
070300     MOVE ZERO                    TO WRK-CHAMP-FOUND-IDX.                 
070400                                                                          
070500     PERFORM 3210-SCAN-PRJ-LOOP                                           
070600             VARYING WRK-CHAMP-I FROM 1 BY 1                              
070700             UNTIL WRK-CHAMP-I GREATER WRK-PC-TABLE-COUNT                 
070800             OR WRK-CHAMP-FOUND-IDX GREATER ZERO.                         
070900                                                                          
071000     IF WRK-CHAMP-FOUND-IDX       GREATER ZERO                            
071100        PERFORM 3250-WRITE-PRJ-CHAMPION                                   
071200     END-IF.                                                              
071300*----------------------------------------------------------------*        
071400 3200-99-EXIT.                    EXIT.                                   
071500*----------------------------------------------------------------*        
071600*----------------------------------------------------------------*        
071700 3210-SCAN-PRJ-LOOP               SECTION.                                
071800*----------------------------------------------------------------*        
071900     EVALUATE WRK-CHAMP-CODE                                              
072000        WHEN 'DEFTERM'                                                    
072100           IF WRK-PC-DEFTERM-RANK(WRK-CHAMP-I) EQUAL 1                    
072200              MOVE WRK-CHAMP-I    TO WRK-CHAMP-FOUND-IDX                  
072300           END-IF                                                         
072400        WHEN 'CODEROCK'                                                   
072500           IF WRK-PC-CODEROCK-RANK(WRK-CHAMP-I) EQUAL 1                   
072600              MOVE WRK-CHAMP-I    TO WRK-CHAMP-FOUND-IDX                  
072700           END-IF                                                         
072800        WHEN 'CODESHLD'                                                   
072900           IF WRK-PC-CODESHLD-RANK(WRK-CHAMP-I) EQUAL 1                   
073000              MOVE WRK-CHAMP-I    TO WRK-CHAMP-FOUND-IDX                  
073100           END-IF                                                         
073200        WHEN 'CRAFTSMN'                                                   
073300           IF WRK-PC-CRAFTSMAN-RANK(WRK-CHAMP-I) EQUAL 1                  
073400              MOVE WRK-CHAMP-I    TO WRK-CHAMP-FOUND-IDX                  
073500           END-IF                                                         
073600     END-EVALUATE.                                                        
073700*----------------------------------------------------------------*        
073800 3210-99-EXIT.                    EXIT.                                   
073900*----------------------------------------------------------------*        
074000*----------------------------------------------------------------*        
074100 3250-WRITE-PRJ-CHAMPION          SECTION.                                
074200*----------------------------------------------------------------*        
074300     EVALUATE WRK-CHAMP-CODE                                              
074400        WHEN 'DEFTERM'                                                    
074500           MOVE WRK-PC-DEFTERM-SCORE(WRK-CHAMP-FOUND-IDX)                 
074600                                   TO WRK-CHAMP-SCORE                     
074700           MOVE 'DEFECT-TERMINATOR'                                       
074800                                   TO RKCM06-MC-CATEGORY                  
074900                                      OF WRK-CHAMPS-REG                   
075000        WHEN 'CODEROCK'                                                   
075100           MOVE WRK-PC-BUGS-PER-KLOC(WRK-CHAMP-FOUND-IDX)                 
075200                                   TO WRK-CHAMP-SCORE                     
075300           MOVE 'CODE-ROCK'       TO RKCM06-MC-CATEGORY                   
075400                                      OF WRK-CHAMPS-REG                   
075500        WHEN 'CODESHLD'                                                   
075600           MOVE WRK-PC-VULN-PER-KLOC(WRK-CHAMP-FOUND-IDX)                 
075700                                   TO WRK-CHAMP-SCORE                     
075800           MOVE 'CODE-SHIELD'     TO RKCM06-MC-CATEGORY                   
075900                                      OF WRK-CHAMPS-REG                   
076000        WHEN 'CRAFTSMN'                                                   
076100           MOVE WRK-PC-SMELLS-PER-KLOC(WRK-CHAMP-FOUND-IDX)               
076200                                   TO WRK-CHAMP-SCORE                     
076300           MOVE 'CRAFTSMAN'       TO RKCM06-MC-CATEGORY                   
076400                                      OF WRK-CHAMPS-REG                   
076500     END-EVALUATE.                                                        
076600                                                                          
076700     MOVE ZERO                    TO WRK-NAME-MATCH-IDX.                  
076800                                                                          
076900     PERFORM 3260-FIND-PRJ-NAME-LOOP                                      
077000             VARYING WRK-CHAMP-K FROM 1 BY 1                              
077100             UNTIL WRK-CHAMP-K GREATER WRK-PRJ-NAME-COUNT                 
077200             OR WRK-NAME-MATCH-IDX GREATER ZERO.                          
077300                                                                          
077400     MOVE WRK-RUN-PERIOD           TO                                     
077500             RKCM06-MC-PERIOD OF WRK-CHAMPS-REG.                          
077600     MOVE WRK-CHAMP-ENTITY-TYPE     TO                                    
077700             RKCM06-MC-ENTITY-TYPE OF WRK-CHAMPS-REG.                     
077800     MOVE WRK-PC-PRJ-ID(WRK-CHAMP-FOUND-IDX) TO                           
077900             RKCM06-MC-ENTITY-ID OF WRK-CHAMPS-REG.                       
078000     MOVE WRK-CHAMP-SCORE           TO                                    
078100             RKCM06-MC-SCORE OF WRK-CHAMPS-REG.                           
078200                                                                          
078300     IF WRK-NAME-MATCH-IDX         GREATER ZERO                           
078400        MOVE WRK-PNT-PRJ-NAME(WRK-NAME-MATCH-IDX) TO                      
078500                RKCM06-MC-ENTITY-NAME OF WRK-CHAMPS-REG                   
078600     ELSE                                                                 
078700        MOVE SPACES                TO                                     
078800                RKCM06-MC-ENTITY-NAME OF WRK-CHAMPS-REG                   
078900     END-IF.                                                              
079000                                                                          
079100     MOVE WRK-CHAMP-SCORE           TO WRK-CHAMP-SCORE-DISPLAY.           
079200     STRING 'RANK 1 PROJECT ' WRK-CHAMP-CODE                              
079300            ' - SCORE ' WRK-CHAMP-SCORE-DISPLAY-ALT                       
079400            DELIMITED BY SIZE       INTO WRK-ERROR-CODE.                  
079500     MOVE WRK-ERROR-CODE             TO                                   
079600             RKCM06-MC-METRIC-DETAILS OF WRK-CHAMPS-REG.                  
079700                                                                          
079800     PERFORM 3800-WRITE-CHAMPS-ROW.                                       
079900*----------------------------------------------------------------*        
080000 3250-99-EXIT.                    EXIT.                                   
080100*----------------------------------------------------------------*        
080200*----------------------------------------------------------------*        
080300 3260-FIND-PRJ-NAME-LOOP          SECTION.                                
080400*----------------------------------------------------------------*        
080500     IF WRK-PNT-PRJ-ID(WRK-CHAMP-K)                                       
080600           EQUAL WRK-PC-PRJ-ID(WRK-CHAMP-FOUND-IDX)                       
080700        MOVE WRK-CHAMP-K           TO WRK-NAME-MATCH-IDX                  
080800     END-IF.                                                              
080900*----------------------------------------------------------------*        
081000 3260-99-EXIT.                    EXIT.                                   
081100*----------------------------------------------------------------*        
081200*----------------------------------------------------------------*        
081300 3800-WRITE-CHAMPS-ROW            SECTION.                                
081400*----------------------------------------------------------------*        
081500     MOVE WRK-CHAMPS-REG           TO FD-REG-CHAMPS.                      
081600                                                                          
081700     WRITE FD-REG-CHAMPS.                                                 
081800                                                                          
081900     PERFORM 8500-TEST-FS-CHAMPS.                                         
082000                                                                          
082100     IF WRK-FS-CHAMPS              EQUAL ZEROS                            
082200        ADD 1                      TO WRK-CHAMPS-REGS-COUNTER             
082300     END-IF.                                                              
082400*----------------------------------------------------------------*        
082500 3800-99-EXIT.                    EXIT.                                   
082600*----------------------------------------------------------------*        
082700*----------------------------------------------------------------*        
082800 3900-FINALIZE                    SECTION.                                
082900*----------------------------------------------------------------*        
083000     MOVE 'STEP 3: CHAMPIONS'                                             
083100                                  TO WRK-SUMLINE-TEXT.                    
083200     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
083300     PERFORM 8600-TEST-FS-RUNSUM.                                         
083400                                                                          
083500     MOVE WRK-CHAMPS-REGS-COUNTER TO WRK-COUNT-DISPLAY.                   
083600     STRING '    CHAMPIONS IDENTIFIED ............ '                      
083700            WRK-COUNT-DISPLAY-ALT                                         
083800            DELIMITED BY SIZE     INTO WRK-SUMLINE-TEXT.                  
083900     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
084000     PERFORM 8600-TEST-FS-RUNSUM.                                         
084100                                                                          
084200     MOVE '-----------------------------------------------------'         
084300                                  TO WRK-SUMLINE-TEXT.                    
084400     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
084500     PERFORM 8600-TEST-FS-RUNSUM.                                         
084600                                                                          
084700     IF RKCM0003-TRACE-ON                                                 
084800        DISPLAY 'RKCM0003 TRACE - CHAMPIONS: '                            
084900                WRK-COUNT-DISPLAY-ALT                                     
085000     END-IF.                                                              
085100                                                                          
085200     DISPLAY '***************************'.                               
085300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                               
085400     DISPLAY '***************************'.                               
085500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
085600     DISPLAY '*COMPILED........:'                                         
085700     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.                     
085800     DISPLAY '*.................'                                         
085900     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.           
086000     DISPLAY '*-------------------------*'.                               
086100     DISPLAY '*RECORDS INDRANK.....:' WRK-INDRANK-REGS-COUNTER            
086200     '*'.                                                                 
086300     DISPLAY '*RECORDS PRJRANK.....:' WRK-PRJRANK-REGS-COUNTER            
086400     '*'.                                                                 
086500     DISPLAY '*RECORDS CHAMPS......:' WRK-CHAMPS-REGS-COUNTER             
086600     '*'.                                                                 
086700     DISPLAY '*-------------------------*'.                               
086800     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
086900     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
087000     DISPLAY '***************************'.                               
087100                                                                          
087200     CLOSE DEVMSTR PRJMSTR INDRANK PRJRANK CHAMPS RUNSUM.                 
087300                                                                          
087400     STOP RUN.                                                            
087500*----------------------------------------------------------------*        
087600 3900-99-EXIT.                    EXIT.                                   
087700*----------------------------------------------------------------*        
087800*----------------------------------------------------------------*        
087900 7100-VERIFY-ORDER-DEVMSTR        SECTION.                                
088000*----------------------------------------------------------------*        
088100     IF RKCM01-DEV-ID OF WRK-DEVMSTR-REG                                  
088200           LESS WRK-DEVMSTR-KEY-PREVIOUS                                  
088300        STRING 'KEY...: ', RKCM01-DEV-ID OF WRK-DEVMSTR-REG               
088400                               DELIMITED BY SPACE                         
088500                               INTO WRK-ERROR-CODE                        
088600        MOVE 'DEVMSTR IS OUT OF ORDER'                                    
088700                               TO WRK-ERROR-MSG                           
088800        PERFORM 9999-CALL-ABEND-PGM                                       
088900     ELSE                                                                 
089000        MOVE RKCM01-DEV-ID OF WRK-DEVMSTR-REG                             
089100                               TO WRK-DEVMSTR-KEY-PREVIOUS                
089200     END-IF.                                                              
089300*----------------------------------------------------------------*        
089400 7100-99-EXIT.                    EXIT.                                   
089500*----------------------------------------------------------------*        
089600*----------------------------------------------------------------*        
089700 7200-VERIFY-ORDER-PRJMSTR        SECTION.                                
089800*----------------------------------------------------------------*        
089900     IF RKCM02-PRJ-ID OF WRK-PRJMSTR-REG                                  
090000           LESS WRK-PRJMSTR-KEY-PREVIOUS                                  
090100        STRING 'KEY...: ', RKCM02-PRJ-ID OF WRK-PRJMSTR-REG               
090200                               DELIMITED BY SPACE                         
090300                               INTO WRK-ERROR-CODE                        
090400        MOVE 'PRJMSTR IS OUT OF ORDER'                                    
090500                               TO WRK-ERROR-MSG                           
090600        PERFORM 9999-CALL-ABEND-PGM                                       
090700     ELSE                                                                 
090800        MOVE RKCM02-PRJ-ID OF WRK-PRJMSTR-REG                             
090900                               TO WRK-PRJMSTR-KEY-PREVIOUS                
091000     END-IF.                                                              
091100*----------------------------------------------------------------*        
091200 7200-99-EXIT.                    EXIT.                                   
091300*----------------------------------------------------------------*        
091400*----------------------------------------------------------------*        
091500 8100-TEST-FS-DEVMSTR             SECTION.                                
091600*----------------------------------------------------------------*        
091700     IF WRK-FS-DEVMSTR            NOT EQUAL ZEROS AND 10                  
091800        MOVE WRK-FS-DEVMSTR       TO WRK-ERROR-CODE                       
091900        PERFORM 9999-CALL-ABEND-PGM                                       
092000     END-IF.                                                              
092100*----------------------------------------------------------------*        
092200 8100-99-EXIT.                    EXIT.                                   
092300*----------------------------------------------------------------*        
092400*----------------------------------------------------------------*        
092500 8200-TEST-FS-PRJMSTR             SECTION.                                
092600*----------------------------------------------------------------*        
092700     IF WRK-FS-PRJMSTR            NOT EQUAL ZEROS AND 10                  
092800        MOVE WRK-FS-PRJMSTR       TO WRK-ERROR-CODE                       
092900        PERFORM 9999-CALL-ABEND-PGM                                       
093000     END-IF.                                                              
093100*----------------------------------------------------------------*        
093200 8200-99-EXIT.                    EXIT.                                   
093300*----------------------------------------------------------------*        
093400*----------------------------------------------------------------*        
093500 8300-TEST-FS-INDRANK             SECTION.                                
093600*----------------------------------------------------------------*        
093700     IF WRK-FS-INDRANK            NOT EQUAL ZEROS AND 10                  
093800        MOVE WRK-FS-INDRANK       TO WRK-ERROR-CODE                       
093900        PERFORM 9999-CALL-ABEND-PGM                                       
094000     END-IF.                                                              
094100*----------------------------------------------------------------*        
094200 8300-99-EXIT.                    EXIT.                                   
094300*----------------------------------------------------------------*        
094400*----------------------------------------------------------------*        
094500 8400-TEST-FS-PRJRANK             SECTION.                                
094600*----------------------------------------------------------------*        
094700     IF WRK-FS-PRJRANK            NOT EQUAL ZEROS AND 10                  
094800        MOVE WRK-FS-PRJRANK       TO WRK-ERROR-CODE                       
094900        PERFORM 9999-CALL-ABEND-PGM                                       
095000     END-IF.                                                              
095100*----------------------------------------------------------------*        
095200 8400-99-EXIT.                    EXIT.                                   
095300*----------------------------------------------------------------*        
095400*----------------------------------------------------------------*        
095500 8500-TEST-FS-CHAMPS              SECTION.                                
095600*----------------------------------------------------------------*        
095700     IF WRK-FS-CHAMPS             NOT EQUAL ZEROS                         
095800        MOVE WRK-FS-CHAMPS        TO WRK-ERROR-CODE                       
095900        PERFORM 9999-CALL-ABEND-PGM                                       
096000     END-IF.                                                              
096100*----------------------------------------------------------------*        
096200 8500-99-EXIT.                    EXIT.                                   
096300*----------------------------------------------------------------*        
096400*----------------------------------------------------------------*        
096500 8600-TEST-FS-RUNSUM              SECTION.                                
096600*----------------------------------------------------------------*        
096700     IF WRK-FS-RUNSUM             NOT EQUAL ZEROS                         
096800        MOVE WRK-FS-RUNSUM        TO WRK-ERROR-CODE                       
096900        PERFORM 9999-CALL-ABEND-PGM                                       
097000     END-IF.                                                              
097100*----------------------------------------------------------------*        
097200 8600-99-EXIT.                    EXIT.                                   
097300*----------------------------------------------------------------*        
097400*----------------------------------------------------------------*        
097500 9000-GET-DATE-TIME               SECTION.                                
097600*----------------------------------------------------------------*        
097700     ACCEPT WRK-SYSTEM-DATE       FROM DATE.                              
097800     MOVE YY                      TO YYYY-FORMATTED.                      
097900     MOVE MM                      TO MM-FORMATTED.                        
098000     MOVE DD                      TO DD-FORMATTED.                        
098100     ADD  2000                    TO YYYY-FORMATTED.                      
098200                                                                          
098300     ACCEPT WRK-SYSTEM-TIME       FROM TIME.                              
098400     MOVE HOUR                    TO HOUR-FORMATTED.                      
098500     MOVE MINUTE                  TO MINUTE-FORMATTED.                    
098600     MOVE SECOND                  TO SECOND-FORMATTED.                    
098700*----------------------------------------------------------------*        
098800 9000-99-EXIT.                    EXIT.                                   
098900*----------------------------------------------------------------*        
099000*----------------------------------------------------------------*        
099100 9999-CALL-ABEND-PGM              SECTION.                                
099200*----------------------------------------------------------------*        
099300     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.                      
099400     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.                      
099500     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.                    
099600*----------------------------------------------------------------*        
099700 9999-99-EXIT.                    EXIT.                                   
099800*----------------------------------------------------------------*        
