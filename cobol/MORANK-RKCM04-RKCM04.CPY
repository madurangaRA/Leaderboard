000100*----------------------------------------------------------------*        
000200*    COPYBOOK...: RKCM04                                         *        
000300*    RECORD.....: INDIVIDUAL RANKING - ALSO PRIOR-MONTH INPUT    *        
000400*    LRECL......: 00100                                          *        
000500*----------------------------------------------------------------*        
000600*    HISTORY:                                                             
000700*    22/05/1990 RMM ORIGINAL LAYOUT - MONTHLY RANKING PROJECT.            
000800*    10/10/1992 DLW ADDED CODE SHIELD / CRAFTSMAN - CR0201.               
000900*    04/03/1995 DLW ADDED CLIMBER CATEGORY - CR0247.                      
001000*    19/01/1999 JKT Y2K - IR-RANKING-PERIOD CONFIRMED 9(08).              
001100*----------------------------------------------------------------*        
001200    03 RKCM04-IR-DEVELOPER-ID        PIC 9(09).                           
001300    03 RKCM04-IR-RANKING-PERIOD       PIC 9(08).                          
001400    03 RKCM04-IR-DEFTERM-SCORE        PIC S9(09) COMP-3.                  
001500    03 RKCM04-IR-DEFTERM-RANK         PIC 9(03).                          
001600    03 RKCM04-IR-VIOLATS-RESOLVED     PIC S9(07) COMP-3.                  
001700    03 RKCM04-IR-CODEROCK-SCORE       PIC S9(05)V9(04) COMP-3.            
001800    03 RKCM04-IR-CODEROCK-RANK        PIC 9(03).                          
001900    03 RKCM04-IR-BUGS-PER-KLOC        PIC S9(05)V9(04) COMP-3.            
002000    03 RKCM04-IR-CODESHLD-SCORE       PIC S9(05)V9(04) COMP-3.            
002100    03 RKCM04-IR-CODESHLD-RANK        PIC 9(03).                          
002200    03 RKCM04-IR-VULN-PER-KLOC        PIC S9(05)V9(04) COMP-3.            
002300    03 RKCM04-IR-CRAFTSMAN-SCORE      PIC S9(05)V9(04) COMP-3.            
002400    03 RKCM04-IR-CRAFTSMAN-RANK       PIC 9(03).                          
002500    03 RKCM04-IR-SMELLS-PER-KLOC      PIC S9(05)V9(04) COMP-3.            
002600    03 RKCM04-IR-CLIMBER-SCORE        PIC S9(05)V9(04) COMP-3.            
002700    03 RKCM04-IR-CLIMBER-RANK         PIC 9(03).                          
002800    03 RKCM04-IR-AVG-RANK-IMPROV      PIC S9(05)V9(04) COMP-3.            
002900    03 RKCM04-IR-TOTAL-KLOC           PIC S9(07)V9(02) COMP-3.            
003000    03 FILLER                        PIC X(14).                           
