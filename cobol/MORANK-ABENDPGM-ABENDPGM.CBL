000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     ABENDPGM.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   DATA PROCESSING - QUALITY METRICS GROUP.                 
000800 DATE-WRITTEN.   14/08/1989.                                              
000900 DATE-COMPILED.                                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*----------------------------------------------------------------*        
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: ABENDPGM.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 14/08/1989                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: MONTHLY RANKING BATCH - MORANK                *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: ABNORMAL END PROGRAM - COMMON TO ALL MORANK   *        
002300*                  STEPS.  CALLED WHENEVER A FILE STATUS OR KEY  *        
002400*                  SEQUENCE CHECK FAILS.                        *         
002500*----------------------------------------------------------------*        
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
002700*                   NONE.  LINKAGE ONLY.                         *        
002800*----------------------------------------------------------------*        
002900*    TABLE DB2...:  NONE.                                        *        
003000*----------------------------------------------------------------*        
003100*    CHANGE LOG:                                                          
003200*    14/08/1989 RMM  ORIGINAL PROGRAM - MONTHLY RANKING BATCH.            
003300*    02/02/1991 RMM  ADDED CALLER-PROGRAM DISPLAY LINE - CR0098.          
003400*    19/07/1994 DLW  WIDENED ERROR-MSG BOX - CR0042.                      
003500*    21/01/1999 JKT  Y2K REVIEW - WRK-ERROR-DATE IS TEXT, NOT A           
003600*                    2-DIGIT YEAR FIELD.  NO CHANGE REQUIRED.             
003700*                    - CR0251.                                            
003750*    06/04/2001 DLW  BROKE OUT SEQ NO/DATE/FILE STATUS ON THE             
003760*                    BANNER SO OPS CAN READ THE ABEND CONTEXT             
003770*                    WITHOUT GREPPING THE JOBLOG - CR0287.                
003800*----------------------------------------------------------------*        
003900*================================================================*        
004000*           E N V I R O N M E N T      D I V I S I O N           *        
004100*================================================================*        
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500      C01 IS TOP-OF-FORM.                                                 
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900                                                                          
005000*================================================================*        
005100*                  D A T A      D I V I S I O N                  *        
005200*================================================================*        
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500*                                                                         
005600*-----------------------------------------------------------------        
005700*                  WORKING-STORAGE SECTION                                
005800*-----------------------------------------------------------------        
005900 WORKING-STORAGE SECTION.                                                 
006000                                                                          
006100 77 WRK-ABEND-CALL-COUNT                   PIC S9(04) COMP                
006200                                                     VALUE ZERO.          
006300                                                                          
006400*ALTERNATE VIEW OF THE ERROR DATE PASSED IN BY THE CALLER, SO             
006500*THE BANNER CAN SHOW IT BROKEN INTO DD/MM/YYYY PIECES.                    
006600 01 WRK-BANNER-DATE                        PIC X(10) VALUE SPACES.        
006700 01 WRK-BANNER-DATE-PARTS     REDEFINES     WRK-BANNER-DATE.              
006800    03 WRK-BDATE-DD                        PIC X(02).                     
006900    03 FILLER                              PIC X(01).                     
007000    03 WRK-BDATE-MM                        PIC X(02).                     
007100    03 FILLER                              PIC X(01).                     
007200    03 WRK-BDATE-YYYY                      PIC X(04).                     
007300                                                                          
007400*ALTERNATE VIEW OF THE ERROR CODE - SOME CALLERS PASS A FILE              
007500*STATUS (NUMERIC) AND SOME PASS A STRING-BUILT KEY VALUE.                 
007600 01 WRK-BANNER-CODE                        PIC X(30) VALUE SPACES.        
007700 01 WRK-BANNER-CODE-NUM       REDEFINES     WRK-BANNER-CODE.              
007800    03 WRK-BCODE-NUMERIC                   PIC 9(02).                     
007900    03 FILLER                              PIC X(28).                     
008000                                                                          
008100*ALTERNATE VIEW OF THE CALL COUNTER FOR DISPLAY ON THE BANNER -           
008200*COMP COUNTERS DISPLAY POORLY, SO A ZONED VIEW IS KEPT HANDY.             
008300 01 WRK-ABEND-COUNT-DISPLAY                PIC 9(04) VALUE ZEROS.         
008400 01 WRK-ABEND-COUNT-ALT       REDEFINES                                   
008500                               WRK-ABEND-COUNT-DISPLAY.                   
008600    03 WRK-ABEND-COUNT-HI                  PIC 9(02).                     
008700    03 WRK-ABEND-COUNT-LO                  PIC 9(02).                     
008800                                                                          
008900*-----------------------------------------------------------------        
009000*                      LINKAGE SECTION                                    
009100*-----------------------------------------------------------------        
009200 LINKAGE SECTION.                                                         
009300 01 WRK-ERROR-LOG.                                                        
009400    03 WRK-PROGRAM                         PIC X(08).                     
009500    03 WRK-ERROR-MSG                       PIC X(30).                     
009600    03 WRK-ERROR-CODE                      PIC X(30).                     
009700    03 WRK-ERROR-DATE                      PIC X(10).                     
009800    03 WRK-ERROR-TIME                      PIC X(08).                     
009900*================================================================*        
010000 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.           
010100*================================================================*        
010200*----------------------------------------------------------------*        
010300 0000-MAIN-PROCESS               SECTION.                                 
010400*----------------------------------------------------------------*        
010500     ADD 1                       TO   WRK-ABEND-CALL-COUNT.               
010600     MOVE WRK-ABEND-CALL-COUNT   TO   WRK-ABEND-COUNT-DISPLAY.            
010700     MOVE WRK-ERROR-DATE         TO   WRK-BANNER-DATE.                    
010800     MOVE WRK-ERROR-CODE         TO   WRK-BANNER-CODE.                    
010900                                                                          
011000     DISPLAY '**********************************'.                        
011100     DISPLAY '*   MORANK RANKING RUN ABORTED   *'.                        
011200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
011300     DISPLAY '*ABEND SEQ NO: 'WRK-ABEND-COUNT-HI                          
011400             '-'WRK-ABEND-COUNT-LO'               *'.                     
011500     DISPLAY '*RUN DATE: 'WRK-BDATE-DD'/'WRK-BDATE-MM                     
011600             '/'WRK-BDATE-YYYY'            *'.                            
011700     DISPLAY '*RUN TIME: 'WRK-ERROR-TIME'               *'.               
011800     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
011900     DISPLAY '*STEP PROGRAM.......:'WRK-PROGRAM'    *'.                   
012000     DISPLAY '*FILE STATUS (NUMERIC PART)..:'                             
012100             WRK-BCODE-NUMERIC'          *'.                              
012200     DISPLAY '*ERROR CODE:                     *'.                        
012300     DISPLAY '* 'WRK-ERROR-CODE' *'.                                      
012400     DISPLAY '*ERROR MESSAGE:                  *'.                        
012500     DISPLAY '* 'WRK-ERROR-MSG' *'.                                       
012600     DISPLAY '**********************************'.                        
012700                                                                          
012800     STOP RUN.                                                            
012900*----------------------------------------------------------------*        
013000 0000-99-EXIT.                   EXIT.                                    
013100*----------------------------------------------------------------*        
