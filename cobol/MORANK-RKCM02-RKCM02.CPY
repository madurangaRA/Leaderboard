000100*----------------------------------------------------------------*        
000200*    COPYBOOK...: RKCM02                                         *        
000300*    RECORD.....: PROJECT MASTER - ONE ROW PER SONAR PROJECT     *        
000400*    LRECL......: 00100                                          *        
000500*----------------------------------------------------------------*        
000600*    HISTORY:                                                             
000700*    12/04/1989 RMM ORIGINAL LAYOUT - MONTHLY RANKING PROJECT.            
000800*    14/02/1994 DLW WIDENED KEY FIELD TO X(30) - CR0179.                  
000900*----------------------------------------------------------------*        
001000    03 RKCM02-PRJ-ID                 PIC 9(09).                           
001100    03 RKCM02-PRJ-PROJECT-KEY         PIC X(30).                          
001200    03 RKCM02-PRJ-PROJECT-NAME        PIC X(40).                          
001300    03 RKCM02-PRJ-IS-ACTIVE           PIC X(01).                          
001400    03 FILLER                        PIC X(20).                           
