000100*----------------------------------------------------------------*        
000200*    COPYBOOK...: RKCM03                                         *        
000300*    RECORD.....: DEVELOPER METRICS DAILY - SONAR DAILY DETAIL   *        
000400*    LRECL......: 00060                                          *        
000500*----------------------------------------------------------------*        
000600*    HISTORY:                                                             
000700*    09/05/1990 RMM ORIGINAL LAYOUT - MONTHLY RANKING PROJECT.            
000800*    03/11/1993 DLW ADDED DMD-LOC-CONTRIBUTED - CR0188.                   
000900*    17/06/1996 JKT PACKED THE INTRODUCED/RESOLVED COUNTS.                
001000*----------------------------------------------------------------*        
001100    03 RKCM03-DMD-DEVELOPER-ID       PIC 9(09).                           
001200    03 RKCM03-DMD-PROJECT-ID          PIC 9(09).                          
001300    03 RKCM03-DMD-DATE-RECORDED       PIC 9(08).                          
001400    03 RKCM03-DMD-VIOLATS-INTRO       PIC S9(07) COMP-3.                  
001500    03 RKCM03-DMD-VIOLATS-RESOLVED    PIC S9(07) COMP-3.                  
001600    03 RKCM03-DMD-BUGS-INTRO          PIC S9(07) COMP-3.                  
001700    03 RKCM03-DMD-VULNERAB-INTRO      PIC S9(07) COMP-3.                  
001800    03 RKCM03-DMD-CODE-SMELLS-INTRO   PIC S9(07) COMP-3.                  
001900    03 RKCM03-DMD-LOC-CONTRIBUTED     PIC S9(09) COMP-3.                  
002000    03 FILLER                        PIC X(09).                           
