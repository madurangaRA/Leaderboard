000100*----------------------------------------------------------------*        
000200*    COPYBOOK...: RKCM06                                         *        
000300*    RECORD.....: MONTHLY CHAMPION - RANK 1 AWARD PER CATEGORY   *        
000400*    LRECL......: 00180                                          *        
000500*----------------------------------------------------------------*        
000600*    HISTORY:                                                             
000700*    30/07/1990 RMM ORIGINAL LAYOUT - MONTHLY RANKING PROJECT.            
000800*    12/12/1994 DLW ADDED MC-METRIC-DETAILS FREE TEXT - CR0233.           
000900*----------------------------------------------------------------*        
001000    03 RKCM06-MC-PERIOD              PIC 9(08).                           
001100    03 RKCM06-MC-CATEGORY             PIC X(20).                          
001200    03 RKCM06-MC-ENTITY-TYPE          PIC X(10).                          
001300    03 RKCM06-MC-ENTITY-ID            PIC 9(09).                          
001400    03 RKCM06-MC-ENTITY-NAME          PIC X(40).                          
001500    03 RKCM06-MC-SCORE                PIC S9(07)V9(04) COMP-3.            
001600    03 RKCM06-MC-METRIC-DETAILS       PIC X(80).                          
001700    03 FILLER                        PIC X(07).                           
