000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     RKCM0002.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   DATA PROCESSING - QUALITY METRICS GROUP.                 
000800 DATE-WRITTEN.   22/05/1990.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*----------------------------------------------------------------*        
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: RKCM0002.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 22/05/1990                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: MONTHLY RANKING BATCH - MORANK                *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: BATCH STEP 2 OF 3 - BUILD PROJECT RANKINGS    *        
002300*                  FOR THE PRIOR CALENDAR MONTH FROM THE SONAR   *        
002400*                  DAILY DETAIL FILE, RE-READ IN PROJECT-PLUS-   *        
002500*                  DATE ORDER.  SCORES DEFECT TERMINATOR, CODE   *        
002600*                  ROCK, CODE SHIELD AND CRAFTSMAN (NO CLIMBER   *        
002700*                  CATEGORY AT PROJECT LEVEL), RANKS EACH        *        
002800*                  CATEGORY AND WRITES THE PROJECT RANKING       *        
002900*                  OUTPUT FILE.  EXTENDS THE RUN SUMMARY REPORT  *        
003000*                  OPENED BY RKCM0001 AS STEP 2 OF THE JOB.      *        
003100*----------------------------------------------------------------*        
003200*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003300*                   PRJMSTR         00100       RKCM02           *        
003400*                   PRJDTL          00060       RKCM03           *        
003500*                   PRJRANK         00080       RKCM05           *        
003600*                   RUNSUM          00080       NONE             *        
003700*----------------------------------------------------------------*        
003800*    TABLE DB2...:  NONE.                                        *        
003900*                                                                *        
004000*----------------------------------------------------------------*        
004100*                                                                *        
004200*    CHANGE LOG:                                                 *        
004300*    22/05/1990 RMM  ORIGINAL PROGRAM - PROJECT RANKING STEP.    *        
004400*    10/10/1992 DLW  ADDED CODE SHIELD / CRAFTSMAN SCORING -     *        
004500*                    CR0201.                                    *         
004600*    02/02/1995 DLW  QUALIFICATION SENTINEL (999) FOR            *        
004700*                    UNQUALIFIED CODE ROCK / SHIELD /            *        
004800*                    CRAFTSMAN ENTRIES - CR0198.                 *        
004900*    19/01/1999 JKT  Y2K - RUN PERIOD CENTURY NOW ADDED          *        
005000*                    EXPLICITLY, NOT ASSUMED - CR0251.           *        
005100*    11/07/2001 MHC  RAISED RANKING TABLE TO 999 PROJECTS -      *        
005200*                    CR0319.                                    *         
005300*----------------------------------------------------------------*        
005400*================================================================*        
005500*           E N V I R O N M E N T      D I V I S I O N           *        
005600*================================================================*        
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000      C01 IS TOP-OF-FORM                                                  
006100      UPSI-0 ON STATUS IS RKCM0002-TRACE-ON                               
006200             OFF STATUS IS RKCM0002-TRACE-OFF.                            
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600                                                                          
006700     SELECT PRJMSTR       ASSIGN TO UTS-S-PRJMSTR                         
006800      ORGANIZATION IS     SEQUENTIAL                                      
006900      ACCESS MODE  IS     SEQUENTIAL                                      
007000      FILE STATUS  IS     WRK-FS-PRJMSTR.                                 
007100                                                                          
007200     SELECT PRJDTL        ASSIGN TO UTS-S-PRJDTL                          
007300      ORGANIZATION IS     SEQUENTIAL                                      
007400      ACCESS MODE  IS     SEQUENTIAL                                      
007500      FILE STATUS  IS     WRK-FS-PRJDTL.                                  
007600                                                                          
007700     SELECT PRJRANK       ASSIGN TO UTS-S-PRJRANK                         
007800      ORGANIZATION IS     SEQUENTIAL                                      
007900      ACCESS MODE  IS     SEQUENTIAL                                      
008000      FILE STATUS  IS     WRK-FS-PRJRANK.                                 
008100                                                                          
008200     SELECT RUNSUM        ASSIGN TO UTS-S-RUNSUM                          
008300      ORGANIZATION IS     SEQUENTIAL                                      
008400      ACCESS MODE  IS     SEQUENTIAL                                      
008500      FILE STATUS  IS     WRK-FS-RUNSUM.                                  
008600                                                                          
008700*================================================================*        
008800*                  D A T A      D I V I S I O N                  *        
008900*================================================================*        
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200*                                                                         
009300 FD PRJMSTR                                                               
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORD   IS STANDARD                                           
009600     BLOCK CONTAINS 00 RECORDS.                                           
009700 01 FD-REG-PRJMSTR     PIC X(100).                                        
009800                                                                          
009900 FD PRJDTL                                                                
010000     RECORDING MODE IS F                                                  
010100     LABEL RECORD   IS STANDARD                                           
010200     BLOCK CONTAINS 00 RECORDS.                                           
010300 01 FD-REG-PRJDTL      PIC X(060).                                        
010400                                                                          
010500 FD PRJRANK                                                               
010600     RECORDING MODE IS F                                                  
010700     LABEL RECORD   IS STANDARD                                           
010800     BLOCK CONTAINS 00 RECORDS.                                           
010900 01 FD-REG-PRJRANK     PIC X(080).                                        
011000                                                                          
011100 FD RUNSUM                                                                
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORD   IS STANDARD                                           
011400     BLOCK CONTAINS 00 RECORDS.                                           
011500 01 FD-REG-RUNSUM      PIC X(080).                                        
011600                                                                          
011700*----------------------------------------------------------------*        
011800*                  WORKING-STORAGE SECTION                       *        
011900*----------------------------------------------------------------*        
012000 WORKING-STORAGE SECTION.                                                 
012100                                                                          
012200 77 WRK-PRJMSTR-REGS-COUNTER        PIC S9(07) COMP VALUE ZERO.           
012300 77 WRK-PRJDTL-REGS-COUNTER         PIC S9(07) COMP VALUE ZERO.           
012400 77 WRK-PRJRANK-REGS-COUNTER        PIC S9(07) COMP VALUE ZERO.           
012500                                                                          
012600 77 WRK-PRJMSTR-EOF                 PIC X(03) VALUE SPACES.               
012700 77 WRK-PRJDTL-EOF                  PIC X(03) VALUE SPACES.               
012800                                                                          
012900 77 WRK-DETAIL-ROWS-FOUND           PIC S9(05) COMP VALUE ZERO.           
013000 77 WRK-TABLE-INDEX                 PIC S9(05) COMP VALUE ZERO.           
013100                                                                          
013200 77 WRK-RANK-I                      PIC S9(05) COMP VALUE ZERO.           
013300 77 WRK-RANK-J                      PIC S9(05) COMP VALUE ZERO.           
013400 77 WRK-RANK-BETTER-COUNT           PIC S9(05) COMP VALUE ZERO.           
013500 77 WRK-RANK-FIELD-CODE             PIC X(08) VALUE SPACES.               
013600                                                                          
013700*DATA FOR ERROR LOG:                                                      
013800 01 WRK-ERROR-LOG.                                                        
013900    03 WRK-PROGRAM                        PIC X(08) VALUE                 
014000                                              'RKCM0002'  .               
014100    03 WRK-ERROR-MSG                      PIC X(30) VALUE SPACES.         
014200    03 WRK-ERROR-CODE                     PIC X(30) VALUE SPACES.         
014300    03 WRK-ERROR-DATE                     PIC X(10) VALUE SPACES.         
014400    03 WRK-ERROR-TIME                     PIC X(08) VALUE SPACES.         
014500                                                                          
014600*ABENDING PROGRAM:                                                        
014700 77 WRK-ABEND-PGM                         PIC X(08) VALUE                 
014800                                              'ABENDPGM'  .               
014900                                                                          
015000 01 WRK-ORDER-VERIF-KEYS.                                                 
015100    03 WRK-PRJMSTR-KEY-PREVIOUS           PIC 9(09) VALUE ZEROS.          
015200    03 WRK-PRJDTL-KEY-PREVIOUS       PIC X(26) VALUE LOW-VALUES.          
015300                                                                          
015400*COMPOSITE PRJDTL KEY - PROJECT + DEVELOPER + DATE.  SAME SHAPE           
015500*AS RKCM0001'S DEVDTL KEY BUT THE FILE IS PHYSICALLY SORTED               
015600*PROJECT-ID-FIRST FOR THIS STEP - WRK-PRJDTL-KEY-OK REDEFINES             
015700*THE SPLIT PARTS AS A SINGLE COMPARABLE STRING.                           
015800 01 WRK-PRJDTL-KEY.                                                       
015900    03 WRK-PRJDTL-KEY-PRJ-ID            PIC 9(09) VALUE ZEROS.            
016000    03 WRK-PRJDTL-KEY-DEV-ID            PIC 9(09) VALUE ZEROS.            
016100    03 WRK-PRJDTL-KEY-DATE              PIC 9(08) VALUE ZEROS.            
016200                                                                          
016300 01 WRK-PRJDTL-KEY-OK REDEFINES WRK-PRJDTL-KEY                            
016400                                 PIC X(26).                               
016500                                                                          
016600 01 WRK-FILE-STATUS.                                                      
016700    03 WRK-FS-PRJMSTR                    PIC 9(02) VALUE ZEROS.           
016800    03 WRK-FS-PRJDTL                     PIC 9(02) VALUE ZEROS.           
016900    03 WRK-FS-PRJRANK                    PIC 9(02) VALUE ZEROS.           
017000    03 WRK-FS-RUNSUM                     PIC 9(02) VALUE ZEROS.           
017100                                                                          
017200 01 WRK-PRJMSTR-REG.                                                      
017300    COPY 'RKCM02'.                                                        
017400                                                                          
017500 01 WRK-PRJDTL-REG.                                                       
017600    COPY 'RKCM03'.                                                        
017700                                                                          
017800 01 WRK-PRJRANK-REG.                                                      
017900    COPY 'RKCM05'.                                                        
018000                                                                          
018100*ACCUMULATORS FOR THE CURRENT MASTER'S DETAIL ROWS - ZEROED IN            
018200*2300-ZERO-ACCUMULATORS AT THE START OF EACH MASTER BREAK.                
018300 01 WRK-CURRENT-SUMS.                                                     
018400    03 WRK-CURR-PRJ-ID                   PIC 9(09) VALUE ZEROS.           
018500    03 WRK-SUM-VIOL-INTRO                PIC S9(07) COMP-3                
018600                                              VALUE ZERO.                 
018700    03 WRK-SUM-VIOL-RESOLVED             PIC S9(07) COMP-3                
018800                                              VALUE ZERO.                 
018900    03 WRK-SUM-BUGS-INTRO                PIC S9(07) COMP-3                
019000                                              VALUE ZERO.                 
019100    03 WRK-SUM-VULN-INTRO                PIC S9(07) COMP-3                
019200                                              VALUE ZERO.                 
019300    03 WRK-SUM-SMELLS-INTRO              PIC S9(07) COMP-3                
019400                                              VALUE ZERO.                 
019500    03 WRK-SUM-LOC                       PIC S9(09) COMP-3                
019600                                              VALUE ZERO.                 
019700                                                                          
019800*IN-MEMORY RANKING TABLE - ONE ENTRY PER PROJECT WITH AT LEAST            
019900*ONE DETAIL ROW THIS PERIOD.  NO SORT VERB IS USED ANYWHERE IN            
020000*THIS SHOP'S WORK SO RANKS ARE ASSIGNED BY COMPARISON COUNT               
020100*(SEE SECTIONS 3500 AND 3600) RATHER THAN BY SORTING THE TABLE.           
020200 01 WRK-PR-TABLE.                                                         
020300    03 WRK-PR-ENTRY OCCURS 999 TIMES                                      
020400                     INDEXED BY WRK-PR-IDX-UNUSED.                        
020500       05 WRK-PR-PRJ-ID                 PIC 9(09).                        
020600       05 WRK-PR-ORIG-SEQ               PIC S9(05) COMP.                  
020700       05 WRK-PR-TOTAL-KLOC             PIC S9(07)V9(02) COMP-3.          
020800       05 WRK-PR-QUALIFIED              PIC X(01).                        
020900       05 WRK-PR-DEFTERM-SCORE          PIC S9(09) COMP-3.                
021000       05 WRK-PR-DEFTERM-RANK           PIC 9(03).                        
021100       05 WRK-PR-VIOLATS-RESOLVED       PIC S9(07) COMP-3.                
021200       05 WRK-PR-BUGS-PER-KLOC          PIC S9(05)V9(04) COMP-3.          
021300       05 WRK-PR-CODEROCK-RANK          PIC 9(03).                        
021400       05 WRK-PR-VULN-PER-KLOC          PIC S9(05)V9(04) COMP-3.          
021500       05 WRK-PR-CODESHLD-RANK          PIC 9(03).                        
021600       05 WRK-PR-SMELLS-PER-KLOC        PIC S9(05)V9(04) COMP-3.          
021700       05 WRK-PR-CRAFTSMAN-RANK         PIC 9(03).                        
021800                                                                          
021900*RUN PERIOD - NORMALIZED TO DAY 1 OF THE PRIOR CALENDAR MONTH.            
022000*WRK-PERIOD-PARTS REDEFINES THE PACKED WORKING FORM SO THE MONTH          
022100*ROLL-BACK ARITHMETIC CAN ADDRESS YEAR/MONTH SEPARATELY.                  
022200 01 WRK-PERIOD-YYYYMMDD                  PIC 9(08) VALUE ZEROS.           
022300 01 WRK-PERIOD-PARTS REDEFINES WRK-PERIOD-YYYYMMDD.                       
022400    03 WRK-PERIOD-YYYY                   PIC 9(04).                       
022500    03 WRK-PERIOD-MM                     PIC 9(02).                       
022600    03 WRK-PERIOD-DD                     PIC 9(02).                       
022700                                                                          
022800 77 WRK-PERIOD-START                     PIC 9(08) VALUE ZEROS.           
022900 77 WRK-PERIOD-END                        PIC 9(08) VALUE ZEROS.          
023000 77 WRK-PERIOD-END-DAY                    PIC 9(02) COMP                  
023100                                              VALUE ZERO.                 
023200 77 WRK-LEAP-QUOTIENT                     PIC S9(05) COMP                 
023300                                              VALUE ZERO.                 
023400 77 WRK-LEAP-REMAINDER                    PIC S9(05) COMP                 
023500                                              VALUE ZERO.                 
023600                                                                          
023700*RUN SUMMARY REPORT LINE - PRINT IMAGE, STEP 2 OF 3.  THE RUNSUM          
023800*FILE WAS OPENED BY RKCM0001 EARLIER IN THE JOB AND IS EXTENDED           
023900*HERE RATHER THAN RE-OPENED FOR OUTPUT.                                   
024000 01 WRK-SUMMARY-LINE.                                                     
024100    03 WRK-SUMLINE-TEXT                  PIC X(80) VALUE SPACES.          
024200                                                                          
024300 77 WRK-COUNT-DISPLAY                     PIC ZZZZ9 VALUE ZERO.           
024400 77 WRK-COUNT-DISPLAY-ALT REDEFINES                                       
024500       WRK-COUNT-DISPLAY                  PIC X(05).                      
024600                                                                          
024700*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
024800 01 WRK-SYSTEM-DATE.                                                      
024900    03 YY                                 PIC 9(02) VALUE ZEROS.          
025000    03 MM                                 PIC 9(02) VALUE ZEROS.          
025100    03 DD                                 PIC 9(02) VALUE ZEROS.          
025200*                                                                         
025300 01 WRK-DATE-FORMATTED.                                                   
025400    03 DD-FORMATTED                       PIC 9(02) VALUE ZEROS.          
025500    03 FILLER                             PIC X(01) VALUE '-'.            
025600    03 MM-FORMATTED                       PIC 9(02) VALUE ZEROS.          
025700    03 FILLER                             PIC X(01) VALUE '-'.            
025800    03 YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.          
025900*                                                                         
026000 01 WRK-SYSTEM-TIME.                                                      
026100    03 HOUR                               PIC 9(02) VALUE ZEROS.          
026200    03 MINUTE                             PIC 9(02) VALUE ZEROS.          
026300    03 SECOND                             PIC 9(02) VALUE ZEROS.          
026400    03 HUNDREDTH                          PIC 9(02) VALUE ZEROS.          
026500*                                                                         
026600 01 WRK-TIME-FORMATTED.                                                   
026700    03 HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.          
026800    03 FILLER                             PIC X(01) VALUE ':'.            
026900    03 MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.          
027000    03 FILLER                             PIC X(01) VALUE ':'.            
027100    03 SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.          
027200                                                                          
027300 01 WRK-WHEN-COMPILED.                                                    
027400    03 MM-COMPILED                        PIC X(02) VALUE SPACES.         
027500    03 FILLER                             PIC X(01) VALUE '/'.            
027600    03 DD-COMPILED                        PIC X(02) VALUE SPACES.         
027700    03 FILLER                             PIC X(01) VALUE '/'.            
027800    03 YY-COMPILED                        PIC X(02) VALUE SPACES.         
027900    03 HOUR-COMPILED                      PIC X(02) VALUE SPACES.         
028000    03 FILLER                             PIC X(01) VALUE '-'.            
028100    03 MINUTE-COMPILED                    PIC X(02) VALUE SPACES.         
028200    03 FILLER                             PIC X(01) VALUE '-'.            
028300    03 SECOND-COMPILED                    PIC X(02) VALUE SPACES.         
028400                                                                          
028500*================================================================*        
028600 PROCEDURE                       DIVISION.                                
028700*================================================================*        
028800*----------------------------------------------------------------*        
028900 0000-MAIN-PROCESS               SECTION.                                 
029000*----------------------------------------------------------------*        
029100     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.                    
029200                                                                          
029300     PERFORM 1000-INITIALIZE.                                             
029400                                                                          
029500     PERFORM 2000-BUILD-RANKING-TABLE                                     
029600                    UNTIL WRK-PRJMSTR-EOF EQUAL 'END'.                    
029700                                                                          
029800     PERFORM 3000-ASSIGN-RANKS.                                           
029900                                                                          
030000     PERFORM 2700-WRITE-PRJRANK.                                          
030100                                                                          
030200     PERFORM 3900-FINALIZE.                                               
030300*----------------------------------------------------------------*        
030400 0000-99-EXIT.                   EXIT.                                    
030500*----------------------------------------------------------------*        
030600*----------------------------------------------------------------*        
030700 1000-INITIALIZE                 SECTION.                                 
030800*----------------------------------------------------------------*        
030900     PERFORM 9000-GET-DATE-TIME.                                          
031000     PERFORM 1900-COMPUTE-RUN-PERIOD.                                     
031100                                                                          
031200     INITIALIZE WRK-PRJMSTR-REG                                           
031300                WRK-PRJDTL-REG                                            
031400                WRK-PRJRANK-REG.                                          
031500                                                                          
031600     MOVE ZERO                   TO WRK-TABLE-INDEX.                      
031700     MOVE LOW-VALUES             TO WRK-PRJDTL-KEY-PREVIOUS.              
031800                                                                          
031900     OPEN INPUT  PRJMSTR                                                  
032000                 PRJDTL                                                   
032100          OUTPUT PRJRANK                                                  
032200          EXTEND RUNSUM.                                                  
032300                                                                          
032400     MOVE 'OPEN FILE PRJMSTR'    TO WRK-ERROR-MSG.                        
032500     PERFORM 8100-TEST-FS-PRJMSTR.                                        
032600                                                                          
032700     MOVE 'OPEN FILE PRJDTL'     TO WRK-ERROR-MSG.                        
032800     PERFORM 8200-TEST-FS-PRJDTL.                                         
032900                                                                          
033000     MOVE 'OPEN FILE PRJRANK'    TO WRK-ERROR-MSG.                        
033100     PERFORM 8300-TEST-FS-PRJRANK.                                        
033200                                                                          
033300     MOVE 'EXTEND FILE RUNSUM'   TO WRK-ERROR-MSG.                        
033400     PERFORM 8400-TEST-FS-RUNSUM.                                         
033500                                                                          
033600     PERFORM 2100-READ-PRJMSTR.                                           
033700*----------------------------------------------------------------*        
033800 1000-99-EXIT.                   EXIT.                                    
033900*----------------------------------------------------------------*        
034000*----------------------------------------------------------------*        
034100 1900-COMPUTE-RUN-PERIOD         SECTION.                                 
034200*----------------------------------------------------------------*        
034300*    THE BATCH RANKS THE CALENDAR MONTH BEFORE THE RUN DATE,              
034400*    NORMALIZED TO DAY 1 - NO PARAMETER FILE CARRIES THE PERIOD           
034500*    IN THIS SHOP'S JOB STREAM.                                           
034600     MOVE YYYY-FORMATTED         TO WRK-PERIOD-YYYY.                      
034700     MOVE MM-FORMATTED           TO WRK-PERIOD-MM.                        
034800     MOVE 01                     TO WRK-PERIOD-DD.                        
034900                                                                          
035000     IF WRK-PERIOD-MM EQUAL 01                                            
035100        MOVE 12                  TO WRK-PERIOD-MM                         
035200        SUBTRACT 1               FROM WRK-PERIOD-YYYY                     
035300     ELSE                                                                 
035400        SUBTRACT 1               FROM WRK-PERIOD-MM                       
035500     END-IF.                                                              
035600                                                                          
035700     MOVE WRK-PERIOD-YYYYMMDD    TO WRK-PERIOD-START.                     
035800                                                                          
035900     EVALUATE WRK-PERIOD-MM                                               
036000        WHEN 04 WHEN 06 WHEN 09 WHEN 11                                   
036100           MOVE 30               TO WRK-PERIOD-END-DAY                    
036200        WHEN 02                                                           
036300           DIVIDE WRK-PERIOD-YYYY BY 4                                    
036400                 GIVING WRK-LEAP-QUOTIENT                                 
036500                 REMAINDER WRK-LEAP-REMAINDER                             
036600           IF WRK-LEAP-REMAINDER EQUAL ZERO                               
036700              MOVE 29            TO WRK-PERIOD-END-DAY                    
036800           ELSE                                                           
036900              MOVE 28            TO WRK-PERIOD-END-DAY                    
037000           END-IF                                                         
037100        WHEN OTHER                                                        
037200           MOVE 31               TO WRK-PERIOD-END-DAY                    
037300     END-EVALUATE.                                                        
037400                                                                          
037500     MOVE WRK-PERIOD-END-DAY     TO WRK-PERIOD-DD.                        
037600     MOVE WRK-PERIOD-YYYYMMDD    TO WRK-PERIOD-END.                       
037700     MOVE 01                     TO WRK-PERIOD-DD.                        
037800     MOVE WRK-PERIOD-YYYYMMDD    TO WRK-PERIOD-START.                     
037900*----------------------------------------------------------------*        
038000 1900-99-EXIT.                   EXIT.                                    
038100*----------------------------------------------------------------*        
038200*----------------------------------------------------------------*        
038300 2000-BUILD-RANKING-TABLE        SECTION.                                 
038400*----------------------------------------------------------------*        
038500     PERFORM 2300-ZERO-ACCUMULATORS.                                      
038600                                                                          
038700     MOVE RKCM02-PRJ-ID OF WRK-PRJMSTR-REG                                
038800                                 TO WRK-CURR-PRJ-ID.                      
038900                                                                          
039000     PERFORM 2350-ACCUMULATE-DETAIL                                       
039100             UNTIL WRK-PRJDTL-EOF EQUAL 'END'                             
039200             OR WRK-PRJDTL-KEY-PRJ-ID NOT EQUAL WRK-CURR-PRJ-ID.          
039300                                                                          
039400     IF WRK-DETAIL-ROWS-FOUND GREATER ZERO                                
039500        PERFORM 2400-COMPUTE-SCORES-AND-STORE                             
039600     END-IF.                                                              
039700                                                                          
039800     PERFORM 2100-READ-PRJMSTR.                                           
039900*----------------------------------------------------------------*        
040000 2000-99-EXIT.                   EXIT.                                    
040100*----------------------------------------------------------------*        
040200*----------------------------------------------------------------*        
040300 2100-READ-PRJMSTR               SECTION.                                 
040400*----------------------------------------------------------------*        
040500     MOVE 'READING FILE PRJMSTR' TO WRK-ERROR-MSG.                        
040600                                                                          
040700     READ PRJMSTR                INTO WRK-PRJMSTR-REG.                    
040800                                                                          
040900     PERFORM 8100-TEST-FS-PRJMSTR.                                        
041000                                                                          
041100     IF WRK-FS-PRJMSTR           EQUAL 10                                 
041200        MOVE 'END'               TO WRK-PRJMSTR-EOF                       
041300     ELSE                                                                 
041400        ADD 1                    TO WRK-PRJMSTR-REGS-COUNTER              
041500        PERFORM 7100-VERIFY-ORDER-PRJMSTR                                 
041600        IF RKCM02-PRJ-IS-ACTIVE OF WRK-PRJMSTR-REG                        
041700                                 NOT EQUAL 'Y'                            
041800           PERFORM 2100-READ-PRJMSTR                                      
041900        END-IF                                                            
042000     END-IF.                                                              
042100*----------------------------------------------------------------*        
042200 2100-99-EXIT.                   EXIT.                                    
042300*----------------------------------------------------------------*        
042400*----------------------------------------------------------------*        
042500 2200-READ-PRJDTL                SECTION.                                 
042600*----------------------------------------------------------------*        
042700     MOVE 'READING FILE PRJDTL'  TO WRK-ERROR-MSG.                        
042800                                                                          
042900     READ PRJDTL                 INTO WRK-PRJDTL-REG.                     
043000                                                                          
043100     PERFORM 8200-TEST-FS-PRJDTL.                                         
043200                                                                          
043300     IF WRK-FS-PRJDTL            EQUAL 10                                 
043400        MOVE 'END'               TO WRK-PRJDTL-EOF                        
043500        MOVE HIGH-VALUES         TO WRK-PRJDTL-KEY-OK                     
043600     ELSE                                                                 
043700        ADD 1                    TO WRK-PRJDTL-REGS-COUNTER               
043800        MOVE RKCM03-DMD-PROJECT-ID OF WRK-PRJDTL-REG                      
043900                                 TO WRK-PRJDTL-KEY-PRJ-ID                 
044000        MOVE RKCM03-DMD-DEVELOPER-ID OF WRK-PRJDTL-REG                    
044100                                 TO WRK-PRJDTL-KEY-DEV-ID                 
044200        MOVE RKCM03-DMD-DATE-RECORDED OF WRK-PRJDTL-REG                   
044300                                 TO WRK-PRJDTL-KEY-DATE                   
044400        PERFORM 7200-VERIFY-ORDER-PRJDTL                                  
044500     END-IF.                                                              
044600*----------------------------------------------------------------*        
044700 2200-99-EXIT.                   EXIT.                                    
044800*----------------------------------------------------------------*        
044900*----------------------------------------------------------------*        
045000 2300-ZERO-ACCUMULATORS          SECTION.                                 
045100*----------------------------------------------------------------*        
045200     MOVE ZERO                   TO WRK-DETAIL-ROWS-FOUND                 
045300                                     WRK-SUM-VIOL-INTRO                   
045400                                     WRK-SUM-VIOL-RESOLVED                
045500                                     WRK-SUM-BUGS-INTRO                   
045600                                     WRK-SUM-VULN-INTRO                   
045700                                     WRK-SUM-SMELLS-INTRO                 
045800                                     WRK-SUM-LOC.                         
045900*----------------------------------------------------------------*        
046000 2300-99-EXIT.                   EXIT.                                    
046100*----------------------------------------------------------------*        
046200*----------------------------------------------------------------*        
046300 2350-ACCUMULATE-DETAIL          SECTION.                                 
046400*----------------------------------------------------------------*        
046500     IF WRK-PRJDTL-KEY-DATE      NOT LESS WRK-PERIOD-START                
046600        AND WRK-PRJDTL-KEY-DATE  NOT GREATER WRK-PERIOD-END               
046700        ADD 1                    TO WRK-DETAIL-ROWS-FOUND                 
046800        ADD RKCM03-DMD-VIOLATS-INTRO OF WRK-PRJDTL-REG                    
046900                                 TO WRK-SUM-VIOL-INTRO                    
047000        ADD RKCM03-DMD-VIOLATS-RESOLVED OF WRK-PRJDTL-REG                 
047100                                 TO WRK-SUM-VIOL-RESOLVED                 
047200        ADD RKCM03-DMD-BUGS-INTRO OF WRK-PRJDTL-REG                       
047300                                 TO WRK-SUM-BUGS-INTRO                    
047400        ADD RKCM03-DMD-VULNERAB-INTRO OF WRK-PRJDTL-REG                   
047500                                 TO WRK-SUM-VULN-INTRO                    
047600        ADD RKCM03-DMD-CODE-SMELLS-INTRO OF WRK-PRJDTL-REG                
047700                                 TO WRK-SUM-SMELLS-INTRO                  
047800        ADD RKCM03-DMD-LOC-CONTRIBUTED OF WRK-PRJDTL-REG                  
047900                                 TO WRK-SUM-LOC                           
048000     END-IF.                                                              
048100                                                                          
048200     PERFORM 2200-READ-PRJDTL.                                            
048300*----------------------------------------------------------------*        
048400 2350-99-EXIT.                   EXIT.                                    
048500*----------------------------------------------------------------*        
048600*----------------------------------------------------------------*        
048700 2400-COMPUTE-SCORES-AND-STORE   SECTION.                                 
048800*----------------------------------------------------------------*        
048900     ADD 1                       TO WRK-TABLE-INDEX.                      
049000                                                                          
049100     MOVE WRK-CURR-PRJ-ID      TO WRK-PR-PRJ-ID(WRK-TABLE-INDEX).         
049200     MOVE WRK-TABLE-INDEX    TO WRK-PR-ORIG-SEQ(WRK-TABLE-INDEX).         
049300                                                                          
049400     COMPUTE WRK-PR-TOTAL-KLOC(WRK-TABLE-INDEX) ROUNDED =                 
049500             WRK-SUM-LOC / 1000.                                          
049600                                                                          
049700     COMPUTE WRK-PR-DEFTERM-SCORE(WRK-TABLE-INDEX) =                      
049800             WRK-SUM-VIOL-RESOLVED - WRK-SUM-VIOL-INTRO.                  
049900                                                                          
050000     MOVE WRK-SUM-VIOL-RESOLVED  TO                                       
050100             WRK-PR-VIOLATS-RESOLVED(WRK-TABLE-INDEX).                    
050200                                                                          
050300     PERFORM 3400-SCORE-PERKLOC-RATES.                                    
050400                                                                          
050500     IF WRK-PR-TOTAL-KLOC(WRK-TABLE-INDEX) NOT LESS 1.00                  
050600        MOVE 'Y'                 TO                                       
050700                WRK-PR-QUALIFIED(WRK-TABLE-INDEX)                         
050800     ELSE                                                                 
050900        MOVE 'N'                 TO                                       
051000                WRK-PR-QUALIFIED(WRK-TABLE-INDEX)                         
051100     END-IF.                                                              
051200*----------------------------------------------------------------*        
051300 2400-99-EXIT.                   EXIT.                                    
051400*----------------------------------------------------------------*        
051500*----------------------------------------------------------------*        
051600 2700-WRITE-PRJRANK              SECTION.                                 
051700*----------------------------------------------------------------*        
051800     PERFORM 2710-WRITE-PRJRANK-LOOP                                      
051900             VARYING WRK-RANK-I FROM 1 BY 1                               
052000             UNTIL WRK-RANK-I GREATER WRK-TABLE-INDEX.                    
052100*----------------------------------------------------------------*        
052200 2700-99-EXIT.                   EXIT.                                    
052300*----------------------------------------------------------------*        
052400*----------------------------------------------------------------*        
052500 2710-WRITE-PRJRANK-LOOP         SECTION.                                 
052600*----------------------------------------------------------------*        
052700     MOVE WRK-PR-PRJ-ID(WRK-RANK-I)        TO                             
052800             RKCM05-PR-PROJECT-ID OF WRK-PRJRANK-REG.                     
052900     MOVE WRK-PERIOD-YYYYMMDD              TO                             
053000             RKCM05-PR-RANKING-PERIOD OF WRK-PRJRANK-REG.                 
053100     MOVE WRK-PR-DEFTERM-SCORE(WRK-RANK-I)  TO                            
053200             RKCM05-PR-DEFTERM-SCORE OF WRK-PRJRANK-REG.                  
053300     MOVE WRK-PR-DEFTERM-RANK(WRK-RANK-I)   TO                            
053400             RKCM05-PR-DEFTERM-RANK OF WRK-PRJRANK-REG.                   
053500     MOVE WRK-PR-VIOLATS-RESOLVED(WRK-RANK-I) TO                          
053600             RKCM05-PR-VIOLATS-RESOLVED OF WRK-PRJRANK-REG.               
053700     MOVE WRK-PR-BUGS-PER-KLOC(WRK-RANK-I)  TO                            
053800             RKCM05-PR-CODEROCK-SCORE OF WRK-PRJRANK-REG.                 
053900     MOVE WRK-PR-CODEROCK-RANK(WRK-RANK-I)  TO                            
054000             RKCM05-PR-CODEROCK-RANK OF WRK-PRJRANK-REG.                  
054100     MOVE WRK-PR-BUGS-PER-KLOC(WRK-RANK-I)  TO                            
054200             RKCM05-PR-BUGS-PER-KLOC OF WRK-PRJRANK-REG.                  
054300     MOVE WRK-PR-VULN-PER-KLOC(WRK-RANK-I)  TO                            
054400             RKCM05-PR-CODESHLD-SCORE OF WRK-PRJRANK-REG.                 
054500     MOVE WRK-PR-CODESHLD-RANK(WRK-RANK-I)  TO                            
054600             RKCM05-PR-CODESHLD-RANK OF WRK-PRJRANK-REG.                  
054700     MOVE WRK-PR-VULN-PER-KLOC(WRK-RANK-I)  TO                            
054800             RKCM05-PR-VULN-PER-KLOC OF WRK-PRJRANK-REG.                  
054900     MOVE WRK-PR-SMELLS-PER-KLOC(WRK-RANK-I) TO                           
055000             RKCM05-PR-CRAFTSMAN-SCORE OF WRK-PRJRANK-REG.                
055100     MOVE WRK-PR-CRAFTSMAN-RANK(WRK-RANK-I)  TO                           
055200             RKCM05-PR-CRAFTSMAN-RANK OF WRK-PRJRANK-REG.                 
055300     MOVE WRK-PR-SMELLS-PER-KLOC(WRK-RANK-I)  TO                          
055400             RKCM05-PR-SMELLS-PER-KLOC OF WRK-PRJRANK-REG.                
055500     MOVE WRK-PR-TOTAL-KLOC(WRK-RANK-I)       TO                          
055600             RKCM05-PR-TOTAL-KLOC OF WRK-PRJRANK-REG.                     
055700                                                                          
055800     MOVE WRK-PRJRANK-REG        TO FD-REG-PRJRANK.                       
055900                                                                          
056000     WRITE FD-REG-PRJRANK.                                                
056100                                                                          
056200     PERFORM 8300-TEST-FS-PRJRANK.                                        
056300                                                                          
056400     IF WRK-FS-PRJRANK           EQUAL ZEROS                              
056500        ADD 1                    TO WRK-PRJRANK-REGS-COUNTER              
056600     END-IF.                                                              
056700*----------------------------------------------------------------*        
056800 2710-99-EXIT.                   EXIT.                                    
056900*----------------------------------------------------------------*        
057000*----------------------------------------------------------------*        
057100 3000-ASSIGN-RANKS                SECTION.                                
057200*----------------------------------------------------------------*        
057300     MOVE 'DEFTERM'               TO WRK-RANK-FIELD-CODE.                 
057400     PERFORM 3500-RANK-BY-COMPARE.                                        
057500                                                                          
057600     MOVE 'CODEROCK'              TO WRK-RANK-FIELD-CODE.                 
057700     PERFORM 3600-RANK-QUALIFIED.                                         
057800                                                                          
057900     MOVE 'CODESHLD'              TO WRK-RANK-FIELD-CODE.                 
058000     PERFORM 3600-RANK-QUALIFIED.                                         
058100                                                                          
058200     MOVE 'CRAFTSMN'              TO WRK-RANK-FIELD-CODE.                 
058300     PERFORM 3600-RANK-QUALIFIED.                                         
058400*----------------------------------------------------------------*        
058500 3000-99-EXIT.                    EXIT.                                   
058600*----------------------------------------------------------------*        
058700*----------------------------------------------------------------*        
058800 3400-SCORE-PERKLOC-RATES         SECTION.                                
058900*----------------------------------------------------------------*        
059000*    RULES 2-4 - RAW PER-KLOC RATES, COMPUTED INLINE (NOT VIA             
059100*    RKCM0004) PER THE RANKING SERVICE'S OWN FORMULA.                     
059200     IF WRK-PR-TOTAL-KLOC(WRK-TABLE-INDEX) GREATER ZERO                   
059300        COMPUTE WRK-PR-BUGS-PER-KLOC(WRK-TABLE-INDEX) ROUNDED =           
059400                WRK-SUM-BUGS-INTRO /                                      
059500                WRK-PR-TOTAL-KLOC(WRK-TABLE-INDEX)                        
059600        COMPUTE WRK-PR-VULN-PER-KLOC(WRK-TABLE-INDEX) ROUNDED =           
059700                WRK-SUM-VULN-INTRO /                                      
059800                WRK-PR-TOTAL-KLOC(WRK-TABLE-INDEX)                        
059900        COMPUTE WRK-PR-SMELLS-PER-KLOC(WRK-TABLE-INDEX) ROUNDED =         
060000                WRK-SUM-SMELLS-INTRO /                                    
060100                WRK-PR-TOTAL-KLOC(WRK-TABLE-INDEX)                        
060200     ELSE                                                                 
060300        MOVE ZERO TO WRK-PR-BUGS-PER-KLOC(WRK-TABLE-INDEX)                
060400                     WRK-PR-VULN-PER-KLOC(WRK-TABLE-INDEX)                
060500                     WRK-PR-SMELLS-PER-KLOC(WRK-TABLE-INDEX)              
060600     END-IF.                                                              
060700*----------------------------------------------------------------*        
060800 3400-99-EXIT.                    EXIT.                                   
060900*----------------------------------------------------------------*        
061000*----------------------------------------------------------------*        
061100 3500-RANK-BY-COMPARE             SECTION.                                
061200*----------------------------------------------------------------*        
061300*    DENSE RANK BY COMPARISON COUNT, DESCENDING - HIGHER SCORE            
061400*    IS BETTER, EVERY ENTRY RANKED, NO QUALIFICATION FILTER.              
061500*    USED FOR DEFECT TERMINATOR (RULE 1).                                 
061600     PERFORM 3510-RANK-OUTER-LOOP                                         
061700             VARYING WRK-RANK-I FROM 1 BY 1                               
061800             UNTIL WRK-RANK-I GREATER WRK-TABLE-INDEX.                    
061900*----------------------------------------------------------------*        
062000 3500-99-EXIT.                    EXIT.                                   
062100*----------------------------------------------------------------*        
062200*----------------------------------------------------------------*        
062300 3510-RANK-OUTER-LOOP             SECTION.                                
062400*----------------------------------------------------------------*        
062500     MOVE 1                       TO WRK-RANK-BETTER-COUNT.               
062600                                                                          
062700     PERFORM 3520-RANK-INNER-LOOP                                         
062800             VARYING WRK-RANK-J FROM 1 BY 1                               
062900             UNTIL WRK-RANK-J GREATER WRK-TABLE-INDEX.                    
063000                                                                          
063100     PERFORM 3530-STORE-RANK-RESULT.                                      
063200*----------------------------------------------------------------*        
063300 3510-99-EXIT.                    EXIT.                                   
063400*----------------------------------------------------------------*        
063500*----------------------------------------------------------------*        
063600 3520-RANK-INNER-LOOP             SECTION.                                
063700*----------------------------------------------------------------*        
063800     IF WRK-RANK-J                NOT EQUAL WRK-RANK-I                    
063900        PERFORM 3525-COMPARE-ENTRY                                        
064000     END-IF.                                                              
064100*----------------------------------------------------------------*        
064200 3520-99-EXIT.                    EXIT.                                   
064300*----------------------------------------------------------------*        
064400*----------------------------------------------------------------*        
064500 3525-COMPARE-ENTRY               SECTION.                                
064600*----------------------------------------------------------------*        
064700     IF WRK-PR-DEFTERM-SCORE(WRK-RANK-J)                                  
064800           GREATER WRK-PR-DEFTERM-SCORE(WRK-RANK-I)                       
064900        ADD 1 TO WRK-RANK-BETTER-COUNT                                    
065000     ELSE                                                                 
065100        IF WRK-PR-DEFTERM-SCORE(WRK-RANK-J)                               
065200              EQUAL WRK-PR-DEFTERM-SCORE(WRK-RANK-I)                      
065300           AND WRK-PR-ORIG-SEQ(WRK-RANK-J)                                
065400                 LESS WRK-PR-ORIG-SEQ(WRK-RANK-I)                         
065500           ADD 1 TO WRK-RANK-BETTER-COUNT                                 
065600        END-IF                                                            
065700     END-IF.                                                              
065800*----------------------------------------------------------------*        
065900 3525-99-EXIT.                    EXIT.                                   
066000*----------------------------------------------------------------*        
066100*----------------------------------------------------------------*        
066200 3530-STORE-RANK-RESULT           SECTION.                                
066300*----------------------------------------------------------------*        
066400     MOVE WRK-RANK-BETTER-COUNT TO                                        
066500             WRK-PR-DEFTERM-RANK(WRK-RANK-I).                             
066600*----------------------------------------------------------------*        
066700 3530-99-EXIT.                    EXIT.                                   
066800*----------------------------------------------------------------*        
066900*----------------------------------------------------------------*        
067000 3600-RANK-QUALIFIED              SECTION.                                
067100*----------------------------------------------------------------*        
067200*    DENSE RANK BY COMPARISON COUNT, ASCENDING - LOWER RATE IS            
067300*    BETTER, ONLY QUALIFIED (TOTAL-KLOC >= 1.00) ENTRIES RANKED,          
067400*    UNQUALIFIED ENTRIES GET THE 999 SENTINEL.  RULES 2-4.                
067500     PERFORM 3610-RANK-Q-OUTER-LOOP                                       
067600             VARYING WRK-RANK-I FROM 1 BY 1                               
067700             UNTIL WRK-RANK-I GREATER WRK-TABLE-INDEX.                    
067800*----------------------------------------------------------------*        
067900 3600-99-EXIT.                    EXIT.                                   
068000*----------------------------------------------------------------*        
068100*----------------------------------------------------------------*        
068200 3610-RANK-Q-OUTER-LOOP           SECTION.                                
068300*----------------------------------------------------------------*        
068400     IF WRK-PR-QUALIFIED(WRK-RANK-I) NOT EQUAL 'Y'                        
068500        PERFORM 3640-STORE-SENTINEL-RANK                                  
068600     ELSE                                                                 
068700        MOVE 1                    TO WRK-RANK-BETTER-COUNT                
068800        PERFORM 3620-RANK-Q-INNER-LOOP                                    
068900                VARYING WRK-RANK-J FROM 1 BY 1                            
069000                UNTIL WRK-RANK-J GREATER WRK-TABLE-INDEX                  
069100        PERFORM 3630-STORE-Q-RANK-RESULT                                  
069200     END-IF.                                                              
069300*----------------------------------------------------------------*        
069400 3610-99-EXIT.                    EXIT.                                   
069500*----------------------------------------------------------------*        
069600*----------------------------------------------------------------*        
069700 3620-RANK-Q-INNER-LOOP           SECTION.                                
069800*----------------------------------------------------------------*        
069900     IF WRK-RANK-J                NOT EQUAL WRK-RANK-I                    
070000        AND WRK-PR-QUALIFIED(WRK-RANK-J) EQUAL 'Y'                        
070100        PERFORM 3625-COMPARE-Q-ENTRY                                      
070200     END-IF.                                                              
070300*----------------------------------------------------------------*        
070400 3620-99-EXIT.                    EXIT.                                   
070500*----------------------------------------------------------------*        
070600*----------------------------------------------------------------*        
070700 3625-COMPARE-Q-ENTRY             SECTION.                                
070800*----------------------------------------------------------------*        
070900     EVALUATE WRK-RANK-FIELD-CODE                                         
071000        WHEN 'CODEROCK'                                                   
071100           IF WRK-PR-BUGS-PER-KLOC(WRK-RANK-J)                            
071200                 LESS WRK-PR-BUGS-PER-KLOC(WRK-RANK-I)                    
071300              ADD 1 TO WRK-RANK-BETTER-COUNT                              
071400           ELSE                                                           
071500              IF WRK-PR-BUGS-PER-KLOC(WRK-RANK-J)                         
071600                    EQUAL WRK-PR-BUGS-PER-KLOC(WRK-RANK-I)                
071700                 AND WRK-PR-ORIG-SEQ(WRK-RANK-J)                          
071800                       LESS WRK-PR-ORIG-SEQ(WRK-RANK-I)                   
071900                 ADD 1 TO WRK-RANK-BETTER-COUNT                           
072000              END-IF                                                      
072100           END-IF                                                         
072200        WHEN 'CODESHLD'                                                   
072300           IF WRK-PR-VULN-PER-KLOC(WRK-RANK-J)                            
072400                 LESS WRK-PR-VULN-PER-KLOC(WRK-RANK-I)                    
072500              ADD 1 TO WRK-RANK-BETTER-COUNT                              
072600           ELSE                                                           
072700              IF WRK-PR-VULN-PER-KLOC(WRK-RANK-J)                         
072800                    EQUAL WRK-PR-VULN-PER-KLOC(WRK-RANK-I)                
072900                 AND WRK-PR-ORIG-SEQ(WRK-RANK-J)                          
073000                       LESS WRK-PR-ORIG-SEQ(WRK-RANK-I)                   
073100                 ADD 1 TO WRK-RANK-BETTER-COUNT                           
073200              END-IF                                                      
073300           END-IF                                                         
073400        WHEN 'CRAFTSMN'                                                   
073500           IF WRK-PR-SMELLS-PER-KLOC(WRK-RANK-J)                          
073600                 LESS WRK-PR-SMELLS-PER-KLOC(WRK-RANK-I)                  
073700              ADD 1 TO WRK-RANK-BETTER-COUNT                              
073800           ELSE                                                           
073900              IF WRK-PR-SMELLS-PER-KLOC(WRK-RANK-J)                       
074000                    EQUAL WRK-PR-SMELLS-PER-KLOC(WRK-RANK-I)              
074100                 AND WRK-PR-ORIG-SEQ(WRK-RANK-J)                          
074200                       LESS WRK-PR-ORIG-SEQ(WRK-RANK-I)                   
074300                 ADD 1 TO WRK-RANK-BETTER-COUNT                           
074400              END-IF                                                      
074500           END-IF                                                         
074600     END-EVALUATE.                                                        
074700*----------------------------------------------------------------*        
074800 3625-99-EXIT.                    EXIT.                                   
074900*----------------------------------------------------------------*        
075000*----------------------------------------------------------------*        
075100 3630-STORE-Q-RANK-RESULT         SECTION.                                
075200*----------------------------------------------------------------*        
075300     EVALUATE WRK-RANK-FIELD-CODE                                         
075400        WHEN 'CODEROCK'                                                   
075500           MOVE WRK-RANK-BETTER-COUNT TO                                  
075600                   WRK-PR-CODEROCK-RANK(WRK-RANK-I)                       
075700        WHEN 'CODESHLD'                                                   
075800           MOVE WRK-RANK-BETTER-COUNT TO                                  
075900                   WRK-PR-CODESHLD-RANK(WRK-RANK-I)                       
076000        WHEN 'CRAFTSMN'                                                   
076100           MOVE WRK-RANK-BETTER-COUNT TO                                  
076200                   WRK-PR-CRAFTSMAN-RANK(WRK-RANK-I)                      
076300     END-EVALUATE.                                                        
076400*----------------------------------------------------------------*        
076500 3630-99-EXIT.                    EXIT.                                   
076600*----------------------------------------------------------------*        
076700*----------------------------------------------------------------*        
076800 3640-STORE-SENTINEL-RANK         SECTION.                                
076900*----------------------------------------------------------------*        
077000     EVALUATE WRK-RANK-FIELD-CODE                                         
077100        WHEN 'CODEROCK'                                                   
077200           MOVE 999 TO WRK-PR-CODEROCK-RANK(WRK-RANK-I)                   
077300        WHEN 'CODESHLD'                                                   
077400           MOVE 999 TO WRK-PR-CODESHLD-RANK(WRK-RANK-I)                   
077500        WHEN 'CRAFTSMN'                                                   
077600           MOVE 999 TO WRK-PR-CRAFTSMAN-RANK(WRK-RANK-I)                  
077700     END-EVALUATE.                                                        
077800*----------------------------------------------------------------*        
077900 3640-99-EXIT.                    EXIT.                                   
078000*----------------------------------------------------------------*        
078100*----------------------------------------------------------------*        
078200 3900-FINALIZE                    SECTION.                                
078300*----------------------------------------------------------------*        
078400     MOVE 'STEP 2: PROJECT RANKINGS'                                      
078500                                  TO WRK-SUMLINE-TEXT.                    
078600     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
078700     PERFORM 8400-TEST-FS-RUNSUM.                                         
078800                                                                          
078900     MOVE WRK-PRJMSTR-REGS-COUNTER TO WRK-COUNT-DISPLAY.                  
079000     STRING '    PROJECTS PROCESSED .............. '                      
079100            WRK-COUNT-DISPLAY-ALT                                         
079200            DELIMITED BY SIZE     INTO WRK-SUMLINE-TEXT.                  
079300     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
079400     PERFORM 8400-TEST-FS-RUNSUM.                                         
079500                                                                          
079600     MOVE WRK-TABLE-INDEX         TO WRK-COUNT-DISPLAY.                   
079700     STRING '    RANKINGS WRITTEN ................ '                      
079800            WRK-COUNT-DISPLAY-ALT                                         
079900            DELIMITED BY SIZE     INTO WRK-SUMLINE-TEXT.                  
080000     WRITE FD-REG-RUNSUM          FROM WRK-SUMMARY-LINE.                  
080100     PERFORM 8400-TEST-FS-RUNSUM.                                         
080200                                                                          
080300     IF RKCM0002-TRACE-ON                                                 
080400        DISPLAY 'RKCM0002 TRACE - TABLE ENTRIES: '                        
080500                WRK-COUNT-DISPLAY-ALT                                     
080600     END-IF.                                                              
080700                                                                          
080800     DISPLAY '***************************'.                               
080900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                               
081000     DISPLAY '***************************'.                               
081100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
081200     DISPLAY '*COMPILED........:'                                         
081300     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.                     
081400     DISPLAY '*.................'                                         
081500     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.           
081600     DISPLAY '*-------------------------*'.                               
081700     DISPLAY '*RECORDS PRJMSTR.....:' WRK-PRJMSTR-REGS-COUNTER            
081800     '*'.                                                                 
081900     DISPLAY '*RECORDS PRJDTL......:' WRK-PRJDTL-REGS-COUNTER             
082000     '*'.                                                                 
082100     DISPLAY '*RECORDS PRJRANK.....:' WRK-PRJRANK-REGS-COUNTER            
082200     '*'.                                                                 
082300     DISPLAY '*-------------------------*'.                               
082400     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
082500     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
082600     DISPLAY '***************************'.                               
082700                                                                          
082800     CLOSE PRJMSTR PRJDTL PRJRANK RUNSUM.                                 
082900                                                                          
083000     STOP RUN.                                                            
083100*----------------------------------------------------------------*        
083200 3900-99-EXIT.                    EXIT.                                   
083300*----------------------------------------------------------------*        
083400*----------------------------------------------------------------*        
083500 7100-VERIFY-ORDER-PRJMSTR        SECTION.                                
083600*----------------------------------------------------------------*        
083700     IF RKCM02-PRJ-ID OF WRK-PRJMSTR-REG                                  
083800           LESS WRK-PRJMSTR-KEY-PREVIOUS                                  
083900        STRING 'KEY...: ', RKCM02-PRJ-ID OF WRK-PRJMSTR-REG               
084000                               DELIMITED BY SPACE                         
084100                               INTO WRK-ERROR-CODE                        
084200        MOVE 'PRJMSTR IS OUT OF ORDER'                                    
084300                               TO WRK-ERROR-MSG                           
084400        PERFORM 9999-CALL-ABEND-PGM                                       
084500     ELSE                                                                 
084600        MOVE RKCM02-PRJ-ID OF WRK-PRJMSTR-REG                             
084700                               TO WRK-PRJMSTR-KEY-PREVIOUS                
084800     END-IF.                                                              
084900*----------------------------------------------------------------*        
085000 7100-99-EXIT.                    EXIT.                                   
085100*----------------------------------------------------------------*        
085200*----------------------------------------------------------------*        
085300 7200-VERIFY-ORDER-PRJDTL         SECTION.                                
085400*----------------------------------------------------------------*        
085500     IF WRK-PRJDTL-KEY-OK         LESS WRK-PRJDTL-KEY-PREVIOUS            
085600        MOVE 'PRJDTL IS OUT OF ORDER'                                     
085700                               TO WRK-ERROR-MSG                           
085800        MOVE WRK-PRJDTL-KEY-OK   TO WRK-ERROR-CODE                        
085900        PERFORM 9999-CALL-ABEND-PGM                                       
086000     ELSE                                                                 
086100        MOVE WRK-PRJDTL-KEY-OK   TO WRK-PRJDTL-KEY-PREVIOUS               
086200     END-IF.                                                              
086300*----------------------------------------------------------------*        
086400 7200-99-EXIT.                    EXIT.                                   
086500*----------------------------------------------------------------*        
086600*----------------------------------------------------------------*        
086700 8100-TEST-FS-PRJMSTR             SECTION.                                
086800*----------------------------------------------------------------*        
086900     IF WRK-FS-PRJMSTR            NOT EQUAL ZEROS AND 10                  
087000        MOVE WRK-FS-PRJMSTR       TO WRK-ERROR-CODE                       
087100        PERFORM 9999-CALL-ABEND-PGM                                       
087200     END-IF.                                                              
087300*----------------------------------------------------------------*        
087400 8100-99-EXIT.                    EXIT.                                   
087500*----------------------------------------------------------------*        
087600*----------------------------------------------------------------*        
087700 8200-TEST-FS-PRJDTL              SECTION.                                
087800*----------------------------------------------------------------*        
087900     IF WRK-FS-PRJDTL             NOT EQUAL ZEROS AND 10                  
088000        MOVE WRK-FS-PRJDTL        TO WRK-ERROR-CODE                       
088100        PERFORM 9999-CALL-ABEND-PGM                                       
088200     END-IF.                                                              
088300*----------------------------------------------------------------*        
088400 8200-99-EXIT.                    EXIT.                                   
088500*----------------------------------------------------------------*        
088600*----------------------------------------------------------------*        
088700 8300-TEST-FS-PRJRANK             SECTION.                                
088800*----------------------------------------------------------------*        
088900     IF WRK-FS-PRJRANK            NOT EQUAL ZEROS                         
089000        MOVE WRK-FS-PRJRANK       TO WRK-ERROR-CODE                       
089100        PERFORM 9999-CALL-ABEND-PGM                                       
089200     END-IF.                                                              
089300*----------------------------------------------------------------*        
089400 8300-99-EXIT.                    EXIT.                                   
089500*----------------------------------------------------------------*        
089600*----------------------------------------------------------------*        
089700 8400-TEST-FS-RUNSUM              SECTION.                                
089800*----------------------------------------------------------------*        
089900     IF WRK-FS-RUNSUM             NOT EQUAL ZEROS                         
090000        MOVE WRK-FS-RUNSUM        TO WRK-ERROR-CODE                       
090100        PERFORM 9999-CALL-ABEND-PGM                                       
090200     END-IF.                                                              
090300*----------------------------------------------------------------*        
090400 8400-99-EXIT.                    EXIT.                                   
090500*----------------------------------------------------------------*        
090600*----------------------------------------------------------------*        
090700 9000-GET-DATE-TIME               SECTION.                                
090800*----------------------------------------------------------------*        
090900     ACCEPT WRK-SYSTEM-DATE       FROM DATE.                              
091000     MOVE YY                      TO YYYY-FORMATTED.                      
091100     MOVE MM                      TO MM-FORMATTED.                        
091200     MOVE DD                      TO DD-FORMATTED.                        
091300     ADD  2000                    TO YYYY-FORMATTED.                      
091400                                                                          
091500     ACCEPT WRK-SYSTEM-TIME       FROM TIME.                              
091600     MOVE HOUR                    TO HOUR-FORMATTED.                      
091700     MOVE MINUTE                  TO MINUTE-FORMATTED.                    
091800     MOVE SECOND                  TO SECOND-FORMATTED.                    
091900*----------------------------------------------------------------*        
092000 9000-99-EXIT.                    EXIT.                                   
092100*----------------------------------------------------------------*        
092200*----------------------------------------------------------------*        
092300 9999-CALL-ABEND-PGM              SECTION.                                
092400*----------------------------------------------------------------*        
092500     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.                      
092600     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.                      
092700     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.                    
092800*----------------------------------------------------------------*        
092900 9999-99-EXIT.                    EXIT.                                   
093000*----------------------------------------------------------------*        
