000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     RKCM0004.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   DATA PROCESSING - QUALITY METRICS GROUP.                 
000800 DATE-WRITTEN.   02/10/1990.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001100*----------------------------------------------------------------*        
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001300*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: RKCM0004.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 02/10/1990                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: MONTHLY RANKING BATCH - MORANK                *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: FORMULA LIBRARY - STANDALONE CALLED           *        
002300*                  SUBPROGRAM HOLDING THE KLOC DERIVATION        *        
002400*                  FORMULAS AND THE 0-10 NORMALIZED SCORE        *        
002500*                  VARIANTS FROM THE RATE-SCORE FORMULA TABLE.   *        
002600*                  ONE ENTRY PARAGRAPH PER FUNCTION, SELECTED    *        
002700*                  BY LK-FUNCTION-CODE ON THE CALL.  NOT         *        
002800*                  CURRENTLY CALLED BY RKCM0001 OR RKCM0002 -    *        
002900*                  THE RANKING STEPS INLINE THEIR OWN TOTAL-     *        
003000*                  KLOC ARITHMETIC.  KEPT HERE AS THE FORMULA-   *        
003100*                  CATALOG REFERENCE FOR OTHER CALLERS.          *        
003200*----------------------------------------------------------------*        
003300*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003400*                   NONE.  LINKAGE ONLY.                         *        
003500*----------------------------------------------------------------*        
003600*    TABLE DB2...:  NONE.                                        *        
003700*----------------------------------------------------------------*        
003800*    CHANGE LOG:                                                          
003900*    02/10/1990 RMM  ORIGINAL PROGRAM - MONTHLY RANKING BATCH.            
004000*    18/03/1992 RMM  ADDED NORMALIZE-SCORE ENTRY - CR0133.                
004100*    25/11/1994 DLW  ADDED LINES-TO-KLOC / KLOC-TO-LINES - CR0209.        
004200*    09/09/1996 JKT  ADDED CODE-ROCK/SHIELD/CRAFTSMAN 0-10 SCORE          
004300*                    ENTRIES FROM THE RATE-SCORE FORMULA TABLE -          
004400*                    CR0255.                                              
004500*    19/01/1999 JKT  Y2K REVIEW - NO 2-DIGIT YEAR ARITHMETIC IN           
004600*                    THIS MODULE.  NO CHANGE REQUIRED - CR0251.           
004650*    11/07/2001 MHC  WIDENED DEVELOPER-KLOC CONTRIB TO 4 DECIMALS         
004660*                    SO THE CALLER SUMS BEFORE ROUNDING ONCE, PER         
004670*                    THE RANKING SPEC - CR0299.                           
004700*----------------------------------------------------------------*        
004800*================================================================*        
004900*           E N V I R O N M E N T      D I V I S I O N           *        
005000*================================================================*        
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400      C01 IS TOP-OF-FORM                                                  
005500      UPSI-0 ON STATUS IS RKCM0004-TRACE-ON                               
005600             OFF STATUS IS RKCM0004-TRACE-OFF.                            
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000                                                                          
006100*================================================================*        
006200*                  D A T A      D I V I S I O N                  *        
006300*================================================================*        
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*                                                                         
006700*----------------------------------------------------------------*        
006800*                  WORKING-STORAGE SECTION                       *        
006900*----------------------------------------------------------------*        
007000 WORKING-STORAGE SECTION.                                                 
007100                                                                          
007200 77 WRK-CALLS-SERVICED                     PIC S9(07) COMP                
007300                                                     VALUE ZERO.          
007400                                                                          
007500*WORKING FIELDS FOR THE PROJECT KLOC FORMULA (RULE 8) - KLOC =            
007600*NCLOC / 1000, HALF-UP, 2 DECIMALS.  NCLOC COMES OFF THE SCAN             
007700*EXTRACT AS A CHARACTER COUNT; THE CALLER EDITS IT NUMERIC FIRST.         
007800 01 WRK-PKLOC-WORK.                                                       
007900    03 WRK-PKLOC-NCLOC               PIC S9(09) COMP-3.                   
008000    03 WRK-PKLOC-RESULT              PIC S9(07)V9(02) COMP-3.             
008100                                                                          
008200*WORKING FIELDS FOR THE DEVELOPER KLOC FORMULA (RULE 9) - RATIO           
008300*PER PROJECT AT 4 DECIMALS, SUMMED, THEN ROUNDED TO 2 DECIMALS.           
008400 01 WRK-DKLOC-WORK.                                                       
008500    03 WRK-DKLOC-PROJ-KLOC            PIC S9(07)V9(02) COMP-3.            
008600    03 WRK-DKLOC-DEV-ISS-CNT          PIC S9(07) COMP-3.                  
008700    03 WRK-DKLOC-TOT-ISS-CNT          PIC S9(07) COMP-3.                  
008800    03 WRK-DKLOC-RATIO                PIC S9(03)V9(04) COMP-3.            
008900    03 WRK-DKLOC-CONTRIB              PIC S9(07)V9(04) COMP-3.            
009000                                                                          
009100*ALTERNATE NUMERIC/DISPLAY VIEW OF THE RATIO ABOVE, USED ONLY             
009200*WHEN RKCM0004-TRACE-ON SO THE DEBUG LINE PRINTS CLEANLY.                 
009300 01 WRK-DKLOC-RATIO-DISPLAY          PIC 9(03)V9(04) VALUE ZEROS.         
009400 01 WRK-DKLOC-RATIO-ALT   REDEFINES   WRK-DKLOC-RATIO-DISPLAY.            
009500    03 WRK-DKLOC-RATIO-WHOLE         PIC 9(03).                           
009600    03 WRK-DKLOC-RATIO-FRAC          PIC 9(04).                           
009700                                                                          
009800*WORKING FIELDS FOR THE 0-10 NORMALIZED SCORE VARIANTS (RULE 6) -         
009900*CALCULATE-CODE-ROCK-SCORE / CODE-SHIELD / CRAFTSMAN ALL SHARE            
010000*THE SAME MAX(0, 10 - RATE) SHAPE.                                        
010100 01 WRK-NORM10-WORK.                                                      
010200    03 WRK-NORM10-RATE                PIC S9(05)V9(04) COMP-3.            
010300    03 WRK-NORM10-RESULT              PIC S9(03)V9(04) COMP-3.            
010400*ALTERNATE ZONED VIEW OF THE 0-10 RESULT, USED ONLY WHEN                  
010500*RKCM0004-TRACE-ON SO THE WHOLE/FRACTION PARTS DISPLAY CLEANLY.           
010600 01 WRK-NORM10-RESULT-DISPLAY        PIC 9(03)V9(04) VALUE ZEROS.         
010700 01 WRK-NORM10-RESULT-ALT  REDEFINES  WRK-NORM10-RESULT-DISPLAY.          
010800    03 WRK-NORM10-RES-WHOLE          PIC 9(03).                           
010900    03 WRK-NORM10-RES-FRAC           PIC 9(04).                           
011000                                                                          
011100*WORKING FIELDS FOR NORMALIZE-SCORE(SCORE, MAXVALUE) = SCORE /            
011200*MAXVALUE * 100, 4 DECIMALS HALF-UP, 0 IF MAXVALUE <= 0.                  
011300 01 WRK-NORMSCORE-WORK.                                                   
011400    03 WRK-NSCORE-SCORE               PIC S9(07)V9(04) COMP-3.            
011500    03 WRK-NSCORE-MAXVAL              PIC S9(07)V9(04) COMP-3.            
011600    03 WRK-NSCORE-RESULT              PIC S9(05)V9(04) COMP-3.            
011700                                                                          
011800*WORKING FIELDS FOR LINES-TO-KLOC / KLOC-TO-LINES (INVERSE PAIR).         
011900 01 WRK-L2K-WORK.                                                         
012000    03 WRK-L2K-LINES                  PIC S9(09) COMP-3.                  
012100    03 WRK-L2K-RESULT                 PIC S9(05)V9(04) COMP-3.            
012200 01 WRK-K2L-WORK.                                                         
012300    03 WRK-K2L-KLOC                   PIC S9(07)V9(02) COMP-3.            
012400    03 WRK-K2L-RESULT                 PIC S9(09) COMP-3.                  
012500                                                                          
012600*SYSTEM DATE OF THE LAST CALL SERVICED, REFRESHED ON EVERY ENTRY          
012700*SO THE TRACE LINE BELOW CAN STAMP WHICH RUN DAY CALLED IN.               
012800 01 WRK-SYSTEM-DATE.                                                      
012900    03 YY                                  PIC 9(02) VALUE ZEROS.         
013000    03 MM                                  PIC 9(02) VALUE ZEROS.         
013050    03 DD                                  PIC 9(02) VALUE ZEROS.         
013060*NUMERIC YYMMDD VIEW OF THE SAME DATE, USED ONLY IN THE TRACE             
013070*DISPLAY - THIRD REDEFINES OF THE HOUSEKEEPING PATTERN.                   
013080 01 WRK-SYSTEM-DATE-NUM  REDEFINES   WRK-SYSTEM-DATE                      
013090                                        PIC 9(06).                        
013200                                                                          
013300*----------------------------------------------------------------*        
013400*                      LINKAGE SECTION                           *        
013500*----------------------------------------------------------------*        
013600 LINKAGE SECTION.                                                         
013700 01 LK-RKCM0004-PARMS.                                                    
013800    03 LK-FUNCTION-CODE                    PIC X(05).                     
013900    03 LK-IN-NUMERIC-1                    PIC S9(09)V9(04) COMP-3.        
014000    03 LK-IN-NUMERIC-2                    PIC S9(09)V9(04) COMP-3.        
014050    03 LK-IN-NUMERIC-3                    PIC S9(09)V9(04) COMP-3.        
014100    03 LK-OUT-RESULT                      PIC S9(09)V9(04) COMP-3.        
014200    03 LK-RETURN-CODE                      PIC 9(02).                     
014300*================================================================*        
014400 PROCEDURE                       DIVISION USING LK-RKCM0004-PARMS.        
014500*================================================================*        
014600*----------------------------------------------------------------*        
014700 0000-MAIN-PROCESS               SECTION.                                 
014800*----------------------------------------------------------------*        
014900     ADD 1                       TO   WRK-CALLS-SERVICED.                 
014920     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
014940     IF RKCM0004-TRACE-ON                                                 
014960        DISPLAY 'RKCM0004 TRACE - CALL ' WRK-CALLS-SERVICED               
014980                ' ON YYMMDD ' WRK-SYSTEM-DATE-NUM                         
014990     END-IF.                                                              
015000     MOVE ZERO                   TO   LK-RETURN-CODE.                     
015100     MOVE ZERO                   TO   LK-OUT-RESULT.                      
015200                                                                          
015300     EVALUATE LK-FUNCTION-CODE                                            
015400        WHEN 'PKLOC'                                                      
015500           PERFORM 1100-PROJECT-KLOC                                      
015600        WHEN 'DKLOC'                                                      
015700           PERFORM 1200-DEVELOPER-KLOC                                    
015800        WHEN 'CRSCR'                                                      
015900           PERFORM 1300-CODEROCK-NORM                                     
016000        WHEN 'CSSCR'                                                      
016100           PERFORM 1400-CODESHIELD-NORM                                   
016200        WHEN 'CFSCR'                                                      
016300           PERFORM 1500-CRAFTSMAN-NORM                                    
016400        WHEN 'NORM'                                                       
016500           PERFORM 1600-NORMALIZE-SCORE                                   
016600        WHEN 'L2K'                                                        
016700           PERFORM 1700-LINES-TO-KLOC                                     
016800        WHEN 'K2L'                                                        
016900           PERFORM 1800-KLOC-TO-LINES                                     
017000        WHEN OTHER                                                        
017100           MOVE 99                 TO   LK-RETURN-CODE                    
017200     END-EVALUATE.                                                        
017300*----------------------------------------------------------------*        
017400 0000-99-EXIT.                   GOBACK.                                  
017500*----------------------------------------------------------------*        
017600*----------------------------------------------------------------*        
017700 1100-PROJECT-KLOC                SECTION.                                
017800*----------------------------------------------------------------*        
017900*    RULE 8 - PROJECT KLOC = NCLOC / 1000, 2 DECIMALS, HALF-UP.           
018000*    MISSING/UNPARSEABLE NCLOC (<= 0) -> KLOC = 0, NOT AN ERROR.          
018100     MOVE LK-IN-NUMERIC-1         TO   WRK-PKLOC-NCLOC.                   
018200                                                                          
018300     IF WRK-PKLOC-NCLOC           NOT GREATER ZERO                        
018400        MOVE ZERO                 TO   WRK-PKLOC-RESULT                   
018500     ELSE                                                                 
018600        COMPUTE WRK-PKLOC-RESULT  ROUNDED =                               
018700                WRK-PKLOC-NCLOC / 1000                                    
018800     END-IF.                                                              
018900                                                                          
019000     MOVE WRK-PKLOC-RESULT        TO   LK-OUT-RESULT.                     
019100*----------------------------------------------------------------*        
019200 1100-99-EXIT.                    EXIT.                                   
019300*----------------------------------------------------------------*        
019400*----------------------------------------------------------------*        
019500 1200-DEVELOPER-KLOC              SECTION.                                
019600*----------------------------------------------------------------*        
019700*    RULE 9 - ONE PROJECT'S CONTRIBUTION = PROJECT-KLOC * RATIO,          
019800*    RATIO = DEV ISSUE COUNT / TOTAL ISSUE COUNT (4 DEC HALF-UP).         
019900*    CALLER ACCUMULATES ACROSS PROJECTS AND ROUNDS THE FINAL SUM          
020000*    TO 2 DECIMALS ITSELF; THIS ENTRY RETURNS ONE PROJECT'S SHARE.        
020100     MOVE LK-IN-NUMERIC-1         TO   WRK-DKLOC-PROJ-KLOC.               
020200     MOVE LK-IN-NUMERIC-2         TO   WRK-DKLOC-TOT-ISS-CNT.             
020250     MOVE LK-IN-NUMERIC-3         TO   WRK-DKLOC-DEV-ISS-CNT.             
020300                                                                          
020400     IF WRK-DKLOC-TOT-ISS-CNT NOT GREATER ZERO                            
020500        MOVE ZERO                 TO   WRK-DKLOC-CONTRIB                  
020600     ELSE                                                                 
020700        COMPUTE WRK-DKLOC-RATIO   ROUNDED =                               
020800                WRK-DKLOC-DEV-ISS-CNT / WRK-DKLOC-TOT-ISS-CNT             
020900                                                                          
021000        COMPUTE WRK-DKLOC-CONTRIB ROUNDED =                               
021100                WRK-DKLOC-PROJ-KLOC * WRK-DKLOC-RATIO                     
021200                                                                          
021300        IF RKCM0004-TRACE-ON                                              
021400           MOVE WRK-DKLOC-RATIO   TO   WRK-DKLOC-RATIO-DISPLAY            
021500           DISPLAY 'RKCM0004 TRACE - RATIO WHOLE/FRAC: '                  
021600                   WRK-DKLOC-RATIO-WHOLE '/' WRK-DKLOC-RATIO-FRAC         
021700        END-IF                                                            
021800     END-IF.                                                              
021900                                                                          
022000     MOVE WRK-DKLOC-CONTRIB       TO   LK-OUT-RESULT.                     
022100*----------------------------------------------------------------*        
022200 1200-99-EXIT.                    EXIT.                                   
022300*----------------------------------------------------------------*        
022400*----------------------------------------------------------------*        
022500 1300-CODEROCK-NORM               SECTION.                                
022600*----------------------------------------------------------------*        
022700*    RULE 6 - CALCULATE-CODE-ROCK-SCORE(BUGSPERKLOC) =                    
022800*    MAX(0, 10 - BUGSPERKLOC).  NOT THE RATE USED FOR RANKING -           
022900*    A SEPARATE 0-10 NORMALIZED VARIANT NOT WIRED INTO RANKING.           
023000     MOVE LK-IN-NUMERIC-1         TO   WRK-NORM10-RATE.                   
023100     PERFORM 1350-TEN-MINUS-RATE.                                         
023200     MOVE WRK-NORM10-RESULT       TO   LK-OUT-RESULT.                     
023300*----------------------------------------------------------------*        
023400 1300-99-EXIT.                    EXIT.                                   
023500*----------------------------------------------------------------*        
023600*----------------------------------------------------------------*        
023700 1400-CODESHIELD-NORM             SECTION.                                
023800*----------------------------------------------------------------*        
023900     MOVE LK-IN-NUMERIC-1         TO   WRK-NORM10-RATE.                   
024000     PERFORM 1350-TEN-MINUS-RATE.                                         
024100     MOVE WRK-NORM10-RESULT       TO   LK-OUT-RESULT.                     
024200*----------------------------------------------------------------*        
024300 1400-99-EXIT.                    EXIT.                                   
024400*----------------------------------------------------------------*        
024500*----------------------------------------------------------------*        
024600 1500-CRAFTSMAN-NORM              SECTION.                                
024700*----------------------------------------------------------------*        
024800     MOVE LK-IN-NUMERIC-1         TO   WRK-NORM10-RATE.                   
024900     PERFORM 1350-TEN-MINUS-RATE.                                         
025000     MOVE WRK-NORM10-RESULT       TO   LK-OUT-RESULT.                     
025100*----------------------------------------------------------------*        
025200 1500-99-EXIT.                    EXIT.                                   
025300*----------------------------------------------------------------*        
025400*----------------------------------------------------------------*        
025500 1350-TEN-MINUS-RATE              SECTION.                                
025600*----------------------------------------------------------------*        
025700     COMPUTE WRK-NORM10-RESULT    ROUNDED = 10 - WRK-NORM10-RATE.         
025800     IF WRK-NORM10-RESULT         LESS ZERO                               
025900        MOVE ZERO                 TO   WRK-NORM10-RESULT                  
026000     END-IF.                                                              
026100                                                                          
026200     IF RKCM0004-TRACE-ON                                                 
026300        MOVE WRK-NORM10-RESULT    TO   WRK-NORM10-RESULT-DISPLAY          
026400        DISPLAY 'RKCM0004 0-10 SCORE: '                                   
026500                WRK-NORM10-RES-WHOLE '.' WRK-NORM10-RES-FRAC              
026600     END-IF.                                                              
026700*----------------------------------------------------------------*        
026800 1350-99-EXIT.                    EXIT.                                   
026900*----------------------------------------------------------------*        
027000*----------------------------------------------------------------*        
027100 1600-NORMALIZE-SCORE             SECTION.                                
027200*----------------------------------------------------------------*        
027300*    RULE 6 - NORMALIZE-SCORE(SCORE, MAXVALUE) = (SCORE/MAXVALUE)         
027400*    * 100, 4 DECIMALS HALF-UP, 0 IF MAXVALUE <= 0.                       
027500     MOVE LK-IN-NUMERIC-1         TO   WRK-NSCORE-SCORE.                  
027600     MOVE LK-IN-NUMERIC-2         TO   WRK-NSCORE-MAXVAL.                 
027700                                                                          
027800     IF WRK-NSCORE-MAXVAL      NOT GREATER ZERO                           
027900        MOVE ZERO                 TO   WRK-NSCORE-RESULT                  
028000     ELSE                                                                 
028100        COMPUTE WRK-NSCORE-RESULT ROUNDED =                               
028200               (WRK-NSCORE-SCORE / WRK-NSCORE-MAXVAL) * 100               
028300     END-IF.                                                              
028400                                                                          
028500     MOVE WRK-NSCORE-RESULT    TO   LK-OUT-RESULT.                        
028600*----------------------------------------------------------------*        
028700 1600-99-EXIT.                    EXIT.                                   
028800*----------------------------------------------------------------*        
028900*----------------------------------------------------------------*        
029000 1700-LINES-TO-KLOC                SECTION.                               
029100*----------------------------------------------------------------*        
029200*    RULE 6 - LINES-TO-KLOC(LINES) = LINES / 1000, 4 DECIMALS             
029300*    HALF-UP, 0 IF LINES NULL OR <= 0.                                    
029400     MOVE LK-IN-NUMERIC-1         TO   WRK-L2K-LINES.                     
029500                                                                          
029600     IF WRK-L2K-LINES             NOT GREATER ZERO                        
029700        MOVE ZERO                 TO   WRK-L2K-RESULT                     
029800     ELSE                                                                 
029900        COMPUTE WRK-L2K-RESULT    ROUNDED = WRK-L2K-LINES / 1000          
030000     END-IF.                                                              
030100                                                                          
030200     MOVE WRK-L2K-RESULT          TO   LK-OUT-RESULT.                     
030300*----------------------------------------------------------------*        
030400 1700-99-EXIT.                    EXIT.                                   
030500*----------------------------------------------------------------*        
030600*----------------------------------------------------------------*        
030700 1800-KLOC-TO-LINES                SECTION.                               
030800*----------------------------------------------------------------*        
030900*    RULE 6 - KLOC-TO-LINES(KLOC) = KLOC * 1000, INVERSE OF 1700,         
031000*    NO ROUNDING BEYOND THE OPERAND'S OWN SCALE.                          
031100     MOVE LK-IN-NUMERIC-1         TO   WRK-K2L-KLOC.                      
031200     COMPUTE WRK-K2L-RESULT       = WRK-K2L-KLOC * 1000.                  
031300     MOVE WRK-K2L-RESULT          TO   LK-OUT-RESULT.                     
031400*----------------------------------------------------------------*        
031500 1800-99-EXIT.                    EXIT.                                   
031600*----------------------------------------------------------------*        
